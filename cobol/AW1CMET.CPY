000100******************************************************************
000200*                                                                *
000300*              A W 1 C M E T   -   R E G   M E T R I C A S       *
000400*                                                                *
000500*   LAYOUT DE LAS METRICAS DE DESEMPENIO DE UNA CORRIDA DE       *
000600*   BACKTEST: RETORNO TOTAL, RETORNO ANUALIZADO, VOLATILIDAD,    *
000700*   SHARPE Y MAXIMO DRAWDOWN.  SE USA TANTO PARA EL REPORTE DE   *
000800*   METRICAS DE UNA CORRIDA (AW1B060) COMO PARA LOS RESULTADOS   *
000900*   DEL GRID-SEARCH (AW1CGRD, MISMOS CAMPOS DE METRICAS).        *
001000*                                                                *
001100******************************************************************
001200*    LOG DE MODIFICACIONES                                       *
001300*    AUTOR      FECHA        DESCRIPCION                         *
001400*    ---------  ----------   -----------------------------------*
001500*    LMOR       06/06/2003   VERSION INICIAL.                    *
001550*    LMOR       21/01/2010   REQ-4512: LIN-REPORTE-METRICAS       *
001560*                            QUEDO DECLARADO COMO UN PIC X(80)    *
001570*                            SUELTO QUE NINGUN PROGRAMA LLENABA.  *
001580*                            SE DESGLOSA EN ETIQUETA + VALOR Y SE *
001590*                            AGREGA LA VISTA LIN-MET-TITULO PARA  *
001591*                            EL ENCABEZADO, DE MODO QUE AW1B060   *
001592*                            PUEDA ARMAR EL REPORTE DE RENGLONES  *
001593*                            ETIQUETADOS QUE PIDE LA ESPECIFICA-  *
001594*                            CION FUNCIONAL.  SE DEJA FILLER DE   *
001595*                            CIERRE EN LIN-REPORTE-METRICAS.      *
001600******************************************************************
001700 01  REG-METRICAS.
001800     05  MET-FECHA-INICIO            PIC X(10).
001900     05  MET-FECHA-FIN               PIC X(10).
002000     05  MET-RETORNO-TOTAL           PIC S9(03)V99.
002100     05  MET-RETORNO-ANUAL           PIC S9(03)V99.
002200     05  MET-VOLATILIDAD             PIC 9(03)V99.
002300     05  MET-SHARPE                  PIC S9(02)V99.
002400     05  MET-MAX-DRAWDOWN            PIC S9(03)V99.
002500     05  MET-DIAS-MUESTRA            PIC 9(05).
002600     05  FILLER                      PIC X(10).
002700******************************************************************
002800*         RENGLON IMPRESO DEL REPORTE DE METRICAS (SALIDA)       *
002900******************************************************************
002910 01  LIN-REPORTE-METRICAS.
002920     05  LIN-MET-ETIQUETA            PIC X(17).
002930     05  LIN-MET-VALOR               PIC X(60).
002935     05  FILLER                      PIC X(03).
002940 01  LIN-MET-TITULO REDEFINES LIN-REPORTE-METRICAS
002950                                     PIC X(80).

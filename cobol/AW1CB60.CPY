000100******************************************************************
000200*                                                                *
000300*        A W 1 C B 6 0   -   P A R A M E T R O S   B 0 6 0       *
000400*                                                                *
000500*   AREA DE PARAMETROS DEL CALL AL SERVICIO CENTRALIZADO DE      *
000600*   ESCRITURA DE SALIDAS (AW1B060).  LA COPIAN EL DRIVER         *
000700*   PRINCIPAL (AW1B010, ACCIONES I/M/F) Y LOS DOS SIMULADORES    *
000800*   (AW1B030, AW1B040, ACCIONES H/E) PARA QUE LOS TRES ARMEN EL  *
000900*   RENGLON DE SALIDA EXACTAMENTE IGUAL ANTES DE LA LLAMADA.     *
001000*                                                                *
001100******************************************************************
001200*    LOG DE MODIFICACIONES                                       *
001300*    AUTOR      FECHA        DESCRIPCION                         *
001400*    ---------  ----------   -----------------------------------*
001500*    LMOR       06/06/2003   VERSION INICIAL.                    *
001600*    NOJA       19/05/2005   SE AGREGA EL RENGLON DE EVENTO.     *
001700******************************************************************
001800 01  WS-PARAMETROS-B060.
001900     05  P060-ACCION                 PIC X(01).
002000         88  P060-ABRIR                        VALUE 'I'.
002100         88  P060-ESCRIBIR-METRICAS            VALUE 'M'.
002200         88  P060-ESCRIBIR-HOLDINGS            VALUE 'H'.
002300         88  P060-ESCRIBIR-EVENTO              VALUE 'E'.
002400         88  P060-CERRAR                       VALUE 'F'.
002500     05  P060-REG-METRICAS.
002600         10  P060-MET-FECHA-INICIO   PIC X(10).
002700         10  P060-MET-FECHA-FIN      PIC X(10).
002800         10  P060-MET-RETORNO-TOTAL  PIC S9(03)V99.
002900         10  P060-MET-RETORNO-ANUAL  PIC S9(03)V99.
003000         10  P060-MET-VOLATILIDAD    PIC 9(03)V99.
003100         10  P060-MET-SHARPE         PIC S9(02)V99.
003200         10  P060-MET-MAX-DRAWDOWN   PIC S9(03)V99.
003300         10  P060-MET-DIAS-MUESTRA   PIC 9(05).
003400     05  P060-REG-HOLDINGS.
003500         10  P060-HLD-FECHA          PIC X(10).
003600         10  P060-HLD-VALOR-ACTIVO OCCURS 5 TIMES
003700                                     INDEXED BY IX-P060-HLD
003800                                     PIC 9(09)V99.
003900     05  P060-REG-EVENTO.
004000         10  P060-EVT-FECHA          PIC X(10).
004100         10  P060-EVT-TIPO-EVENTO    PIC X(16).
004200         10  P060-EVT-CODIGO-ACTIVO  PIC X(09).
004300         10  P060-EVT-PESO-NUEVO     PIC 9V9(06).
004400         10  P060-EVT-FACTOR         PIC 9V9(04).
004500         10  P060-EVT-RAZON          PIC X(12).
004600         10  P060-EVT-TIER-ANTERIOR  PIC 9(01).
004700         10  P060-EVT-TIER-NUEVO     PIC 9(01).
004800         10  P060-EVT-PRECIO         PIC 9(05)V999.
004900         10  P060-EVT-SMA-CORTA      PIC 9(05)V999.
005000         10  P060-EVT-SMA-MEDIA      PIC 9(05)V999.
005100         10  P060-EVT-SMA-LARGA      PIC 9(05)V999.
005200         10  P060-EVT-RETORNO-10D    PIC S9V9(06).
005300         10  P060-EVT-ENFRIAMIENTO   PIC X(05).
005400     05  P060-CODIGO-RETORNO         PIC S9(04) COMP.
005500     05  FILLER                      PIC X(20).

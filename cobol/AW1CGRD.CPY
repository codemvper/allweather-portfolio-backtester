000100******************************************************************
000200*                                                                *
000300*              A W 1 C G R D   -   R E G   G R I D S E A R C H   *
000400*                                                                *
000500*   LAYOUT DE UNA FILA DE RESULTADO DEL BARRIDO DE PARAMETROS    *
000600*   (GRID-SEARCH) SOBRE LAS VENTANAS DE MEDIA MOVIL DE LA        *
000700*   ESTRATEGIA VALOR-T.  UNA FILA POR COMBINACION DE VENTANAS.   *
000800*                                                                *
000900******************************************************************
001000*    LOG DE MODIFICACIONES                                       *
001100*    AUTOR      FECHA        DESCRIPCION                         *
001200*    ---------  ----------   -----------------------------------*
001300*    NOJA       19/05/2005   VERSION INICIAL.                    *
001400******************************************************************
001500 01  REG-GRIDSEARCH.
001600     05  GRD-SMA-CORTA               PIC 9(03).
001700     05  GRD-SMA-MEDIA               PIC 9(03).
001800     05  GRD-SMA-LARGA               PIC 9(03).
001900     05  GRD-RETORNO-TOTAL           PIC S9(03)V99.
002000     05  GRD-RETORNO-ANUAL           PIC S9(03)V99.
002100     05  GRD-VOLATILIDAD             PIC 9(03)V99.
002200     05  GRD-SHARPE                  PIC S9(02)V99.
002300     05  GRD-MAX-DRAWDOWN            PIC S9(03)V99.
002400     05  FILLER                      PIC X(10).

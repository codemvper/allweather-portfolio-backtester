000100******************************************************************
000200*                                                                *
000300*              A W 1 C C A L   -   R E G   C A L E N D A R I O   *
000400*                                                                *
000500*   LAYOUT DEL ARCHIVO DE CALENDARIO BURSATIL USADO POR LA       *
000600*   VALIDACION DE COMPLETITUD.  UN REGISTRO POR FECHA CALENDARIO *
000700*   CON EL INDICADOR DE APERTURA DE MERCADO.                     *
000800*                                                                *
000900******************************************************************
001000*    LOG DE MODIFICACIONES                                       *
001100*    AUTOR      FECHA        DESCRIPCION                         *
001200*    ---------  ----------   -----------------------------------*
001300*    RTOR       02/09/1993   VERSION INICIAL.                    *
001400******************************************************************
001500 01  REG-CALENDARIO.
001600     05  CAL-FECHA                   PIC X(10).
001700*            FORMATO AAAA-MM-DD.
001800     05  CAL-INDICADOR               PIC 9(01).
001900         88  CAL-DIA-HABIL                    VALUE 1.
002000         88  CAL-DIA-CERRADO                  VALUE 0.
002100     05  FILLER                      PIC X(15).

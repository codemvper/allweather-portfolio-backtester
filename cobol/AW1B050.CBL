000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: AW1B050                                             *
000400*                                                                *
000500*  FECHA CREACION: 06/06/2003                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: AW1 - TODO CLIMA (ALL-WEATHER)                    *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* CALCULADOR DE METRICAS DE DESEMPENO.  RECIBE LA SERIE DIARIA   *
001500*  DE NAV QUE DEJARON LOS SIMULADORES (AW1B030 O AW1B040) Y       *
001600*  OBTIENE RETORNO TOTAL, RETORNO ANUALIZADO (CAGR), VOLATILIDAD  *
001700*  ANUALIZADA, INDICE DE SHARPE, DIAS DE MUESTRA Y, POR MEDIO     *
001800*  DEL SUBPROGRAMA AW1U020, EL MAXIMO DRAWDOWN.                   *
001900* ------------------                                             *
002000* COMO ESTA CORRIDA NO USA FUNCIONES INTRINSECAS DE COBOL PARA    *
002100*  POTENCIAS, LOGARITMOS NI RAICES (NO DISPONIBLES EN EL COMPI-   *
002200*  LADOR DE PRODUCCION DE ESTE CORTE), EL PROGRAMA TRAE SUS       *
002300*  PROPIAS RUTINAS NUMERICAS: 9000-CALCULAR-LN (SERIE DE ATANH),  *
002400*  9100-CALCULAR-EXP (SERIE DE TAYLOR) Y 9200-CALCULAR-RAIZ       *
002500*  (NEWTON-RAPHSON).  EL RETORNO ANUALIZADO Y LA TASA LIBRE DE    *
002600*  RIESGO DIARIA SE ARMAN COMO EXP(LN(X)/N) - 1.                  *
002700* ------------------                                             *
002800* NOTA: LOS 365.25 DIAS DE CALENDARIO POR ANIO (CT-DIAS-CALEN-    *
002900*  DARIO-ANIO) SE TOMAN TAL CUAL DEL COPY DE PARAMETROS; LA       *
003000*  DIFERENCIA DE DIAS ENTRE LA PRIMERA Y LA ULTIMA FECHA DE LA    *
003100*  SERIE SE APROXIMA CON LA MISMA TABLA DE DIAS ACUMULADOS POR    *
003200*  MES QUE USAN AW1B030 Y AW1B040, SIN CONSIDERAR BISIESTOS.      *
003300******************************************************************
003400*        L O G   D E   M O D I F I C A C I O N E S               *
003500******************************************************************
003600*    AUTOR      FECHA        DESCRIPCION                         *
003700*    ---------  ----------   -----------------------------------*
003800*    LMOR       06/06/2003   VERSION INICIAL.                    *
003900*    RTOR       02/09/1993   SE AGREGA EL INDICE DE SHARPE.       *
004000*    JCAM       11/01/1999   AJUSTE Y2K: FECHAS DE LA SERIE A     *
004100*                            4 DIGITOS DE ANIO.                   *
004200*    NOJA       19/05/2005   SE INVOCA AW1U020 PARA EL DRAWDOWN   *
004300*                            EN VEZ DE CALCULARLO AQUI MISMO.     *
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600*
004700 PROGRAM-ID.    AW1B050.
004800 AUTHOR.        LUIS MORENO.
004900 INSTALLATION.  FACTORIA - DEPARTAMENTO DE INVERSIONES.
005000 DATE-WRITTEN.  06/06/2003.
005100 DATE-COMPILED.
005200 SECURITY.      USO INTERNO - CONFIDENCIAL.
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500*
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-3090.
005800 OBJECT-COMPUTER. IBM-3090.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS CLASE-NUMERICA IS '0' THRU '9'
006200     UPSI-0 ON  STATUS IS AW1-SUSTITUIR-DEFECTOS
006300         OFF STATUS IS AW1-USAR-PARAMETROS-CORRIDA.
006400******************************************************************
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800*                 AREA DE RETORNOS DIARIOS                       *
006900******************************************************************
007000 01  WS-SERIE-RETORNOS.
007100     05  WS-RETORNO-DIA OCCURS 5000 TIMES INDEXED BY IX-RET
007200                                     PIC S9V9(08).
007300     05  FILLER                      PIC X(10).
007400 01  FILLER REDEFINES WS-SERIE-RETORNOS.
007500     05  FILLER OCCURS 5000 TIMES    PIC X(09).
007600     05  FILLER                      PIC X(10).
007700******************************************************************
007800*             AREA DE ACUMULADORES ESTADISTICOS                  *
007900******************************************************************
008000 01  WS-ESTADISTICAS.
008100     05  CN-CANT-RETORNOS            PIC 9(05) COMP VALUE ZEROES.
008200     05  WS-SUMA-RETORNOS            PIC S9(05)V9(08).
008300     05  WS-MEDIA-RETORNO            PIC S9V9(08).
008400     05  WS-SUMA-CUAD-DESVIO         PIC S9(07)V9(08).
008500     05  WS-DESVIO                   PIC S9V9(08).
008600     05  WS-VARIANZA                 PIC 9(03)V9(08).
008700     05  WS-DESV-ESTANDAR            PIC 9(03)V9(08).
008800     05  WS-RAIZ-252                 PIC 9(03)V9(08).
008900     05  WS-TASA-RF-DIARIA           PIC S9V9(08).
009000     05  WS-DENOMINADOR-SHARPE       PIC 9(03)V9(08).
009100     05  FILLER                      PIC X(10).
009200******************************************************************
009300*         AREA DE FECHAS (PRIMER Y ULTIMO DIA DE LA SERIE)       *
009400******************************************************************
009500 01  WS-FECHAS.
009600     05  WS-FECHA-INI-DESGLOSE.
009700         10  WS-ANIO-INI-N           PIC 9(04).
009800         10  WS-MES-INI-N            PIC 9(02).
009900         10  WS-DIA-INI-N            PIC 9(02).
010000     05  WS-FECHA-INI-X REDEFINES WS-FECHA-INI-DESGLOSE
010100                                     PIC X(08).
010200     05  WS-FECHA-FIN-DESGLOSE.
010300         10  WS-ANIO-FIN-N           PIC 9(04).
010400         10  WS-MES-FIN-N            PIC 9(02).
010500         10  WS-DIA-FIN-N            PIC 9(02).
010600     05  WS-FECHA-FIN-X REDEFINES WS-FECHA-FIN-DESGLOSE
010700                                     PIC X(08).
010800     05  WS-DIA-ANIO-INI-N           PIC 9(03).
010900     05  WS-DIA-ANIO-FIN-N           PIC 9(03).
011000     05  WS-DIAS-ABS-INI             PIC 9(07) COMP.
011100     05  WS-DIAS-ABS-FIN             PIC 9(07) COMP.
011200     05  WS-DIAS-TOTALES             PIC 9(07) COMP.
011300     05  WS-ANIOS                    PIC 9(05)V9(04).
011400     05  FILLER                      PIC X(10).
011500******************************************************************
011600*      TABLA DE DIAS ACUMULADOS POR MES (SIN BISIESTOS)          *
011700******************************************************************
011800 01  WS-TABLA-DIAS-ACUM-INIC.
011900     05  FILLER                      PIC 9(03) VALUE 000.
012000     05  FILLER                      PIC 9(03) VALUE 031.
012100     05  FILLER                      PIC 9(03) VALUE 059.
012200     05  FILLER                      PIC 9(03) VALUE 090.
012300     05  FILLER                      PIC 9(03) VALUE 120.
012400     05  FILLER                      PIC 9(03) VALUE 151.
012500     05  FILLER                      PIC 9(03) VALUE 181.
012600     05  FILLER                      PIC 9(03) VALUE 212.
012700     05  FILLER                      PIC 9(03) VALUE 243.
012800     05  FILLER                      PIC 9(03) VALUE 273.
012900     05  FILLER                      PIC 9(03) VALUE 304.
013000     05  FILLER                      PIC 9(03) VALUE 334.
013100 01  WS-TABLA-DIAS-ACUM REDEFINES WS-TABLA-DIAS-ACUM-INIC.
013200     05  WS-DIAS-ACUM OCCURS 12 TIMES PIC 9(03).
013300******************************************************************
013400*      AREA DE TRABAJO DE LAS RUTINAS NUMERICAS (LN/EXP/RAIZ)    *
013500******************************************************************
013600 01  WS-MATEMATICA.
013700     05  WS-LN-X                     PIC S9(03)V9(08).
013800     05  WS-LN-RESULT                PIC S9(03)V9(08).
013900     05  WS-LN-RATIO                 PIC S9(03)V9(08).
014000     05  WS-LN-RATIO-CUAD            PIC S9(03)V9(08).
014100     05  WS-LN-TERMINO               PIC S9(03)V9(08).
014200     05  WS-LN-K                     PIC 9(03) COMP.
014300     05  WS-EXP-Y                    PIC S9(05)V9(08).
014400     05  WS-EXP-RESULT               PIC S9(05)V9(08).
014500     05  WS-EXP-TERMINO              PIC S9(05)V9(08).
014600     05  WS-EXP-K                    PIC 9(02) COMP.
014700     05  WS-SQRT-X                   PIC 9(07)V9(08).
014800     05  WS-SQRT-R                   PIC 9(07)V9(08).
014900     05  FILLER                      PIC X(10).
015000******************************************************************
015100*        AREA DE PARAMETROS DEL CALL A AW1U020 (DRAWDOWN)        *
015200******************************************************************
015300 01  WS-PARAMETROS-U020.
015400     05  PU020-CANT-DIAS             PIC 9(05) COMP.
015500     05  PU020-SERIE-NAV OCCURS 5000 TIMES INDEXED BY IX-PU020-NAV
015600                                     PIC 9(09)V99.
015700     05  PU020-MAX-DRAWDOWN          PIC S9(03)V9(06).
015800     05  FILLER                      PIC X(10).
015900     COPY AW1CPRM.
016000 LINKAGE SECTION.
016100     COPY AW1CINT.
016200     COPY AW1CNAV.
016300******************************************************************
016400 PROCEDURE DIVISION USING WS-AREA-INTERCAMBIO
016410                          TABLA-NAV-DIARIA.
016500*
016600 MAINLINE.
016700*
016800     MOVE ZEROES                     TO AI-CODIGO-RETORNO
016900     PERFORM 2000-CALCULAR-RETORNOS
017000        THRU 2000-CALCULAR-RETORNOS-EXIT
017100     PERFORM 2100-CALCULAR-VOLATILIDAD
017200        THRU 2100-CALCULAR-VOLATILIDAD-EXIT
017300     PERFORM 2200-CALCULAR-SHARPE
017400        THRU 2200-CALCULAR-SHARPE-EXIT
017500     PERFORM 2300-CALCULAR-CAGR
017600        THRU 2300-CALCULAR-CAGR-EXIT
017700     PERFORM 2400-INVOCAR-DRAWDOWN
017800        THRU 2400-INVOCAR-DRAWDOWN-EXIT
017900     MOVE NAV-CANT-DIAS              TO AI-DIAS-MUESTRA
018000     GOBACK
018100     .
018200 MAINLINE-EXIT.
018300     EXIT.
018400******************************************************************
018500*                  2000-CALCULAR-RETORNOS                        *
018600*  RETORNO TOTAL DE LA SERIE (ULTIMO NAV SOBRE PRIMER NAV MENOS   *
018700*  UNO) Y ARMADO DE LA SERIE DE RETORNOS DIARIOS QUE USAN LOS     *
018800*  PARRAFOS DE VOLATILIDAD Y SHARPE.                              *
018900******************************************************************
019000 2000-CALCULAR-RETORNOS.
019100*
019200     MOVE ZEROES                     TO AI-RETORNO-TOTAL
019300     MOVE ZEROES                     TO CN-CANT-RETORNOS
019400     IF NAV-CANT-DIAS > 1
019500         IF NAV-VALOR-TOTAL(1) > 0
019600             COMPUTE AI-RETORNO-TOTAL ROUNDED =
019700                 (NAV-VALOR-TOTAL(NAV-CANT-DIAS) /
019800                  NAV-VALOR-TOTAL(1)) - 1
019900         END-IF
020000*
020100         SET IX-NAV-FILA TO 2
020200         PERFORM UNTIL IX-NAV-FILA > NAV-CANT-DIAS
020300             IF NAV-VALOR-TOTAL(IX-NAV-FILA - 1) > 0
020400                 ADD 1               TO CN-CANT-RETORNOS
020500                 SET IX-RET TO CN-CANT-RETORNOS
020600                 COMPUTE WS-RETORNO-DIA(IX-RET) =
020700                     (NAV-VALOR-TOTAL(IX-NAV-FILA) /
020800                      NAV-VALOR-TOTAL(IX-NAV-FILA - 1)) - 1
020900             END-IF
021000             SET IX-NAV-FILA UP BY 1
021100         END-PERFORM
021200     END-IF
021300     .
021400 2000-CALCULAR-RETORNOS-EXIT.
021500     EXIT.
021600******************************************************************
021700*               2100-CALCULAR-VOLATILIDAD                        *
021800*  DESVIACION ESTANDAR MUESTRAL (DIVISOR N-1) DE LOS RETORNOS     *
021900*  DIARIOS, ANUALIZADA MULTIPLICANDO POR LA RAIZ DE LOS DIAS DE   *
022000*  BOLSA POR ANIO (252, SEGUN AW1CPRM).                           *
022100******************************************************************
022200 2100-CALCULAR-VOLATILIDAD.
022300*
022400     MOVE ZEROES                     TO AI-VOLATILIDAD
022500                                        WS-DESV-ESTANDAR
022600                                        WS-VARIANZA
022700     MOVE CT-DIAS-BOLSA-ANIO         TO WS-SQRT-X
022800     PERFORM 9200-CALCULAR-RAIZ THRU 9200-CALCULAR-RAIZ-EXIT
022900     MOVE WS-SQRT-R                  TO WS-RAIZ-252
023000*
023100     IF CN-CANT-RETORNOS > 1
023200         MOVE ZEROES                 TO WS-SUMA-RETORNOS
023300         SET IX-RET TO 1
023400         PERFORM CN-CANT-RETORNOS TIMES
023500             ADD WS-RETORNO-DIA(IX-RET) TO WS-SUMA-RETORNOS
023600             SET IX-RET UP BY 1
023700         END-PERFORM
023800         COMPUTE WS-MEDIA-RETORNO =
023900                 WS-SUMA-RETORNOS / CN-CANT-RETORNOS
024000*
024100         MOVE ZEROES                 TO WS-SUMA-CUAD-DESVIO
024200         SET IX-RET TO 1
024300         PERFORM CN-CANT-RETORNOS TIMES
024400             COMPUTE WS-DESVIO =
024500                     WS-RETORNO-DIA(IX-RET) - WS-MEDIA-RETORNO
024550             COMPUTE WS-SUMA-CUAD-DESVIO =
024600                 WS-SUMA-CUAD-DESVIO + (WS-DESVIO * WS-DESVIO)
024700             SET IX-RET UP BY 1
024800         END-PERFORM
024900         COMPUTE WS-VARIANZA =
025000                 WS-SUMA-CUAD-DESVIO / (CN-CANT-RETORNOS - 1)
025100*
025200         MOVE WS-VARIANZA            TO WS-SQRT-X
025300         PERFORM 9200-CALCULAR-RAIZ THRU 9200-CALCULAR-RAIZ-EXIT
025400         MOVE WS-SQRT-R              TO WS-DESV-ESTANDAR
025500*
025600         COMPUTE AI-VOLATILIDAD ROUNDED =
025700                 WS-DESV-ESTANDAR * WS-RAIZ-252
025800     END-IF
025900     .
026000 2100-CALCULAR-VOLATILIDAD-EXIT.
026100     EXIT.
026200******************************************************************
026300*                 2200-CALCULAR-SHARPE                           *
026400*  TASA LIBRE DE RIESGO DIARIA = (1+TASA ANUAL) ELEVADA A         *
026500*  1/DIAS-BOLSA-ANIO, MENOS UNO.  SHARPE = (MEDIA DE RETORNO      *
026600*  DIARIO MENOS TASA DIARIA) SOBRE LA DESVIACION ESTANDAR,        *
026700*  ANUALIZADO CON LA RAIZ DE 252.                                 *
026800******************************************************************
026900 2200-CALCULAR-SHARPE.
027000*
027100     MOVE ZEROES                     TO AI-SHARPE
027200*
027300     COMPUTE WS-LN-X = 1 + CT-TASA-LIBRE-RIESGO
027400     PERFORM 9000-CALCULAR-LN THRU 9000-CALCULAR-LN-EXIT
027500     COMPUTE WS-EXP-Y = WS-LN-RESULT / CT-DIAS-BOLSA-ANIO
027600     PERFORM 9100-CALCULAR-EXP THRU 9100-CALCULAR-EXP-EXIT
027700     COMPUTE WS-TASA-RF-DIARIA = WS-EXP-RESULT - 1
027800*
027900     IF CN-CANT-RETORNOS > 1
028000         COMPUTE WS-DENOMINADOR-SHARPE = WS-DESV-ESTANDAR + 0.00000001
028100         COMPUTE AI-SHARPE ROUNDED =
028200             ((WS-MEDIA-RETORNO - WS-TASA-RF-DIARIA) /
028300              WS-DENOMINADOR-SHARPE) * WS-RAIZ-252
028400     END-IF
028500     .
028600 2200-CALCULAR-SHARPE-EXIT.
028700     EXIT.
028800******************************************************************
028900*                  2300-CALCULAR-CAGR                            *
029000*  ANIOS TRANSCURRIDOS ENTRE LA PRIMERA Y LA ULTIMA FECHA DE LA   *
029100*  SERIE (DIAS / 365.25), Y RETORNO ANUALIZADO COMO              *
029200*  EXP(LN(1+RETORNO-TOTAL)/ANIOS) - 1.                            *
029300******************************************************************
029400 2300-CALCULAR-CAGR.
029500*
029600     MOVE ZEROES                     TO AI-RETORNO-ANUAL
029700     IF NAV-CANT-DIAS > 1
029800         MOVE NAV-FECHA(1)(1:4)          TO WS-ANIO-INI-N
029900         MOVE NAV-FECHA(1)(6:2)          TO WS-MES-INI-N
030000         MOVE NAV-FECHA(1)(9:2)          TO WS-DIA-INI-N
030100         COMPUTE WS-DIA-ANIO-INI-N =
030200                 WS-DIAS-ACUM(WS-MES-INI-N) + WS-DIA-INI-N
030300         COMPUTE WS-DIAS-ABS-INI = WS-ANIO-INI-N * 365 +
030400                 WS-DIA-ANIO-INI-N
030500*
030600         MOVE NAV-FECHA(NAV-CANT-DIAS)(1:4) TO WS-ANIO-FIN-N
030700         MOVE NAV-FECHA(NAV-CANT-DIAS)(6:2) TO WS-MES-FIN-N
030800         MOVE NAV-FECHA(NAV-CANT-DIAS)(9:2) TO WS-DIA-FIN-N
030900         COMPUTE WS-DIA-ANIO-FIN-N =
031000                 WS-DIAS-ACUM(WS-MES-FIN-N) + WS-DIA-FIN-N
031100         COMPUTE WS-DIAS-ABS-FIN = WS-ANIO-FIN-N * 365 +
031200                 WS-DIA-ANIO-FIN-N
031300*
031400         COMPUTE WS-DIAS-TOTALES = WS-DIAS-ABS-FIN - WS-DIAS-ABS-INI
031500         COMPUTE WS-ANIOS = WS-DIAS-TOTALES / CT-DIAS-CALENDARIO-ANIO
031600*
031700         IF WS-ANIOS > 0
031800             COMPUTE WS-LN-X = 1 + AI-RETORNO-TOTAL
031900             IF WS-LN-X > 0
032000                 PERFORM 9000-CALCULAR-LN THRU 9000-CALCULAR-LN-EXIT
032100                 COMPUTE WS-EXP-Y = WS-LN-RESULT / WS-ANIOS
032200                 PERFORM 9100-CALCULAR-EXP THRU 9100-CALCULAR-EXP-EXIT
032300                 COMPUTE AI-RETORNO-ANUAL ROUNDED = WS-EXP-RESULT - 1
032400             END-IF
032500         ELSE
032600             MOVE AI-RETORNO-TOTAL   TO AI-RETORNO-ANUAL
032700         END-IF
032800     END-IF
032900     .
033000 2300-CALCULAR-CAGR-EXIT.
033100     EXIT.
033200******************************************************************
033300*                2400-INVOCAR-DRAWDOWN                           *
033400*  ARMA LA SERIE PLANA DE VALORES DE NAV QUE ESPERA AW1U020 Y     *
033500*  RECIBE DE VUELTA EL MAXIMO DRAWDOWN OBSERVADO.                 *
033600******************************************************************
033700 2400-INVOCAR-DRAWDOWN.
033800*
033900     MOVE NAV-CANT-DIAS              TO PU020-CANT-DIAS
034000     IF NAV-CANT-DIAS > 0
034100         SET IX-NAV-FILA TO 1
034200         SET IX-PU020-NAV TO 1
034300         PERFORM NAV-CANT-DIAS TIMES
034400             MOVE NAV-VALOR-TOTAL(IX-NAV-FILA)
034500                             TO PU020-SERIE-NAV(IX-PU020-NAV)
034600             SET IX-NAV-FILA UP BY 1
034700             SET IX-PU020-NAV UP BY 1
034800         END-PERFORM
034900     END-IF
035000     CALL 'AW1U020' USING WS-PARAMETROS-U020
035100     COMPUTE AI-MAX-DRAWDOWN ROUNDED = PU020-MAX-DRAWDOWN
035200     .
035300 2400-INVOCAR-DRAWDOWN-EXIT.
035400     EXIT.
035500******************************************************************
035600*                   9000-CALCULAR-LN                             *
035700*  LOGARITMO NATURAL DE WS-LN-X (X > 0) POR LA SERIE DE ATANH:    *
035800*  LN(X) = 2 * SUMATORIA [ ((X-1)/(X+1)) ELEVADO A (2K+1) ] /     *
035900*  (2K+1), PARA K = 0, 1, 2 ...  CONVERGE RAPIDO PORQUE EL        *
036000*  COCIENTE (X-1)/(X+1) SIEMPRE QUEDA ENTRE -1 Y 1.               *
036100******************************************************************
036200 9000-CALCULAR-LN.
036300*
036400     MOVE ZEROES                     TO WS-LN-RESULT
036500     IF WS-LN-X > 0
036600         COMPUTE WS-LN-RATIO = (WS-LN-X - 1) / (WS-LN-X + 1)
036700         COMPUTE WS-LN-RATIO-CUAD = WS-LN-RATIO * WS-LN-RATIO
036800         MOVE WS-LN-RATIO            TO WS-LN-TERMINO
036900         MOVE 1                      TO WS-LN-K
037000         PERFORM 40 TIMES
037100             COMPUTE WS-LN-RESULT =
037200                 WS-LN-RESULT + (WS-LN-TERMINO / WS-LN-K)
037300             COMPUTE WS-LN-TERMINO = WS-LN-TERMINO * WS-LN-RATIO-CUAD
037400             ADD 2                   TO WS-LN-K
037500         END-PERFORM
037600         COMPUTE WS-LN-RESULT = WS-LN-RESULT * 2
037700     END-IF
037800     .
037900 9000-CALCULAR-LN-EXIT.
038000     EXIT.
038100******************************************************************
038200*                   9100-CALCULAR-EXP                            *
038300*  EXPONENCIAL DE WS-EXP-Y POR SERIE DE TAYLOR: EXP(Y) = 1 + Y +  *
038400*  Y AL CUADRADO SOBRE 2! + Y AL CUBO SOBRE 3! + ...  30          *
038500*  TERMINOS ALCANZAN SOBRA DE PRECISION PARA LOS EXPONENTES       *
038600*  PEQUENOS QUE USA ESTE PROGRAMA (LN(1+R)/ANIOS Y LN(1+RF)/252). *
038700******************************************************************
038800 9100-CALCULAR-EXP.
038900*
039000     MOVE 1                          TO WS-EXP-RESULT
039100     MOVE 1                          TO WS-EXP-TERMINO
039200     PERFORM VARYING WS-EXP-K FROM 1 BY 1 UNTIL WS-EXP-K > 30
039300         COMPUTE WS-EXP-TERMINO =
039400             (WS-EXP-TERMINO * WS-EXP-Y) / WS-EXP-K
039500         ADD WS-EXP-TERMINO          TO WS-EXP-RESULT
039600     END-PERFORM
039700     .
039800 9100-CALCULAR-EXP-EXIT.
039900     EXIT.
040000******************************************************************
040100*                  9200-CALCULAR-RAIZ                            *
040200*  RAIZ CUADRADA DE WS-SQRT-X (X >= 0) POR EL METODO DE NEWTON-   *
040300*  RAPHSON: R(N+1) = (R(N) + X/R(N)) / 2, PARTIENDO DE X/2 Y      *
040400*  REPITIENDO 20 VECES, MAS QUE SUFICIENTE PARA CONVERGER CON     *
040500*  LA PRECISION DE ESTE PROGRAMA.                                 *
040600******************************************************************
040700 9200-CALCULAR-RAIZ.
040800*
040900     IF WS-SQRT-X = 0
041000         MOVE ZEROES                 TO WS-SQRT-R
041100     ELSE
041200         COMPUTE WS-SQRT-R = WS-SQRT-X / 2
041300         IF WS-SQRT-R = 0
041400             MOVE 1                  TO WS-SQRT-R
041500         END-IF
041600         PERFORM 20 TIMES
041700             COMPUTE WS-SQRT-R =
041800                 (WS-SQRT-R + (WS-SQRT-X / WS-SQRT-R)) / 2
041900         END-PERFORM
042000     END-IF
042100     .
042200 9200-CALCULAR-RAIZ-EXIT.
042300     EXIT.

000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: AW1B030                                             *
000400*                                                                *
000500*  FECHA CREACION: 06/06/2003                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: AW1 - TODO CLIMA (ALL-WEATHER)                    *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* SIMULADOR DE REBALANCEO PERIODICO A PESOS FIJOS.  RECIBE LA     *
001500*  MATRIZ DE PRECIOS YA PREPARADA (AW1B020) Y LOS PESOS BASE DE   *
001600*  CADA ACTIVO (AW1CPRM), Y RECORRE DIA POR DIA COMPONIENDO EL    *
001700*  VALOR DE CADA POSICION CON EL RETORNO DIARIO DE LA MATRIZ.     *
001800*  EN LA PRIMERA FECHA DE CADA PERIODO DE CALENDARIO (SEGUN LA    *
001900*  FRECUENCIA DE CORRIDA) REPONE LOS PESOS OBJETIVO ANTES DE      *
002000*  APLICAR EL RETORNO DEL DIA, Y AVISA EL EVENTO A AW1B060.       *
002100* ------------------                                             *
002200* PROCESO GLOBAL: 1000-INICIALIZAR, 2000-DETERMINAR-FECHAS-REBAL  *
002300*  (PREPARA LOS ACUMULADORES DE CLAVE DE PERIODO), 2100-CICLO-    *
002400*  DIARIO (RECORRE LA MATRIZ, LLAMA 2200-REBALANCEAR EN LAS       *
002500*  FECHAS DE CORTE Y 2300-APLICAR-RENDIMIENTO TODOS LOS DIAS).    *
002600* ------------------                                             *
002700* NOTA: LA SEMANA DE CALENDARIO (FRECUENCIA W) SE APROXIMA CON    *
002800*  UNA TABLA DE DIAS ACUMULADOS POR MES SIN CONSIDERAR ANIOS      *
002900*  BISIESTOS; SUFICIENTE PARA UBICAR EL PRIMER DIA DE SEMANA.     *
003000******************************************************************
003100*        L O G   D E   M O D I F I C A C I O N E S               *
003200******************************************************************
003300*    AUTOR      FECHA        DESCRIPCION                         *
003400*    ---------  ----------   -----------------------------------*
003500*    LMOR       06/06/2003   VERSION INICIAL, SOLO FRECUENCIA M.  *
003600*    RTOR       14/02/1996   SE AGREGAN LAS FRECUENCIAS Q, A, W Y *
003700*                            D (TICKET AW1-0037).                 *
003800*    JCAM       11/01/1999   AJUSTE Y2K: CLAVE DE PERIODO USA     *
003900*                            ANIO DE 4 DIGITOS.                   *
004000*    NOJA       19/05/2005   SE INVOCA AW1B060 PARA EL EVENTO DE  *
004100*                            REBALANCEO EN LUGAR DE ESCRIBIR UN   *
004200*                            ARCHIVO PROPIO.                      *
004250*    LMOR       17/11/2009   REQ-4471: 2100-CICLO-DIARIO NO       *
004260*                            VERIFICABA RENGLONES EN BLANCO       *
004270*                            (FECHA RECORTADA POR AW1B020) Y      *
004280*                            CORROMPIA LA CORRIDA CUANDO SE       *
004290*                            INDICABA RANGO DE FECHAS.            *
004292*    LMOR       21/01/2010   REQ-4512: 2400-GRABAR-NAV-Y-HOLDINGS *
004294*                            ESCRIBIA TABLA-NAV-DIARIA EN EL      *
004296*                            INDICE CRUDO DE LA MATRIZ (IX-MTX-   *
004298*                            FILA), DEJANDO HUECOS CUANDO AW1B020 *
004299*                            RECORTA RENGLONES AL INICIO.  AHORA  *
004299A*                           SE GRABA EN NAV-CANT-DIAS, CONTADOR  *
004299B*                           COMPACTO QUE AVANZA SOLO POR LOS     *
004299C*                           RENGLONES REALMENTE PROCESADOS.      *
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500*
004600 PROGRAM-ID.    AW1B030.
004700 AUTHOR.        LUIS MORENO.
004800 INSTALLATION.  FACTORIA - DEPARTAMENTO DE INVERSIONES.
004900 DATE-WRITTEN.  06/06/2003.
005000 DATE-COMPILED.
005100 SECURITY.      USO INTERNO - CONFIDENCIAL.
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400*
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-3090.
005700 OBJECT-COMPUTER. IBM-3090.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS CLASE-FRECUENCIA IS 'M' 'Q' 'A' 'Y' 'W' 'D'
006100     UPSI-0 ON  STATUS IS AW1-SUSTITUIR-DEFECTOS
006200         OFF STATUS IS AW1-USAR-PARAMETROS-CORRIDA.
006300******************************************************************
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600******************************************************************
006700*                    AREA DE POSICIONES                          *
006800******************************************************************
006900 01  WS-POSICIONES.
007000     05  WS-VALOR-ACTIVO OCCURS 5 TIMES INDEXED BY IX-WS-ACTIVO
007100                                     PIC 9(11)V9(08).
007110     05  WS-VALOR-TOTAL              PIC 9(11)V9(08).
007120     05  FILLER                      PIC X(10).
007130 01  FILLER REDEFINES WS-POSICIONES.
007140     05  FILLER                      PIC X(95).
007150     05  FILLER                      PIC X(29).
007400******************************************************************
007500*             AREA DE CLAVE DE PERIODO DE REBALANCEO              *
007600******************************************************************
007700 01  WS-PERIODO.
007800     05  WS-CLAVE-PERIODO-HOY        PIC 9(09) COMP.
007900     05  WS-CLAVE-PERIODO-ANT        PIC 9(09) COMP.
007910     05  WS-FECHA-DESGLOSE.
007920         10  WS-ANIO-N               PIC 9(04).
007930         10  WS-MES-N                PIC 9(02).
007940         10  WS-DIA-N                PIC 9(02).
007950     05  WS-FECHA-DESGLOSE-X REDEFINES WS-FECHA-DESGLOSE
007960                                     PIC X(08).
007970     05  WS-TRIMESTRE-N              PIC 9(01).
008400     05  WS-DIA-ANIO-N               PIC 9(03).
008500     05  WS-SEMANA-N                 PIC 9(03).
008600     05  FILLER                      PIC X(10).
008700******************************************************************
008800*      TABLA DE DIAS ACUMULADOS POR MES (SIN BISIESTOS)          *
008900******************************************************************
009000 01  WS-TABLA-DIAS-ACUM-INIC.
009100     05  FILLER                      PIC 9(03) VALUE 000.
009200     05  FILLER                      PIC 9(03) VALUE 031.
009300     05  FILLER                      PIC 9(03) VALUE 059.
009400     05  FILLER                      PIC 9(03) VALUE 090.
009500     05  FILLER                      PIC 9(03) VALUE 120.
009600     05  FILLER                      PIC 9(03) VALUE 151.
009700     05  FILLER                      PIC 9(03) VALUE 181.
009800     05  FILLER                      PIC 9(03) VALUE 212.
009900     05  FILLER                      PIC 9(03) VALUE 243.
010000     05  FILLER                      PIC 9(03) VALUE 273.
010100     05  FILLER                      PIC 9(03) VALUE 304.
010200     05  FILLER                      PIC 9(03) VALUE 334.
010300 01  WS-TABLA-DIAS-ACUM REDEFINES WS-TABLA-DIAS-ACUM-INIC.
010400     05  WS-DIAS-ACUM OCCURS 12 TIMES PIC 9(03).
010500******************************************************************
010600*                      SWITCHES DE CONTROL                       *
010700******************************************************************
010800 01  SW-SWITCHES.
010900     05  SW-PRIMERA-FILA             PIC X(01) VALUE 'S'.
011000         88  ES-PRIMERA-FILA                   VALUE 'S'.
011100         88  NO-ES-PRIMERA-FILA                VALUE 'N'.
011200     05  SW-FRECUENCIA-VALIDA        PIC X(01) VALUE 'N'.
011300         88  FRECUENCIA-VALIDA                 VALUE 'S'.
011400         88  FRECUENCIA-INVALIDA               VALUE 'N'.
011500     05  SW-ES-REBAL                 PIC X(01) VALUE 'N'.
011600         88  ES-FECHA-REBAL                    VALUE 'S'.
011700         88  NO-ES-FECHA-REBAL                 VALUE 'N'.
011800     05  FILLER                      PIC X(10).
011900******************************************************************
012000*                        AREA DE CONTADORES                      *
012100******************************************************************
012200 01  CN-CONTADORES.
012300     05  CN-FILAS-PROCESADAS         PIC 9(05) COMP VALUE ZEROES.
012400     05  CN-EVENTOS-EMITIDOS         PIC 9(05) COMP VALUE ZEROES.
012500     05  FILLER                      PIC X(10).
012600     COPY AW1CPRM.
012700     COPY AW1CB60.
012800 LINKAGE SECTION.
012900     COPY AW1CINT.
013000     COPY AW1CMTX.
013100     COPY AW1CNAV.
013200******************************************************************
013300 PROCEDURE DIVISION USING WS-AREA-INTERCAMBIO
013310                          TABLA-MATRIZ-PRECIOS
013320                          TABLA-NAV-DIARIA.
013400*
013500 MAINLINE.
013600*
013700     MOVE ZEROES                     TO AI-CODIGO-RETORNO
013800     PERFORM 1000-INICIALIZAR THRU 1000-INICIALIZAR-EXIT
013900     PERFORM 2000-DETERMINAR-FECHAS-REBAL
014000        THRU 2000-DETERMINAR-FECHAS-REBAL-EXIT
014100     PERFORM 2100-CICLO-DIARIO THRU 2100-CICLO-DIARIO-EXIT
014200     GOBACK
014300     .
014400 MAINLINE-EXIT.
014500     EXIT.
014600******************************************************************
014700*                       1000-INICIALIZAR                         *
014800*  CARGA EL VALOR DE CADA POSICION AL PESO BASE DEL ACTIVO SOBRE  *
014900*  EL CAPITAL INICIAL DE LA CORRIDA.                              *
015000******************************************************************
015100 1000-INICIALIZAR.
015200*
015300     SET IX-WS-ACTIVO TO 1
015400     PERFORM CT-CANT-ACTIVOS TIMES
015500         COMPUTE WS-VALOR-ACTIVO(IX-WS-ACTIVO) ROUNDED =
015600                 AI-CAPITAL-INICIAL *
015700                 CT-ACT-PESO-BASE(IX-WS-ACTIVO)
015800         SET IX-WS-ACTIVO UP BY 1
015900     END-PERFORM
016000     MOVE ZEROES                     TO NAV-CANT-DIAS
016100     .
016200 1000-INICIALIZAR-EXIT.
016300     EXIT.
016400******************************************************************
016500*              2000-DETERMINAR-FECHAS-REBAL                      *
016600*  DEJA LISTOS LOS ACUMULADORES DE CLAVE DE PERIODO SEGUN LA      *
016700*  FRECUENCIA DE LA CORRIDA (AI-FRECUENCIA).  SI LA FRECUENCIA    *
016800*  NO ES M/Q/A/Y/W/D, LA CORRIDA NUNCA REBALANCEA.                *
016900******************************************************************
017000 2000-DETERMINAR-FECHAS-REBAL.
017100*
017200     MOVE ZEROES                     TO WS-CLAVE-PERIODO-ANT
017300     SET ES-PRIMERA-FILA             TO TRUE
017400     IF AI-FRECUENCIA IS CLASE-FRECUENCIA
017500         SET FRECUENCIA-VALIDA       TO TRUE
017600     ELSE
017700         SET FRECUENCIA-INVALIDA     TO TRUE
017800     END-IF
017900     .
018000 2000-DETERMINAR-FECHAS-REBAL-EXIT.
018100     EXIT.
018200******************************************************************
018300*                    2100-CICLO-DIARIO                           *
018400*  RECORRE LA MATRIZ DE PRECIOS FECHA POR FECHA.  EN CADA FECHA   *
018500*  DE CORTE DE PERIODO REBALANCEA ANTES DE APLICAR EL RETORNO.    *
018550*  SE OMITEN LOS RENGLONES EN BLANCO QUE AW1B020 DEJA AL RECORTAR *
018560*  EL RANGO DE FECHAS DE LA CORRIDA.                              *
018600******************************************************************
018700 2100-CICLO-DIARIO.
018800*
018900     SET IX-MTX-FILA TO 1
019000     PERFORM MTX-CANT-FILAS TIMES
019010         IF MTX-FECHA(IX-MTX-FILA) NOT = SPACES
019100             PERFORM 2150-VERIFICAR-FECHA-REBAL
019200                THRU 2150-VERIFICAR-FECHA-REBAL-EXIT
019300             IF ES-FECHA-REBAL
019400                 PERFORM 2200-REBALANCEAR
019410                    THRU 2200-REBALANCEAR-EXIT
019500             END-IF
019600             PERFORM 2300-APLICAR-RENDIMIENTO
019700                THRU 2300-APLICAR-RENDIMIENTO-EXIT
019800             PERFORM 2400-GRABAR-NAV-Y-HOLDINGS
019900                THRU 2400-GRABAR-NAV-Y-HOLDINGS-EXIT
019910             ADD 1                   TO CN-FILAS-PROCESADAS
019920         END-IF
020100         SET IX-MTX-FILA UP BY 1
020200     END-PERFORM
020300     .
020400 2100-CICLO-DIARIO-EXIT.
020500     EXIT.
020600******************************************************************
020700*               2150-VERIFICAR-FECHA-REBAL                       *
020800*  CALCULA LA CLAVE DE PERIODO DE LA FECHA ACTUAL SEGUN LA        *
020900*  FRECUENCIA Y LA COMPARA CONTRA LA ULTIMA CLAVE DE REBALANCEO.  *
021000******************************************************************
021100 2150-VERIFICAR-FECHA-REBAL.
021200*
021300     SET NO-ES-FECHA-REBAL TO TRUE
021400     IF FRECUENCIA-VALIDA
021500         MOVE MTX-FEC-ANIO(IX-MTX-FILA) TO WS-ANIO-N
021600         MOVE MTX-FEC-MES(IX-MTX-FILA)  TO WS-MES-N
021700         MOVE MTX-FEC-DIA(IX-MTX-FILA)  TO WS-DIA-N
021800         EVALUATE TRUE
021900             WHEN AI-FRECUENCIA = 'M'
022000                 COMPUTE WS-CLAVE-PERIODO-HOY =
022100                         WS-ANIO-N * 100 + WS-MES-N
022200             WHEN AI-FRECUENCIA = 'Q'
022300                 COMPUTE WS-TRIMESTRE-N =
022400                         ((WS-MES-N - 1) / 3) + 1
022500                 COMPUTE WS-CLAVE-PERIODO-HOY =
022600                         WS-ANIO-N * 10 + WS-TRIMESTRE-N
022700             WHEN AI-FRECUENCIA = 'A' OR AI-FRECUENCIA = 'Y'
022800                 MOVE WS-ANIO-N          TO WS-CLAVE-PERIODO-HOY
022900             WHEN AI-FRECUENCIA = 'D'
023000                 COMPUTE WS-CLAVE-PERIODO-HOY =
023100                     WS-ANIO-N * 10000 + WS-MES-N * 100 + WS-DIA-N
023200             WHEN AI-FRECUENCIA = 'W'
023300                 COMPUTE WS-DIA-ANIO-N =
023400                         WS-DIAS-ACUM(WS-MES-N) + WS-DIA-N
023500                 COMPUTE WS-SEMANA-N =
023600                         (WS-DIA-ANIO-N - 1) / 7
023700                 COMPUTE WS-CLAVE-PERIODO-HOY =
023800                         WS-ANIO-N * 100 + WS-SEMANA-N
023900         END-EVALUATE
024000         IF ES-PRIMERA-FILA OR
024100            WS-CLAVE-PERIODO-HOY NOT = WS-CLAVE-PERIODO-ANT
024200             SET ES-FECHA-REBAL      TO TRUE
024300             MOVE WS-CLAVE-PERIODO-HOY TO WS-CLAVE-PERIODO-ANT
024400         END-IF
024500         SET NO-ES-PRIMERA-FILA      TO TRUE
024600     END-IF
024700     .
024800 2150-VERIFICAR-FECHA-REBAL-EXIT.
024900     EXIT.
025000******************************************************************
025100*                     2200-REBALANCEAR                           *
025200*  REPONE EL VALOR DE CADA POSICION AL PESO BASE SOBRE EL VALOR   *
025300*  TOTAL ACTUAL, Y AVISA UN EVENTO fixed_rebalance POR ACTIVO.    *
025400******************************************************************
025500 2200-REBALANCEAR.
025600*
025700     MOVE ZEROES                     TO WS-VALOR-TOTAL
025800     SET IX-WS-ACTIVO TO 1
025900     PERFORM CT-CANT-ACTIVOS TIMES
026000         ADD WS-VALOR-ACTIVO(IX-WS-ACTIVO) TO WS-VALOR-TOTAL
026100         SET IX-WS-ACTIVO UP BY 1
026200     END-PERFORM
026300*
026400     SET IX-WS-ACTIVO TO 1
026500     SET IX-CT-ACTIVO TO 1
026600     PERFORM CT-CANT-ACTIVOS TIMES
026700         COMPUTE WS-VALOR-ACTIVO(IX-WS-ACTIVO) ROUNDED =
026800                 WS-VALOR-TOTAL * CT-ACT-PESO-BASE(IX-CT-ACTIVO)
026900*
027000         MOVE 'E'                    TO P060-ACCION
027100         MOVE MTX-FECHA(IX-MTX-FILA) TO P060-EVT-FECHA
027200         MOVE 'fixed_rebalance'      TO P060-EVT-TIPO-EVENTO
027300         MOVE CT-ACT-CODIGO(IX-CT-ACTIVO)
027400                                     TO P060-EVT-CODIGO-ACTIVO
027500         MOVE CT-ACT-PESO-BASE(IX-CT-ACTIVO)
027600                                     TO P060-EVT-PESO-NUEVO
027700         MOVE 1.0000                 TO P060-EVT-FACTOR
027800         MOVE AI-FRECUENCIA          TO P060-EVT-RAZON
027900         MOVE ZEROES                 TO P060-EVT-TIER-ANTERIOR
028000                                        P060-EVT-TIER-NUEVO
028100         MOVE ZEROES                 TO P060-EVT-PRECIO
028200                                        P060-EVT-SMA-CORTA
028300                                        P060-EVT-SMA-MEDIA
028400                                        P060-EVT-SMA-LARGA
028500                                        P060-EVT-RETORNO-10D
028600         MOVE 'false'                TO P060-EVT-ENFRIAMIENTO
028700         CALL 'AW1B060' USING WS-PARAMETROS-B060
028800         ADD 1                       TO CN-EVENTOS-EMITIDOS
028900*
029000         SET IX-WS-ACTIVO UP BY 1
029100         SET IX-CT-ACTIVO UP BY 1
029200     END-PERFORM
029300     .
029400 2200-REBALANCEAR-EXIT.
029500     EXIT.
029600******************************************************************
029700*                2300-APLICAR-RENDIMIENTO                        *
029800*  MULTIPLICA CADA POSICION POR (1 + RETORNO DIARIO) YA           *
029900*  CALCULADO POR AW1B020 EN LA MATRIZ DE PRECIOS.                 *
030000******************************************************************
030100 2300-APLICAR-RENDIMIENTO.
030200*
030300     SET IX-WS-ACTIVO TO 1
030400     SET IX-MTX-ACTIVO TO 1
030500     PERFORM CT-CANT-ACTIVOS TIMES
030600         COMPUTE WS-VALOR-ACTIVO(IX-WS-ACTIVO) ROUNDED =
030700                 WS-VALOR-ACTIVO(IX-WS-ACTIVO) *
030800                 (1 + MTX-RETORNO-DIARIO(IX-MTX-FILA, IX-MTX-ACTIVO))
030900         SET IX-WS-ACTIVO UP BY 1
031000         SET IX-MTX-ACTIVO UP BY 1
031100     END-PERFORM
031200     .
031300 2300-APLICAR-RENDIMIENTO-EXIT.
031400     EXIT.
031500******************************************************************
031600*             2400-GRABAR-NAV-Y-HOLDINGS                         *
031700*  ACUMULA EL VALOR TOTAL DE LA CARTERA EN LA SERIE DE NAV Y      *
031800*  AVISA EL RENGLON DE HOLDINGS DEL DIA A AW1B060.                *
031900******************************************************************
032000 2400-GRABAR-NAV-Y-HOLDINGS.
032100*
032200     MOVE ZEROES                     TO WS-VALOR-TOTAL
032300     SET IX-WS-ACTIVO TO 1
032400     PERFORM CT-CANT-ACTIVOS TIMES
032500         ADD WS-VALOR-ACTIVO(IX-WS-ACTIVO) TO WS-VALOR-TOTAL
032600         SET IX-WS-ACTIVO UP BY 1
032700     END-PERFORM
032800*
032900     ADD 1                           TO NAV-CANT-DIAS
032910     SET IX-NAV-FILA TO NAV-CANT-DIAS
033000     MOVE MTX-FECHA(IX-MTX-FILA)     TO NAV-FECHA(IX-NAV-FILA)
033100     MOVE WS-VALOR-TOTAL             TO NAV-VALOR-TOTAL(IX-NAV-FILA)
033300*
033400     MOVE 'H'                        TO P060-ACCION
033500     MOVE MTX-FECHA(IX-MTX-FILA)     TO P060-HLD-FECHA
033600     SET IX-WS-ACTIVO TO 1
033700     SET IX-P060-HLD TO 1
033800     PERFORM CT-CANT-ACTIVOS TIMES
033900         MOVE WS-VALOR-ACTIVO(IX-WS-ACTIVO)
034000                             TO P060-HLD-VALOR-ACTIVO(IX-P060-HLD)
034100         SET IX-WS-ACTIVO UP BY 1
034200         SET IX-P060-HLD UP BY 1
034300     END-PERFORM
034400     CALL 'AW1B060' USING WS-PARAMETROS-B060
034500     .
034600 2400-GRABAR-NAV-Y-HOLDINGS-EXIT.
034700     EXIT.

000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: AW1B040                                             *
000400*                                                                *
000500*  FECHA CREACION: 19/05/2005                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: AW1 - TODO CLIMA (ALL-WEATHER)                    *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* SIMULADOR DE LA ESTRATEGIA VALOR-T (EXPOSICION POR NIVELES).   *
001500*  PARA CADA ACTIVO DE RENTA VARIABLE (CLASE ACCION EN AW1CPRM,  *
001600*  QUE CUBRE ACCION NACIONAL, ACCION EXTRANJERA Y ORO) CALCULA    *
001700*  LAS MEDIAS MOVILES CORTA/MEDIA/LARGA Y EL RETORNO A 10 DIAS,   *
001800*  DERIVA UN NIVEL (TIER) OBJETIVO 0-3, Y DECIDE SI SUBE O BAJA   *
001900*  EL NIVEL VIGENTE SEGUN LAS REGLAS DE CRUCE, CONFIRMACION,      *
002000*  ENFRIAMIENTO Y MOVIMIENTO RAPIDO.  CUANDO CAMBIA ALGUN NIVEL   *
002100*  RECALCULA LOS PESOS DE TODA LA CARTERA, USANDO EFECTIVO Y      *
002200*  BONO COMO COLCHON, Y AVISA LOS EVENTOS A AW1B060.              *
002300* ------------------                                             *
002400* PROCESO GLOBAL: 1000-INICIALIZAR, 2100-CICLO-DIARIO POR CADA    *
002500*  FECHA DE LA MATRIZ LLAMA EN ORDEN A 2000-PRECALCULAR-SMA-      *
002600*  RET10, 2200-EVALUAR-TVALUE, 2300-EVALUAR-COOLDOWN-CONFIRM Y    *
002700*  2400-DECIDIR-CAMBIO-TIER POR CADA ACTIVO DE RENTA VARIABLE;    *
002800*  SI HUBO CAMBIO, 2500-REBALANCEAR-CASH-BONO; SIEMPRE 2600-      *
002900*  APLICAR-RENDIMIENTO Y GRABAR NAV Y HOLDINGS DEL DIA.           *
003000* ------------------                                             *
003100* NOTA: LOS DIAS DE CALENDARIO PARA EL ENFRIAMIENTO SE CALCULAN   *
003200*  CON LA MISMA TABLA DE DIAS ACUMULADOS POR MES DE AW1B030, SIN  *
003300*  CONSIDERAR ANIOS BISIESTOS.                                    *
003400******************************************************************
003500*        L O G   D E   M O D I F I C A C I O N E S               *
003600******************************************************************
003700*    AUTOR      FECHA        DESCRIPCION                         *
003800*    ---------  ----------   -----------------------------------*
003900*    NOJA       19/05/2005   VERSION INICIAL.                    *
004000*    RTOR       22/08/2006   SE CORRIGE EL TOPE DE UN NIVEL POR   *
004100*                            EVENTO EN LA REGLA DE CRUCE HACIA    *
004200*                            ABAJO (TICKET AW1-0081).             *
004300*    JCAM       11/10/2007   SE AGREGA EL COLCHON DE EFECTIVO Y   *
004400*                            BONO AL RECALCULAR PESOS.            *
004500*    LMOR       03/03/2008   SE INVOCA AW1B060 PARA HOLDINGS Y    *
004600*                            EVENTOS EN LUGAR DE ARCHIVOS PROPIOS.*
004650*    LMOR       17/11/2009   REQ-4471: 2100-CICLO-DIARIO NO       *
004660*                            VERIFICABA RENGLONES EN BLANCO       *
004670*                            (FECHA RECORTADA POR AW1B020) Y      *
004680*                            CORROMPIA LA CORRIDA CUANDO SE       *
004690*                            INDICABA RANGO DE FECHAS.            *
004692*    LMOR       21/01/2010   REQ-4512: 2700-GRABAR-NAV-Y-HOLDINGS *
004694*                            ESCRIBIA TABLA-NAV-DIARIA EN EL      *
004696*                            INDICE CRUDO DE LA MATRIZ; DEJABA    *
004698*                            HUECOS SI AW1B020 RECORTA RENGLONES  *
004699*                            AL INICIO.  AHORA SE GRABA EN EL     *
004699A*                           CONTADOR COMPACTO NAV-CANT-DIAS.     *
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900*
005000 PROGRAM-ID.    AW1B040.
005100 AUTHOR.        NORA JARAMILLO.
005200 INSTALLATION.  FACTORIA - DEPARTAMENTO DE INVERSIONES.
005300 DATE-WRITTEN.  19/05/2005.
005400 DATE-COMPILED.
005500 SECURITY.      USO INTERNO - CONFIDENCIAL.
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800*
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-3090.
006100 OBJECT-COMPUTER. IBM-3090.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS CLASE-RAZON IS 'D' 'C' 'F' 'N'
006500     UPSI-0 ON  STATUS IS AW1-SUSTITUIR-DEFECTOS
006600         OFF STATUS IS AW1-USAR-PARAMETROS-CORRIDA.
006700******************************************************************
006800 DATA DIVISION.
006900 WORKING-STORAGE SECTION.
007000******************************************************************
007100*                    AREA DE POSICIONES                          *
007200******************************************************************
007300 01  WS-POSICIONES.
007400     05  WS-VALOR-ACTIVO OCCURS 5 TIMES INDEXED BY IX-WS-ACTIVO
007500                                     PIC 9(11)V9(08).
007600     05  WS-VALOR-TOTAL              PIC 9(11)V9(08).
007700     05  FILLER                      PIC X(10).
007800 01  FILLER REDEFINES WS-POSICIONES.
007900     05  FILLER                      PIC X(95).
008000     05  FILLER                      PIC X(29).
008100******************************************************************
008200*             AREA DE PESOS RECALCULADOS DEL DIA                 *
008300******************************************************************
008400 01  WS-PESOS-DIA.
008500     05  WS-PESO-NUEVO OCCURS 5 TIMES INDEXED BY IX-WS-PESO
008600                                     PIC 9V9(06).
008700     05  FILLER                      PIC X(10).
008800******************************************************************
008900*         AREA DE CALCULO DE MEDIAS MOVILES Y RETORNO 10D        *
009000******************************************************************
009100 01  WS-CALCULO-SMA.
009200     05  WS-SUMA-VENTANA             PIC 9(09)V9(08).
009300     05  WS-VENTANA-N                PIC 9(03) COMP.
009400     05  WS-FILA-DESDE               PIC 9(05) COMP.
009500     05  WS-FILA-HASTA               PIC 9(05) COMP.
009600     05  WS-TIER-OBJETIVO-HOY        PIC 9(01).
009700     05  WS-CONTADOR-CONDICIONES     PIC 9(01) COMP.
009750     05  WS-SUB-HIST                 PIC 9(02) COMP.
009800     05  FILLER                      PIC X(10).
009900******************************************************************
010000*        AREA DE CALCULO DEL COLCHON EFECTIVO / BONO              *
010100******************************************************************
010200 01  WS-COLCHON.
010300     05  WS-SUMA-EQ                  PIC S9V9(06).
010400     05  WS-SUMA-BASE-EQ             PIC S9V9(06).
010500     05  WS-DELTA                    PIC S9V9(06).
010600     05  WS-DELTA-ABS                PIC 9V9(06).
010700     05  WS-OBJETIVO-CB              PIC S9V9(06).
010800     05  WS-BASE-EFECTIVO            PIC 9V9(06).
010900     05  WS-BASE-BONO                PIC 9V9(06).
011000     05  WS-EFECTIVO-NUEVO           PIC 9V9(06).
011100     05  WS-BONO-NUEVO               PIC 9V9(06).
011200     05  WS-CANDIDATO                PIC S9V9(06).
011300     05  WS-SUMA-TOTAL-PESOS         PIC S9V9(06).
011400     05  WS-IDX-EFECTIVO             PIC 9(01) COMP.
011500     05  WS-IDX-BONO                 PIC 9(01) COMP.
011600     05  FILLER                      PIC X(10).
011700******************************************************************
011800*         AREA DE FECHAS (DIAS ABSOLUTOS PARA ENFRIAMIENTO)      *
011900******************************************************************
012000 01  WS-FECHAS.
012100     05  WS-FECHA-HOY-DESGLOSE.
012200         10  WS-ANIO-HOY-N           PIC 9(04).
012300         10  WS-MES-HOY-N            PIC 9(02).
012400         10  WS-DIA-HOY-N            PIC 9(02).
012500     05  WS-FECHA-HOY-X REDEFINES WS-FECHA-HOY-DESGLOSE
012600                                     PIC X(08).
012700     05  WS-FECHA-CAMBIO-DESGLOSE.
012800         10  WS-ANIO-CAM-N           PIC 9(04).
012900         10  WS-MES-CAM-N            PIC 9(02).
013000         10  WS-DIA-CAM-N            PIC 9(02).
013100     05  WS-FECHA-CAMBIO-X REDEFINES WS-FECHA-CAMBIO-DESGLOSE
013200                                     PIC X(08).
013300     05  WS-DIA-ANIO-HOY-N           PIC 9(03).
013400     05  WS-DIA-ANIO-CAM-N           PIC 9(03).
013500     05  WS-DIAS-ABS-HOY             PIC 9(07) COMP.
013600     05  WS-DIAS-ABS-CAMBIO          PIC 9(07) COMP.
013700     05  WS-DIAS-DESDE-CAMBIO        PIC S9(07) COMP.
013800     05  FILLER                      PIC X(10).
013900******************************************************************
014000*      TABLA DE DIAS ACUMULADOS POR MES (SIN BISIESTOS)          *
014100******************************************************************
014200 01  WS-TABLA-DIAS-ACUM-INIC.
014300     05  FILLER                      PIC 9(03) VALUE 000.
014400     05  FILLER                      PIC 9(03) VALUE 031.
014500     05  FILLER                      PIC 9(03) VALUE 059.
014600     05  FILLER                      PIC 9(03) VALUE 090.
014700     05  FILLER                      PIC 9(03) VALUE 120.
014800     05  FILLER                      PIC 9(03) VALUE 151.
014900     05  FILLER                      PIC 9(03) VALUE 181.
015000     05  FILLER                      PIC 9(03) VALUE 212.
015100     05  FILLER                      PIC 9(03) VALUE 243.
015200     05  FILLER                      PIC 9(03) VALUE 273.
015300     05  FILLER                      PIC 9(03) VALUE 304.
015400     05  FILLER                      PIC 9(03) VALUE 334.
015500 01  WS-TABLA-DIAS-ACUM REDEFINES WS-TABLA-DIAS-ACUM-INIC.
015600     05  WS-DIAS-ACUM OCCURS 12 TIMES PIC 9(03).
015700******************************************************************
015800*                      SWITCHES DE CONTROL                       *
015900******************************************************************
016000 01  SW-SWITCHES.
016100     05  SW-DIA-CON-CAMBIO           PIC X(01) VALUE 'N'.
016200         88  HUBO-CAMBIO-HOY                   VALUE 'S'.
016300         88  NO-HUBO-CAMBIO-HOY                VALUE 'N'.
016400     05  SW-EN-ENFRIAMIENTO          PIC X(01) VALUE 'N'.
016500         88  EN-ENFRIAMIENTO                   VALUE 'S'.
016600         88  FUERA-DE-ENFRIAMIENTO             VALUE 'N'.
016700     05  SW-CONFIRMADO               PIC X(01) VALUE 'N'.
016800         88  TIER-CONFIRMADO                   VALUE 'S'.
016900         88  TIER-NO-CONFIRMADO                VALUE 'N'.
017000     05  FILLER                      PIC X(10).
017100******************************************************************
017200*                        AREA DE CONTADORES                      *
017300******************************************************************
017400 01  CN-CONTADORES.
017500     05  CN-FILAS-PROCESADAS         PIC 9(05) COMP VALUE ZEROES.
017600     05  CN-EVENTOS-EMITIDOS         PIC 9(05) COMP VALUE ZEROES.
017700     05  CN-CAMBIOS-DE-TIER          PIC 9(05) COMP VALUE ZEROES.
017800     05  FILLER                      PIC X(10).
017900     COPY AW1CPRM.
018000     COPY AW1CTVL.
018100     COPY AW1CB60.
018200 LINKAGE SECTION.
018300     COPY AW1CINT.
018400     COPY AW1CMTX.
018500     COPY AW1CNAV.
018600******************************************************************
018700 PROCEDURE DIVISION USING WS-AREA-INTERCAMBIO
018710                          TABLA-MATRIZ-PRECIOS
018720                          TABLA-NAV-DIARIA.
018800*
018900 MAINLINE.
019000*
019100     MOVE ZEROES                     TO AI-CODIGO-RETORNO
019200     PERFORM 1000-INICIALIZAR THRU 1000-INICIALIZAR-EXIT
019300     PERFORM 2100-CICLO-DIARIO THRU 2100-CICLO-DIARIO-EXIT
019400     GOBACK
019500     .
019600 MAINLINE-EXIT.
019700     EXIT.
019800******************************************************************
019900*                       1000-INICIALIZAR                         *
020000*  CARGA EL VALOR DE CADA POSICION AL PESO BASE Y DEJA CADA       *
020100*  ACTIVO DE RENTA VARIABLE EN TIER 2 (FACTOR 1.0), SIN CAMBIOS   *
020200*  PREVIOS NI HISTORIAL DE CONFIRMACION.                          *
021100******************************************************************
021200 1000-INICIALIZAR.
021300*
021400     SET IX-WS-ACTIVO TO 1
021500     SET IX-CT-ACTIVO TO 1
021600     SET IX-TVL-ACT   TO 1
021700     PERFORM CT-CANT-ACTIVOS TIMES
021800         COMPUTE WS-VALOR-ACTIVO(IX-WS-ACTIVO) ROUNDED =
021900                 AI-CAPITAL-INICIAL *
022000                 CT-ACT-PESO-BASE(IX-CT-ACTIVO)
022100         IF CT-CLASE-ACCION(IX-CT-ACTIVO)
022200             MOVE 2                  TO TVL-TIER-ACTUAL(IX-TVL-ACT)
022300             MOVE 1.0000             TO TVL-FACTOR-ACTUAL(IX-TVL-ACT)
022400             SET TVL-CAMBIO-PREVIO-NO TO TRUE
022500             MOVE SPACES             TO TVL-FECHA-ULT-CAMBIO(IX-TVL-ACT)
022600             MOVE ZEROES             TO TVL-CONTADOR-DIAS-VISTOS
022700             SET TVL-SMA-INCOMPLETA  TO TRUE
022800             SET TVL-RET10-INCOMPLETO TO TRUE
022900         END-IF
023000         SET IX-WS-ACTIVO UP BY 1
023100         SET IX-CT-ACTIVO UP BY 1
023200         SET IX-TVL-ACT   UP BY 1
023300     END-PERFORM
023400     MOVE ZEROES                     TO NAV-CANT-DIAS
023500     .
023600 1000-INICIALIZAR-EXIT.
023700     EXIT.
023800******************************************************************
023900*                    2100-CICLO-DIARIO                           *
024000*  RECORRE LA MATRIZ DE PRECIOS FECHA POR FECHA, EVALUANDO LA     *
024100*  ESTRATEGIA VALOR-T PARA CADA ACTIVO DE RENTA VARIABLE.         *
024150*  SE OMITEN LOS RENGLONES EN BLANCO QUE AW1B020 DEJA AL RECORTAR *
024160*  EL RANGO DE FECHAS DE LA CORRIDA.                              *
024200******************************************************************
024300 2100-CICLO-DIARIO.
024400*
024500     SET IX-MTX-FILA TO 1
024600     PERFORM MTX-CANT-FILAS TIMES
024610         IF MTX-FECHA(IX-MTX-FILA) NOT = SPACES
024700             SET NO-HUBO-CAMBIO-HOY  TO TRUE
024800             SET IX-CT-ACTIVO TO 1
024900             SET IX-TVL-ACT   TO 1
025000             SET IX-MTX-ACTIVO TO 1
025100             PERFORM CT-CANT-ACTIVOS TIMES
025200                 IF CT-CLASE-ACCION(IX-CT-ACTIVO)
025300                     SET TVL-CAMBIO-HOY-NO TO TRUE
025400                     MOVE SPACES     TO TVL-RAZON-HOY(IX-TVL-ACT)
025500                     PERFORM 2000-PRECALCULAR-SMA-RET10
025600                        THRU 2000-PRECALCULAR-SMA-RET10-EXIT
025700                     IF TVL-SMA-LISTA(IX-TVL-ACT)
025800                         PERFORM 2200-EVALUAR-TVALUE
025900                            THRU 2200-EVALUAR-TVALUE-EXIT
026000                         PERFORM 2300-EVALUAR-COOLDOWN-CONFIRM
026100                            THRU 2300-EVALUAR-COOLDOWN-CONFIRM-EXIT
026200                         PERFORM 2400-DECIDIR-CAMBIO-TIER
026300                            THRU 2400-DECIDIR-CAMBIO-TIER-EXIT
026400                         IF TVL-CAMBIO-HOY-SI(IX-TVL-ACT)
026500                             SET HUBO-CAMBIO-HOY TO TRUE
026600                             ADD 1       TO CN-CAMBIOS-DE-TIER
026700                         END-IF
026800                     END-IF
026900                 END-IF
027000                 SET IX-CT-ACTIVO  UP BY 1
027100                 SET IX-TVL-ACT    UP BY 1
027200                 SET IX-MTX-ACTIVO UP BY 1
027300             END-PERFORM
027400*
027500             IF HUBO-CAMBIO-HOY
027600                 PERFORM 2500-REBALANCEAR-CASH-BONO
027700                    THRU 2500-REBALANCEAR-CASH-BONO-EXIT
027800             END-IF
027900             PERFORM 2600-APLICAR-RENDIMIENTO
028000                THRU 2600-APLICAR-RENDIMIENTO-EXIT
028100             PERFORM 2700-GRABAR-NAV-Y-HOLDINGS
028200                THRU 2700-GRABAR-NAV-Y-HOLDINGS-EXIT
028300             ADD 1                   TO CN-FILAS-PROCESADAS
028400         END-IF
028450         SET IX-MTX-FILA UP BY 1
028500     END-PERFORM
028600     .
028700 2100-CICLO-DIARIO-EXIT.
028800     EXIT.
028900******************************************************************
029000*              2000-PRECALCULAR-SMA-RET10                       *
029100*  CALCULA, PARA EL ACTIVO Y LA FECHA ACTUALES, LAS MEDIAS        *
029200*  MOVILES CORTA/MEDIA/LARGA Y EL RETORNO A 10 DIAS SI YA HAY     *
029300*  SUFICIENTE HISTORIA.                                           *
029400******************************************************************
029500 2000-PRECALCULAR-SMA-RET10.
029600*
029700     IF IX-MTX-FILA >= AI-SMA-CORTA
029800         MOVE AI-SMA-CORTA           TO WS-VENTANA-N
029900         PERFORM 2050-SUMAR-VENTANA THRU 2050-SUMAR-VENTANA-EXIT
030000         COMPUTE TVL-SMA-CORTA(IX-TVL-ACT) =
030100                 WS-SUMA-VENTANA / AI-SMA-CORTA
030200     END-IF
030300     IF IX-MTX-FILA >= AI-SMA-MEDIA
030400         MOVE AI-SMA-MEDIA           TO WS-VENTANA-N
030500         PERFORM 2050-SUMAR-VENTANA THRU 2050-SUMAR-VENTANA-EXIT
030600         COMPUTE TVL-SMA-MEDIA(IX-TVL-ACT) =
030700                 WS-SUMA-VENTANA / AI-SMA-MEDIA
030800     END-IF
030900     IF IX-MTX-FILA >= AI-SMA-LARGA
031000         MOVE AI-SMA-LARGA           TO WS-VENTANA-N
031100         PERFORM 2050-SUMAR-VENTANA THRU 2050-SUMAR-VENTANA-EXIT
031200         COMPUTE TVL-SMA-LARGA(IX-TVL-ACT) =
031300                 WS-SUMA-VENTANA / AI-SMA-LARGA
031400         SET TVL-SMA-LISTA(IX-TVL-ACT) TO TRUE
031500         ADD 1                       TO TVL-CONTADOR-DIAS-VISTOS
031600     ELSE
031700         SET TVL-SMA-INCOMPLETA(IX-TVL-ACT) TO TRUE
031800     END-IF
031900*
032000     IF IX-MTX-FILA > 10
032100         SET IX-MTX-FILA TO IX-MTX-FILA
032200         COMPUTE WS-FILA-DESDE = IX-MTX-FILA - 10
032300         IF MTX-HAY-PRECIO(WS-FILA-DESDE, IX-MTX-ACTIVO)
032400             AND MTX-PRECIO(WS-FILA-DESDE, IX-MTX-ACTIVO) > 0
032500             COMPUTE TVL-RETORNO-10D(IX-TVL-ACT) =
032600                 (MTX-PRECIO(IX-MTX-FILA, IX-MTX-ACTIVO) /
032700                  MTX-PRECIO(WS-FILA-DESDE, IX-MTX-ACTIVO)) - 1
032800             SET TVL-RET10-LISTO(IX-TVL-ACT) TO TRUE
032900         ELSE
033000             SET TVL-RET10-INCOMPLETO(IX-TVL-ACT) TO TRUE
033100         END-IF
033200     ELSE
033300         SET TVL-RET10-INCOMPLETO(IX-TVL-ACT) TO TRUE
033400     END-IF
033500     .
033600 2000-PRECALCULAR-SMA-RET10-EXIT.
033700     EXIT.
033800******************************************************************
033900*                   2050-SUMAR-VENTANA                           *
034000*  SUMA LOS PRECIOS DE LOS ULTIMOS WS-VENTANA-N DIAS DEL ACTIVO   *
034100*  ACTUAL, TERMINANDO EN LA FECHA ACTUAL (IX-MTX-FILA).           *
034200******************************************************************
034300 2050-SUMAR-VENTANA.
034400*
034500     MOVE ZEROES                     TO WS-SUMA-VENTANA
034600     COMPUTE WS-FILA-DESDE = IX-MTX-FILA - WS-VENTANA-N + 1
034700     MOVE WS-FILA-DESDE              TO WS-FILA-HASTA
034800     PERFORM WS-VENTANA-N TIMES
034900         ADD MTX-PRECIO(WS-FILA-HASTA, IX-MTX-ACTIVO)
035000                                     TO WS-SUMA-VENTANA
035100         ADD 1                       TO WS-FILA-HASTA
035200     END-PERFORM
035300     .
035400 2050-SUMAR-VENTANA-EXIT.
035500     EXIT.
035600******************************************************************
035700*                   2200-EVALUAR-TVALUE                          *
035800*  CALCULA EL VALOR-T (0 A 3) DEL DIA Y LO EMPUJA AL HISTORIAL    *
035900*  DE NIVELES OBJETIVO USADO POR LA REGLA DE CONFIRMACION.        *
036000******************************************************************
036100 2200-EVALUAR-TVALUE.
036200*
036300     MOVE ZEROES                     TO WS-CONTADOR-CONDICIONES
036400     IF MTX-PRECIO(IX-MTX-FILA, IX-MTX-ACTIVO) >
036500        TVL-SMA-CORTA(IX-TVL-ACT)
036600         ADD 1                       TO WS-CONTADOR-CONDICIONES
036700     END-IF
036800     IF MTX-PRECIO(IX-MTX-FILA, IX-MTX-ACTIVO) >
036900        TVL-SMA-MEDIA(IX-TVL-ACT)
037000         ADD 1                       TO WS-CONTADOR-CONDICIONES
037100     END-IF
037200     IF MTX-PRECIO(IX-MTX-FILA, IX-MTX-ACTIVO) >
037300        TVL-SMA-LARGA(IX-TVL-ACT)
037400         ADD 1                       TO WS-CONTADOR-CONDICIONES
037500     END-IF
037600     MOVE WS-CONTADOR-CONDICIONES    TO WS-TIER-OBJETIVO-HOY
037700*
037800     PERFORM VARYING WS-SUB-HIST FROM 1 BY 1
037900             UNTIL WS-SUB-HIST > 29
038000         MOVE TVL-HISTORIAL-TIER(IX-TVL-ACT, WS-SUB-HIST + 1)
038100                     TO TVL-HISTORIAL-TIER(IX-TVL-ACT, WS-SUB-HIST)
038200     END-PERFORM
038300     MOVE WS-TIER-OBJETIVO-HOY
038400                     TO TVL-HISTORIAL-TIER(IX-TVL-ACT, 30)
038500     .
038600 2200-EVALUAR-TVALUE-EXIT.
038700     EXIT.
038800******************************************************************
038900*             2300-EVALUAR-COOLDOWN-CONFIRM                      *
039000*  DETERMINA SI EL ACTIVO ESTA EN ENFRIAMIENTO (MENOS DE          *
039100*  CT-DIAS-ENFRIAMIENTO DIAS DE CALENDARIO DESDE EL ULTIMO        *
039200*  CAMBIO) Y SI EL NIVEL OBJETIVO DE HOY ESTA CONFIRMADO POR      *
039300*  CT-DIAS-CONFIRMACION DIAS SEGUIDOS IGUALES.                    *
039400******************************************************************
039500 2300-EVALUAR-COOLDOWN-CONFIRM.
039600*
039700     SET FUERA-DE-ENFRIAMIENTO       TO TRUE
039800     IF TVL-CAMBIO-PREVIO-SI(IX-TVL-ACT)
039900         MOVE MTX-FEC-ANIO(IX-MTX-FILA) TO WS-ANIO-HOY-N
040000         MOVE MTX-FEC-MES(IX-MTX-FILA)  TO WS-MES-HOY-N
040100         MOVE MTX-FEC-DIA(IX-MTX-FILA)  TO WS-DIA-HOY-N
040200         COMPUTE WS-DIA-ANIO-HOY-N =
040300                 WS-DIAS-ACUM(WS-MES-HOY-N) + WS-DIA-HOY-N
040400         COMPUTE WS-DIAS-ABS-HOY = WS-ANIO-HOY-N * 365 +
040500                 WS-DIA-ANIO-HOY-N
040600*
040700         MOVE TVL-FECHA-ULT-CAMBIO(IX-TVL-ACT)(1:4) TO WS-ANIO-CAM-N
040800         MOVE TVL-FECHA-ULT-CAMBIO(IX-TVL-ACT)(6:2) TO WS-MES-CAM-N
040900         MOVE TVL-FECHA-ULT-CAMBIO(IX-TVL-ACT)(9:2) TO WS-DIA-CAM-N
041000         COMPUTE WS-DIA-ANIO-CAM-N =
041100                 WS-DIAS-ACUM(WS-MES-CAM-N) + WS-DIA-CAM-N
041200         COMPUTE WS-DIAS-ABS-CAMBIO = WS-ANIO-CAM-N * 365 +
041300                 WS-DIA-ANIO-CAM-N
041400*
041500         COMPUTE WS-DIAS-DESDE-CAMBIO =
041600                 WS-DIAS-ABS-HOY - WS-DIAS-ABS-CAMBIO
041700         IF WS-DIAS-DESDE-CAMBIO < CT-DIAS-ENFRIAMIENTO
041800             SET EN-ENFRIAMIENTO     TO TRUE
041900         END-IF
042000     END-IF
042100*
042200     SET TIER-NO-CONFIRMADO          TO TRUE
042300     IF TVL-CONTADOR-DIAS-VISTOS NOT < CT-DIAS-CONFIRMACION
042400         SET TIER-CONFIRMADO         TO TRUE
042500         PERFORM VARYING WS-SUB-HIST FROM 30 BY -1
042600                 UNTIL WS-SUB-HIST < (31 - CT-DIAS-CONFIRMACION)
042700             IF TVL-HISTORIAL-TIER(IX-TVL-ACT, WS-SUB-HIST) NOT =
042800                WS-TIER-OBJETIVO-HOY
042900                 SET TIER-NO-CONFIRMADO TO TRUE
043000             END-IF
043100         END-PERFORM
043200     END-IF
043300     .
043400 2300-EVALUAR-COOLDOWN-CONFIRM-EXIT.
043500     EXIT.
043600******************************************************************
043700*               2400-DECIDIR-CAMBIO-TIER                         *
043800*  APLICA, EN ORDEN, LAS REGLAS DE CRUCE HACIA ABAJO, DE          *
043900*  CONFIRMACION Y DE MOVIMIENTO RAPIDO.  LA PRIMERA QUE APLIQUE   *
044000*  GANA.  NO SE EVALUA NINGUNA REGLA SI EL ACTIVO ESTA EN         *
044100*  ENFRIAMIENTO.                                                  *
044200******************************************************************
044300 2400-DECIDIR-CAMBIO-TIER.
044400*
044500     MOVE TVL-TIER-ACTUAL(IX-TVL-ACT) TO TVL-TIER-ANTERIOR-HOY(IX-TVL-ACT)
044600     IF FUERA-DE-ENFRIAMIENTO
044700         EVALUATE TRUE
044800             WHEN WS-TIER-OBJETIVO-HOY < TVL-TIER-ACTUAL(IX-TVL-ACT)
044900                  AND CT-FACTOR-TIER(WS-TIER-OBJETIVO-HOY + 1) NOT =
044910                      TVL-FACTOR-ACTUAL(IX-TVL-ACT)
045000                 COMPUTE TVL-TIER-ACTUAL(IX-TVL-ACT) =
045100                     TVL-TIER-ACTUAL(IX-TVL-ACT) - 1
045200                 IF TVL-TIER-ACTUAL(IX-TVL-ACT) < WS-TIER-OBJETIVO-HOY
045300                     MOVE WS-TIER-OBJETIVO-HOY
045400                                 TO TVL-TIER-ACTUAL(IX-TVL-ACT)
045500                 END-IF
045600                 MOVE 'down_cross  '  TO TVL-RAZON-HOY(IX-TVL-ACT)
045700                 SET TVL-CAMBIO-HOY-SI TO TRUE
045800             WHEN TIER-CONFIRMADO
045900                  AND CT-FACTOR-TIER(WS-TIER-OBJETIVO-HOY + 1) NOT =
045910                      TVL-FACTOR-ACTUAL(IX-TVL-ACT)
046000                 MOVE WS-TIER-OBJETIVO-HOY
046100                                 TO TVL-TIER-ACTUAL(IX-TVL-ACT)
046200                 MOVE 'confirm     '  TO TVL-RAZON-HOY(IX-TVL-ACT)
046300                 SET TVL-CAMBIO-HOY-SI TO TRUE
046400             WHEN TVL-RET10-LISTO(IX-TVL-ACT)
046500                  AND TVL-RETORNO-10D(IX-TVL-ACT) NOT < 0.060000
046600                  AND TVL-TIER-ACTUAL(IX-TVL-ACT) < 3
046700                 ADD 1 TO TVL-TIER-ACTUAL(IX-TVL-ACT)
046800                 MOVE 'fast_up     '  TO TVL-RAZON-HOY(IX-TVL-ACT)
046900                 SET TVL-CAMBIO-HOY-SI TO TRUE
047000             WHEN TVL-RET10-LISTO(IX-TVL-ACT)
047100                  AND TVL-RETORNO-10D(IX-TVL-ACT) NOT > -0.060000
047200                  AND TVL-TIER-ACTUAL(IX-TVL-ACT) > 0
047300                 SUBTRACT 1 FROM TVL-TIER-ACTUAL(IX-TVL-ACT)
047400                 MOVE 'fast_down   '  TO TVL-RAZON-HOY(IX-TVL-ACT)
047500                 SET TVL-CAMBIO-HOY-SI TO TRUE
047600         END-EVALUATE
047700     END-IF
047800*
047900     IF TVL-CAMBIO-HOY-SI(IX-TVL-ACT)
048000         MOVE CT-FACTOR-TIER(TVL-TIER-ACTUAL(IX-TVL-ACT) + 1)
048100                                 TO TVL-FACTOR-ACTUAL(IX-TVL-ACT)
048200         MOVE MTX-FECHA(IX-MTX-FILA)
048300                                 TO TVL-FECHA-ULT-CAMBIO(IX-TVL-ACT)
048400         SET TVL-CAMBIO-PREVIO-SI TO TRUE
048800     END-IF
048900     .
049000 2400-DECIDIR-CAMBIO-TIER-EXIT.
049100     EXIT.
049200******************************************************************
049300*             2500-REBALANCEAR-CASH-BONO                         *
049400*  RECALCULA LOS PESOS DE TODA LA CARTERA CUANDO CAMBIO ALGUN     *
049500*  NIVEL: LA RENTA VARIABLE PESA BASE POR FACTOR VIGENTE, Y EL    *
049600*  EFECTIVO Y EL BONO ABSORBEN EL COLCHON RESTANTE.               *
049700******************************************************************
049800 2500-REBALANCEAR-CASH-BONO.
049900*
050000     MOVE ZEROES TO WS-SUMA-EQ WS-SUMA-BASE-EQ
050100     MOVE ZEROES TO WS-IDX-EFECTIVO WS-IDX-BONO
050200     SET IX-CT-ACTIVO TO 1
050300     SET IX-TVL-ACT   TO 1
050400     PERFORM CT-CANT-ACTIVOS TIMES
050500         EVALUATE TRUE
050600             WHEN CT-CLASE-ACCION(IX-CT-ACTIVO)
050700                 COMPUTE WS-PESO-NUEVO(IX-CT-ACTIVO) =
050800                         CT-ACT-PESO-BASE(IX-CT-ACTIVO) *
050900                         TVL-FACTOR-ACTUAL(IX-TVL-ACT)
051000                 ADD WS-PESO-NUEVO(IX-CT-ACTIVO)     TO WS-SUMA-EQ
051100                 ADD CT-ACT-PESO-BASE(IX-CT-ACTIVO)  TO WS-SUMA-BASE-EQ
051200             WHEN CT-CLASE-EFECTIVO(IX-CT-ACTIVO)
051300                 MOVE CT-ACT-PESO-BASE(IX-CT-ACTIVO) TO WS-BASE-EFECTIVO
051400                 SET  WS-IDX-EFECTIVO TO IX-CT-ACTIVO
051500             WHEN CT-CLASE-BONO(IX-CT-ACTIVO)
051600                 MOVE CT-ACT-PESO-BASE(IX-CT-ACTIVO) TO WS-BASE-BONO
051700                 SET  WS-IDX-BONO     TO IX-CT-ACTIVO
051800         END-EVALUATE
051900         SET IX-CT-ACTIVO UP BY 1
052000         SET IX-TVL-ACT   UP BY 1
052100     END-PERFORM
052200*
052300     COMPUTE WS-DELTA = WS-SUMA-EQ - WS-SUMA-BASE-EQ
052400     COMPUTE WS-OBJETIVO-CB = 1 - WS-SUMA-EQ
052500     IF WS-OBJETIVO-CB < 0
052600         MOVE ZEROES                 TO WS-OBJETIVO-CB
052700     END-IF
052800*
052900     IF WS-DELTA NOT < 0
053000         IF WS-BASE-EFECTIVO NOT > WS-DELTA
053100             MOVE WS-BASE-EFECTIVO   TO WS-CANDIDATO
053200         ELSE
053300             MOVE WS-DELTA           TO WS-CANDIDATO
053400         END-IF
053500         COMPUTE WS-EFECTIVO-NUEVO = WS-BASE-EFECTIVO - WS-CANDIDATO
053600     ELSE
053700         COMPUTE WS-DELTA-ABS = 0 - WS-DELTA
053800         COMPUTE WS-CANDIDATO = WS-BASE-EFECTIVO + WS-DELTA-ABS
053900         IF WS-OBJETIVO-CB NOT > WS-CANDIDATO
054000             MOVE WS-OBJETIVO-CB     TO WS-EFECTIVO-NUEVO
054100         ELSE
054200             MOVE WS-CANDIDATO       TO WS-EFECTIVO-NUEVO
054300         END-IF
054400     END-IF
054500     IF WS-EFECTIVO-NUEVO < 0
054600         MOVE ZEROES                 TO WS-EFECTIVO-NUEVO
054700     END-IF
054800     COMPUTE WS-BONO-NUEVO = WS-OBJETIVO-CB - WS-EFECTIVO-NUEVO
054900     IF WS-BONO-NUEVO < 0
055000         MOVE ZEROES                 TO WS-BONO-NUEVO
055100     END-IF
055200     MOVE WS-EFECTIVO-NUEVO          TO WS-PESO-NUEVO(WS-IDX-EFECTIVO)
055300     MOVE WS-BONO-NUEVO              TO WS-PESO-NUEVO(WS-IDX-BONO)
055400*
055500     COMPUTE WS-SUMA-TOTAL-PESOS =
055600             WS-SUMA-EQ + WS-EFECTIVO-NUEVO + WS-BONO-NUEVO
055700     IF WS-SUMA-TOTAL-PESOS > 0
055800         SET IX-WS-PESO TO 1
055900         PERFORM CT-CANT-ACTIVOS TIMES
056000             COMPUTE WS-PESO-NUEVO(IX-WS-PESO) =
056100                     WS-PESO-NUEVO(IX-WS-PESO) / WS-SUMA-TOTAL-PESOS
056200             SET IX-WS-PESO UP BY 1
056300         END-PERFORM
056400     END-IF
056500*
056600     MOVE ZEROES                     TO WS-VALOR-TOTAL
056700     SET IX-WS-ACTIVO TO 1
056800     PERFORM CT-CANT-ACTIVOS TIMES
056900         ADD WS-VALOR-ACTIVO(IX-WS-ACTIVO) TO WS-VALOR-TOTAL
057000         SET IX-WS-ACTIVO UP BY 1
057100     END-PERFORM
057200*
057300     SET IX-WS-ACTIVO  TO 1
057400     SET IX-CT-ACTIVO  TO 1
057500     SET IX-TVL-ACT    TO 1
057600     PERFORM CT-CANT-ACTIVOS TIMES
057700         COMPUTE WS-VALOR-ACTIVO(IX-WS-ACTIVO) ROUNDED =
057800                 WS-VALOR-TOTAL * WS-PESO-NUEVO(IX-WS-ACTIVO)
057900         PERFORM 2550-EMITIR-EVENTO-TVALUE
058000            THRU 2550-EMITIR-EVENTO-TVALUE-EXIT
058100         SET IX-WS-ACTIVO UP BY 1
058200         SET IX-CT-ACTIVO UP BY 1
058300         SET IX-TVL-ACT   UP BY 1
058400     END-PERFORM
058500     .
058600 2500-REBALANCEAR-CASH-BONO-EXIT.
058700     EXIT.
058800******************************************************************
058900*             2550-EMITIR-EVENTO-TVALUE                          *
059000*  ARMA Y AVISA A AW1B060 EL RENGLON DE EVENTO tvalue_rebalance   *
059100*  DE UN ACTIVO.  LOS CAMPOS DE VALOR-T QUEDAN EN BLANCO/CERO     *
059200*  PARA LOS ACTIVOS QUE NO SON RENTA VARIABLE.                    *
059300******************************************************************
059400 2550-EMITIR-EVENTO-TVALUE.
059500*
059600     MOVE 'E'                        TO P060-ACCION
059700     MOVE MTX-FECHA(IX-MTX-FILA)     TO P060-EVT-FECHA
059800     MOVE 'tvalue_rebalance'         TO P060-EVT-TIPO-EVENTO
059900     MOVE CT-ACT-CODIGO(IX-CT-ACTIVO) TO P060-EVT-CODIGO-ACTIVO
060000     MOVE WS-PESO-NUEVO(IX-WS-ACTIVO) TO P060-EVT-PESO-NUEVO
060100     MOVE ZEROES                     TO P060-EVT-TIER-ANTERIOR
060200                                        P060-EVT-TIER-NUEVO
060300     MOVE ZEROES                     TO P060-EVT-PRECIO
060400                                        P060-EVT-SMA-CORTA
060500                                        P060-EVT-SMA-MEDIA
060600                                        P060-EVT-SMA-LARGA
060700                                        P060-EVT-RETORNO-10D
060800     MOVE SPACES                     TO P060-EVT-RAZON
060900     MOVE 1.0000                     TO P060-EVT-FACTOR
061000     MOVE 'false'                    TO P060-EVT-ENFRIAMIENTO
061100     IF CT-CLASE-ACCION(IX-CT-ACTIVO)
061200         MOVE TVL-FACTOR-ACTUAL(IX-TVL-ACT) TO P060-EVT-FACTOR
061300         MOVE TVL-TIER-ANTERIOR-HOY(IX-TVL-ACT) TO P060-EVT-TIER-ANTERIOR
061400         MOVE TVL-TIER-ACTUAL(IX-TVL-ACT)   TO P060-EVT-TIER-NUEVO
061500         MOVE TVL-RAZON-HOY(IX-TVL-ACT)      TO P060-EVT-RAZON
061600         MOVE MTX-PRECIO(IX-MTX-FILA, IX-MTX-ACTIVO)
061700                                     TO P060-EVT-PRECIO
061800         MOVE TVL-SMA-CORTA(IX-TVL-ACT)      TO P060-EVT-SMA-CORTA
061900         MOVE TVL-SMA-MEDIA(IX-TVL-ACT)      TO P060-EVT-SMA-MEDIA
062000         MOVE TVL-SMA-LARGA(IX-TVL-ACT)      TO P060-EVT-SMA-LARGA
062100         IF TVL-RET10-LISTO(IX-TVL-ACT)
062200             MOVE TVL-RETORNO-10D(IX-TVL-ACT) TO P060-EVT-RETORNO-10D
062300         END-IF
062400         IF EN-ENFRIAMIENTO
062500             MOVE 'true '            TO P060-EVT-ENFRIAMIENTO
062600         END-IF
062700     END-IF
062800     CALL 'AW1B060' USING WS-PARAMETROS-B060
062900     ADD 1                           TO CN-EVENTOS-EMITIDOS
063000     .
063100 2550-EMITIR-EVENTO-TVALUE-EXIT.
063200     EXIT.
063300******************************************************************
063400*                2600-APLICAR-RENDIMIENTO                        *
063500*  MULTIPLICA CADA POSICION POR (1 + RETORNO DIARIO) YA           *
063600*  CALCULADO POR AW1B020 EN LA MATRIZ DE PRECIOS.                 *
063700******************************************************************
063800 2600-APLICAR-RENDIMIENTO.
063900*
064000     SET IX-WS-ACTIVO TO 1
064100     SET IX-MTX-ACTIVO TO 1
064200     PERFORM CT-CANT-ACTIVOS TIMES
064300         COMPUTE WS-VALOR-ACTIVO(IX-WS-ACTIVO) ROUNDED =
064400                 WS-VALOR-ACTIVO(IX-WS-ACTIVO) *
064500                 (1 + MTX-RETORNO-DIARIO(IX-MTX-FILA, IX-MTX-ACTIVO))
064600         SET IX-WS-ACTIVO UP BY 1
064700         SET IX-MTX-ACTIVO UP BY 1
064800     END-PERFORM
064900     .
065000 2600-APLICAR-RENDIMIENTO-EXIT.
065100     EXIT.
065200******************************************************************
065300*             2700-GRABAR-NAV-Y-HOLDINGS                         *
065400*  ACUMULA EL VALOR TOTAL DE LA CARTERA EN LA SERIE DE NAV Y      *
065500*  AVISA EL RENGLON DE HOLDINGS DEL DIA A AW1B060.                *
065600******************************************************************
065700 2700-GRABAR-NAV-Y-HOLDINGS.
065800*
065900     MOVE ZEROES                     TO WS-VALOR-TOTAL
066000     SET IX-WS-ACTIVO TO 1
066100     PERFORM CT-CANT-ACTIVOS TIMES
066200         ADD WS-VALOR-ACTIVO(IX-WS-ACTIVO) TO WS-VALOR-TOTAL
066300         SET IX-WS-ACTIVO UP BY 1
066400     END-PERFORM
066500*
066600     ADD 1                           TO NAV-CANT-DIAS
066650     SET IX-NAV-FILA TO NAV-CANT-DIAS
066700     MOVE MTX-FECHA(IX-MTX-FILA)     TO NAV-FECHA(IX-NAV-FILA)
066800     MOVE WS-VALOR-TOTAL             TO NAV-VALOR-TOTAL(IX-NAV-FILA)
067000*
067100     MOVE 'H'                        TO P060-ACCION
067200     MOVE MTX-FECHA(IX-MTX-FILA)     TO P060-HLD-FECHA
067300     SET IX-WS-ACTIVO TO 1
067400     SET IX-P060-HLD  TO 1
067500     PERFORM CT-CANT-ACTIVOS TIMES
067600         MOVE WS-VALOR-ACTIVO(IX-WS-ACTIVO)
067700                             TO P060-HLD-VALOR-ACTIVO(IX-P060-HLD)
067800         SET IX-WS-ACTIVO UP BY 1
067900         SET IX-P060-HLD UP BY 1
068000     END-PERFORM
068100     CALL 'AW1B060' USING WS-PARAMETROS-B060
068200     .
068300 2700-GRABAR-NAV-Y-HOLDINGS-EXIT.
068400     EXIT.

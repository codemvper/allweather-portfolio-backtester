000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: AW1B060                                             *
000400*                                                                *
000500*  FECHA CREACION: 06/06/2003                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: AW1 - TODO CLIMA (ALL-WEATHER)                    *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVOS DE SALIDA: REPORTE-METRICAS, ARCH-HOLDINGS,          *
001500*  ARCH-EVENTOS.                                                 *
001600* ------------------                                             *
001700* PROCESO GLOBAL: SERVICIO CENTRAL DE ESCRITURA DE SALIDAS DEL   *
001800*  BACKTESTER.  LOS PROGRAMAS DE SIMULACION Y DE METRICAS LO     *
001900*  INVOCAN UNA VEZ POR CADA RENGLON A GRABAR, INDICANDO LA       *
002000*  ACCION EN P060-ACCION ('I' ABRIR, 'M' METRICAS, 'H' HOLDINGS, *
002100*  'E' EVENTO, 'F' CERRAR).  CENTRALIZAR LA ESCRITURA EVITA QUE  *
002200*  CADA SIMULADOR TENGA QUE ABRIR SUS PROPIOS ARCHIVOS DE SALIDA.*
002300******************************************************************
002400*        L O G   D E   M O D I F I C A C I O N E S               *
002500******************************************************************
002600*    AUTOR      FECHA        DESCRIPCION                         *
002700*    ---------  ----------   -----------------------------------*
002800*    LMOR       06/06/2003   VERSION INICIAL, SOLO METRICAS Y    *
002900*                            HOLDINGS.                           *
003000*    NOJA       19/05/2005   SE AGREGA LA ESCRITURA DE EVENTOS   *
003100*                            DE LA ESTRATEGIA VALOR-T.           *
003110*    LMOR       21/01/2010   REQ-4512: 2000-ESCRIBIR-REPORTE-    *
003120*                            METRICAS GRABABA REG-METRICAS CRUDO *
003130*                            SIN ETIQUETAS.  SE ARMA AHORA EL    *
003140*                            TITULO Y LOS OCHO RENGLONES         *
003150*                            ETIQUETADOS SOBRE LIN-REPORTE-      *
003160*                            METRICAS (AW1CMET), CON LOS CAMPOS  *
003170*                            EDITADOS EN WS-CAMPOS-EDITADOS-      *
003180*                            METRICAS.                           *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400*
003500 PROGRAM-ID.    AW1B060.
003600 AUTHOR.        LUIS MORENO.
003700 INSTALLATION.  FACTORIA - DEPARTAMENTO DE INVERSIONES.
003800 DATE-WRITTEN.  06/06/2003.
003900 DATE-COMPILED.
004000 SECURITY.      USO INTERNO - CONFIDENCIAL.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300*
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-3090.
004600 OBJECT-COMPUTER. IBM-3090.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS CLASE-ACCION IS 'I' 'M' 'H' 'E' 'F'
005000     UPSI-1 ON STATUS IS AW1-IMPRIMIR-ENCABEZADOS
005100         OFF STATUS IS AW1-OMITIR-ENCABEZADOS.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT REPORTE-METRICAS ASSIGN TO RPTMET
005500            ORGANIZATION  IS LINE SEQUENTIAL
005600            FILE STATUS   IS FS-RPTMET.
005700*
005800     SELECT ARCH-HOLDINGS ASSIGN TO ARCHOLD
005900            ORGANIZATION  IS LINE SEQUENTIAL
006000            FILE STATUS   IS FS-ARCHOLD.
006100*
006200     SELECT ARCH-EVENTOS ASSIGN TO ARCEVEN
006300            ORGANIZATION  IS LINE SEQUENTIAL
006400            FILE STATUS   IS FS-ARCEVEN.
006500******************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  REPORTE-METRICAS
006900     LABEL RECORDS ARE STANDARD.
007000     COPY AW1CMET.
007100 FD  ARCH-HOLDINGS
007200     LABEL RECORDS ARE STANDARD.
007300     COPY AW1CHLD.
007400 FD  ARCH-EVENTOS
007500     LABEL RECORDS ARE STANDARD.
007600     COPY AW1CEVT.
007700 WORKING-STORAGE SECTION.
007800******************************************************************
007900*                 AREA DE ESTADO DE ARCHIVOS                     *
008000******************************************************************
008100 01  WKS-FS-STATUS.
008200     05  FS-RPTMET                   PIC X(02) VALUE SPACES.
008300     05  FS-ARCHOLD                  PIC X(02) VALUE SPACES.
008400     05  FS-ARCEVEN                  PIC X(02) VALUE SPACES.
008500     05  FILLER                      PIC X(10).
008600******************************************************************
008700*                  AREA DE VARIABLES AUXILIARES                 *
008800******************************************************************
008900 01  WS-VARIABLES-AUXILIARES.
009000     05  WS-PROGRAMA                 PIC X(08) VALUE 'AW1B060'.
009010     05  WS-PROGRAMA-R REDEFINES WS-PROGRAMA.
009020         10  WS-PRG-PREFIJO          PIC X(03).
009030         10  WS-PRG-NUMERO           PIC X(05).
009100     05  WS-LINEA-IMPRESA            PIC X(80) VALUE SPACES.
009200     05  WS-LINEA-IMPRESA-R REDEFINES WS-LINEA-IMPRESA.
009300         10  WS-LIN-CAMPO-1          PIC X(20).
009400         10  WS-LIN-CAMPO-2          PIC X(20).
009500         10  WS-LIN-CAMPO-3          PIC X(20).
009600         10  WS-LIN-CAMPO-4          PIC X(20).
009700     05  FILLER                      PIC X(20).
009710******************************************************************
009720*          CAMPOS EDITADOS DEL REPORTE DE METRICAS (REQ-4512)     *
009730******************************************************************
009740 01  WS-CAMPOS-EDITADOS-METRICAS.
009750     05  WS-MET-RETORNO-TOTAL-ED     PIC +9(03).99.
009760     05  WS-MET-RETORNO-ANUAL-ED     PIC +9(03).99.
009770     05  WS-MET-VOLATILIDAD-ED       PIC 9(03).99.
009780     05  WS-MET-SHARPE-ED            PIC -9(02).99.
009790     05  WS-MET-MAX-DRAWDOWN-ED      PIC +9(03).99.
009800     05  FILLER                      PIC X(20).
009800******************************************************************
009900*                    AREA  DE  SWITCHES                          *
010000******************************************************************
010100 01  SW-SWITCHES.
010200     05  SW-ARCHIVOS-ABIERTOS        PIC X(01) VALUE 'N'.
010300         88  ARCHIVOS-ABIERTOS                 VALUE 'S'.
010400         88  ARCHIVOS-NO-ABIERTOS              VALUE 'N'.
010500     05  FILLER                      PIC X(10).
010600 LINKAGE SECTION.
010700 01  WS-PARAMETROS-B060.
010800     05  P060-ACCION                 PIC X(01).
010900         88  P060-ABRIR                        VALUE 'I'.
011000         88  P060-ESCRIBIR-METRICAS            VALUE 'M'.
011100         88  P060-ESCRIBIR-HOLDINGS            VALUE 'H'.
011200         88  P060-ESCRIBIR-EVENTO              VALUE 'E'.
011300         88  P060-CERRAR                       VALUE 'F'.
011400     05  P060-REG-METRICAS.
011500         10  P060-MET-FECHA-INICIO   PIC X(10).
011510         10  P060-MET-FEC-INI-R REDEFINES P060-MET-FECHA-INICIO.
011520             15  P060-MFI-AAAA       PIC X(04).
011530             15  FILLER              PIC X(01).
011540             15  P060-MFI-MM         PIC X(02).
011550             15  FILLER              PIC X(01).
011560             15  P060-MFI-DD         PIC X(02).
011600         10  P060-MET-FECHA-FIN      PIC X(10).
011700         10  P060-MET-RETORNO-TOTAL  PIC S9(03)V99.
011800         10  P060-MET-RETORNO-ANUAL  PIC S9(03)V99.
011900         10  P060-MET-VOLATILIDAD    PIC 9(03)V99.
012000         10  P060-MET-SHARPE         PIC S9(02)V99.
012100         10  P060-MET-MAX-DRAWDOWN   PIC S9(03)V99.
012200         10  P060-MET-DIAS-MUESTRA   PIC 9(05).
012300     05  P060-REG-HOLDINGS.
012400         10  P060-HLD-FECHA          PIC X(10).
012500         10  P060-HLD-VALOR-ACTIVO OCCURS 5 TIMES
012600                                     PIC 9(09)V99.
012700     05  P060-REG-EVENTO.
012800         10  P060-EVT-FECHA          PIC X(10).
012900         10  P060-EVT-TIPO-EVENTO    PIC X(16).
013000         10  P060-EVT-CODIGO-ACTIVO  PIC X(09).
013100         10  P060-EVT-PESO-NUEVO     PIC 9V9(06).
013200         10  P060-EVT-FACTOR         PIC 9V9(04).
013300         10  P060-EVT-RAZON          PIC X(12).
013400         10  P060-EVT-TIER-ANTERIOR  PIC 9(01).
013500         10  P060-EVT-TIER-NUEVO     PIC 9(01).
013600         10  P060-EVT-PRECIO         PIC 9(05)V999.
013700         10  P060-EVT-SMA-CORTA      PIC 9(05)V999.
013800         10  P060-EVT-SMA-MEDIA      PIC 9(05)V999.
013900         10  P060-EVT-SMA-LARGA      PIC 9(05)V999.
014000         10  P060-EVT-RETORNO-10D    PIC S9V9(06).
014100         10  P060-EVT-ENFRIAMIENTO   PIC X(05).
014200     05  P060-CODIGO-RETORNO         PIC S9(04) COMP.
014300     05  FILLER                      PIC X(20).
014400******************************************************************
014500 PROCEDURE DIVISION USING WS-PARAMETROS-B060.
014600*
014700 MAINLINE.
014800*
014900     MOVE ZEROES                     TO P060-CODIGO-RETORNO
015000*
015100     EVALUATE TRUE
015200         WHEN P060-ABRIR
015300             PERFORM 1000-ABRIR-ARCHIVOS
015400                THRU 1000-ABRIR-ARCHIVOS-EXIT
015500         WHEN P060-ESCRIBIR-METRICAS
015600             PERFORM 2000-ESCRIBIR-REPORTE-METRICAS
015700                THRU 2000-ESCRIBIR-REPORTE-METRICAS-EXIT
015800         WHEN P060-ESCRIBIR-HOLDINGS
015900             PERFORM 3000-ESCRIBIR-HOLDINGS
016000                THRU 3000-ESCRIBIR-HOLDINGS-EXIT
016100         WHEN P060-ESCRIBIR-EVENTO
016200             PERFORM 4000-ESCRIBIR-EVENTOS
016300                THRU 4000-ESCRIBIR-EVENTOS-EXIT
016400         WHEN P060-CERRAR
016500             PERFORM 9000-CERRAR-ARCHIVOS
016600                THRU 9000-CERRAR-ARCHIVOS-EXIT
016700         WHEN OTHER
016800             MOVE -1                 TO P060-CODIGO-RETORNO
016900     END-EVALUATE
017000*
017100     GOBACK
017200     .
017300******************************************************************
017400*                   1000-ABRIR-ARCHIVOS                          *
017500******************************************************************
017600 1000-ABRIR-ARCHIVOS.
017700*
017800     IF ARCHIVOS-NO-ABIERTOS
017900         OPEN OUTPUT REPORTE-METRICAS
018000         OPEN OUTPUT ARCH-HOLDINGS
018100         OPEN OUTPUT ARCH-EVENTOS
018200         SET ARCHIVOS-ABIERTOS       TO TRUE
018300         IF FS-RPTMET NOT = '00' OR FS-ARCHOLD NOT = '00' OR
018400            FS-ARCEVEN NOT = '00'
018500             MOVE -2                 TO P060-CODIGO-RETORNO
018600         END-IF
018700     END-IF
018800     .
018900 1000-ABRIR-ARCHIVOS-EXIT.
019000     EXIT.
019100******************************************************************
019200*             2000-ESCRIBIR-REPORTE-METRICAS                     *
019210*  REQ-4512: EL REPORTE DE METRICAS ES EL UNICO DE SALIDA FIJA    *
019220*  CON ETIQUETAS (LOS DEMAS SON COLUMNARES); SE ARMA AQUI EL      *
019230*  TITULO MAS LOS OCHO RENGLONES ETIQUETADOS SOBRE LIN-REPORTE-   *
019240*  METRICAS (AW1CMET) EN LUGAR DE GRABAR EL RENGLON CRUDO SIN     *
019250*  ETIQUETAS DE REG-METRICAS.                                    *
019300******************************************************************
019400 2000-ESCRIBIR-REPORTE-METRICAS.
019500*
019502     MOVE P060-MET-FECHA-INICIO      TO MET-FECHA-INICIO
019504     MOVE P060-MET-FECHA-FIN         TO MET-FECHA-FIN
019506     MOVE P060-MET-RETORNO-TOTAL     TO MET-RETORNO-TOTAL
019508     MOVE P060-MET-RETORNO-ANUAL     TO MET-RETORNO-ANUAL
019509     MOVE P060-MET-VOLATILIDAD       TO MET-VOLATILIDAD
019509A    MOVE P060-MET-SHARPE            TO MET-SHARPE
019509B    MOVE P060-MET-MAX-DRAWDOWN      TO MET-MAX-DRAWDOWN
019509C    MOVE P060-MET-DIAS-MUESTRA      TO MET-DIAS-MUESTRA
019510     MOVE MET-RETORNO-TOTAL          TO WS-MET-RETORNO-TOTAL-ED
019520     MOVE MET-RETORNO-ANUAL          TO WS-MET-RETORNO-ANUAL-ED
019530     MOVE MET-VOLATILIDAD            TO WS-MET-VOLATILIDAD-ED
019540     MOVE MET-SHARPE                 TO WS-MET-SHARPE-ED
019550     MOVE MET-MAX-DRAWDOWN           TO WS-MET-MAX-DRAWDOWN-ED
019560*
019570     MOVE 'BACKTEST REPORT'          TO LIN-MET-TITULO
019580     WRITE LIN-MET-TITULO
019590*
019600     MOVE SPACES                     TO LIN-REPORTE-METRICAS
019610     MOVE 'START DATE:'              TO LIN-MET-ETIQUETA
019620     MOVE MET-FECHA-INICIO           TO LIN-MET-VALOR
019630     WRITE LIN-REPORTE-METRICAS
019640*
019650     MOVE SPACES                     TO LIN-REPORTE-METRICAS
019660     MOVE 'END DATE:'                TO LIN-MET-ETIQUETA
019670     MOVE MET-FECHA-FIN              TO LIN-MET-VALOR
019680     WRITE LIN-REPORTE-METRICAS
019690*
019700     MOVE SPACES                     TO LIN-REPORTE-METRICAS
019710     MOVE 'TOTAL RETURN:'            TO LIN-MET-ETIQUETA
019720     STRING WS-MET-RETORNO-TOTAL-ED DELIMITED BY SIZE
019730            '%'                     DELIMITED BY SIZE
019740         INTO LIN-MET-VALOR
019750     WRITE LIN-REPORTE-METRICAS
019760*
019770     MOVE SPACES                     TO LIN-REPORTE-METRICAS
019780     MOVE 'ANNUAL RETURN:'           TO LIN-MET-ETIQUETA
019790     STRING WS-MET-RETORNO-ANUAL-ED DELIMITED BY SIZE
019800            '%'                     DELIMITED BY SIZE
019810         INTO LIN-MET-VALOR
019820     WRITE LIN-REPORTE-METRICAS
019830*
019840     MOVE SPACES                     TO LIN-REPORTE-METRICAS
019850     MOVE 'VOLATILITY:'              TO LIN-MET-ETIQUETA
019860     STRING WS-MET-VOLATILIDAD-ED    DELIMITED BY SIZE
019870            '%'                     DELIMITED BY SIZE
019880         INTO LIN-MET-VALOR
019890     WRITE LIN-REPORTE-METRICAS
019900*
019910     MOVE SPACES                     TO LIN-REPORTE-METRICAS
019920     MOVE 'SHARPE RATIO:'            TO LIN-MET-ETIQUETA
019930     MOVE WS-MET-SHARPE-ED           TO LIN-MET-VALOR
019940     WRITE LIN-REPORTE-METRICAS
019950*
019960     MOVE SPACES                     TO LIN-REPORTE-METRICAS
019970     MOVE 'MAX DRAWDOWN:'            TO LIN-MET-ETIQUETA
019980     STRING WS-MET-MAX-DRAWDOWN-ED   DELIMITED BY SIZE
019990            '%'                     DELIMITED BY SIZE
020000         INTO LIN-MET-VALOR
020010     WRITE LIN-REPORTE-METRICAS
020020*
020030     MOVE SPACES                     TO LIN-REPORTE-METRICAS
020040     MOVE 'SAMPLE DAYS:'             TO LIN-MET-ETIQUETA
020050     MOVE MET-DIAS-MUESTRA           TO LIN-MET-VALOR
020060     WRITE LIN-REPORTE-METRICAS
020070*
020080     IF FS-RPTMET NOT = '00'
020090         MOVE -3                     TO P060-CODIGO-RETORNO
020100     END-IF
020110     .
020900 2000-ESCRIBIR-REPORTE-METRICAS-EXIT.
021000     EXIT.
021100******************************************************************
021200*                  3000-ESCRIBIR-HOLDINGS                        *
021300******************************************************************
021400 3000-ESCRIBIR-HOLDINGS.
021500*
021600     MOVE P060-HLD-FECHA             TO HLD-FECHA
021700     MOVE P060-HLD-VALOR-ACTIVO(1)   TO HLD-VALOR-ACTIVO(1)
021800     MOVE P060-HLD-VALOR-ACTIVO(2)   TO HLD-VALOR-ACTIVO(2)
021900     MOVE P060-HLD-VALOR-ACTIVO(3)   TO HLD-VALOR-ACTIVO(3)
022000     MOVE P060-HLD-VALOR-ACTIVO(4)   TO HLD-VALOR-ACTIVO(4)
022100     MOVE P060-HLD-VALOR-ACTIVO(5)   TO HLD-VALOR-ACTIVO(5)
022200     WRITE REG-HOLDINGS
022300     IF FS-ARCHOLD NOT = '00'
022400         MOVE -4                     TO P060-CODIGO-RETORNO
022500     END-IF
022600     .
022700 3000-ESCRIBIR-HOLDINGS-EXIT.
022800     EXIT.
022900******************************************************************
023000*                  4000-ESCRIBIR-EVENTOS                         *
023100******************************************************************
023200 4000-ESCRIBIR-EVENTOS.
023300*
023400     MOVE P060-EVT-FECHA             TO EVT-FECHA
023500     MOVE P060-EVT-TIPO-EVENTO       TO EVT-TIPO-EVENTO
023600     MOVE P060-EVT-CODIGO-ACTIVO     TO EVT-CODIGO-ACTIVO
023700     MOVE P060-EVT-PESO-NUEVO        TO EVT-PESO-NUEVO
023800     MOVE P060-EVT-FACTOR            TO EVT-FACTOR
023900     MOVE P060-EVT-RAZON             TO EVT-RAZON
024000     MOVE P060-EVT-TIER-ANTERIOR     TO EVT-TIER-ANTERIOR
024100     MOVE P060-EVT-TIER-NUEVO        TO EVT-TIER-NUEVO
024200     MOVE P060-EVT-PRECIO            TO EVT-PRECIO
024300     MOVE P060-EVT-SMA-CORTA         TO EVT-SMA-CORTA
024400     MOVE P060-EVT-SMA-MEDIA         TO EVT-SMA-MEDIA
024500     MOVE P060-EVT-SMA-LARGA         TO EVT-SMA-LARGA
024600     MOVE P060-EVT-RETORNO-10D       TO EVT-RETORNO-10D
024700     MOVE P060-EVT-ENFRIAMIENTO      TO EVT-ENFRIAMIENTO
024800     WRITE REG-EVENTO
024900     IF FS-ARCEVEN NOT = '00'
025000         MOVE -5                     TO P060-CODIGO-RETORNO
025100     END-IF
025200     .
025300 4000-ESCRIBIR-EVENTOS-EXIT.
025400     EXIT.
025500******************************************************************
025600*                  9000-CERRAR-ARCHIVOS                          *
025700******************************************************************
025800 9000-CERRAR-ARCHIVOS.
025900*
026000     IF ARCHIVOS-ABIERTOS
026100         CLOSE REPORTE-METRICAS
026200         CLOSE ARCH-HOLDINGS
026300         CLOSE ARCH-EVENTOS
026400         SET ARCHIVOS-NO-ABIERTOS    TO TRUE
026500     END-IF
026600     .
026700 9000-CERRAR-ARCHIVOS-EXIT.
026800     EXIT.

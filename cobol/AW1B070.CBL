000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: AW1B070                                             *
000400*                                                                *
000500*  FECHA CREACION: 11/10/2007                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: AW1 - TODO CLIMA (ALL-WEATHER)                    *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVOS DE ENTRADA: ARCH-CALENDARIO (CALENDARIO BURSATIL).    *
001500* ARCHIVOS DE SALIDA: ARCH-ANOMALIAS (REG-ANOMALIA, UNO POR       *
001600*  FECHA CON RETORNO ANORMAL).                                   *
001700* ------------------                                             *
001800* PROCESO GLOBAL: RECIBE LA MATRIZ DE PRECIOS YA PREPARADA POR   *
001900*  AW1B020 Y REALIZA DOS VALIDACIONES SOBRE ELLA:                *
002000*   1) COMPLETITUD: COMPARA EL CALENDARIO BURSATIL CONTRA LAS    *
002100*      FILAS DE LA MATRIZ QUE QUEDARON SIN PRECIO PROPIO NI      *
002200*      PRECIO ARRASTRADO, E INFORMA LA CANTIDAD Y LAS FECHAS     *
002300*      POR CONSOLA (EL CORTE NO TRAE UN LAYOUT DE SALIDA PROPIO  *
002400*      PARA ESTE REPORTE).                                       *
002500*   2) ANOMALIAS: POR CADA ACTIVO, CALCULA LA MEDIANA Y LA MAD   *
002600*      (DESVIACION ABSOLUTA MEDIANA) DE LOS RETORNOS DIARIOS Y   *
002700*      MARCA COMO ANOMALA TODA FECHA CUYO RETORNO SUPERE EL      *
002800*      UMBRAL ABSOLUTO O CUYO Z-SCORE ROBUSTO SUPERE EL UMBRAL   *
002900*      DE MAD, ESCRIBIENDO UN REGISTRO POR FECHA MARCADA.        *
003000******************************************************************
003100*        L O G   D E   M O D I F I C A C I O N E S               *
003200******************************************************************
003300*    AUTOR      FECHA        DESCRIPCION                         *
003400*    ---------  ----------   -----------------------------------*
003500*    JCAM       11/10/2007   VERSION INICIAL.                    *
003600*    RTOR       22/08/2006   SE AGREGA EL Z-SCORE ROBUSTO SOBRE  *
003700*                            MEDIANA/MAD, ADEMAS DEL UMBRAL       *
003800*                            ABSOLUTO DE RETORNO (TICKET          *
003900*                            AW1-0081).                          *
004000*    LMOR       03/03/2008   SE AGREGA LA VALIDACION DE           *
004100*                            COMPLETITUD CONTRA EL CALENDARIO     *
004200*                            BURSATIL.                            *
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500*
004600 PROGRAM-ID.    AW1B070.
004700 AUTHOR.        JULIO CAMACHO.
004800 INSTALLATION.  FACTORIA - DEPARTAMENTO DE INVERSIONES.
004900 DATE-WRITTEN.  11/10/2007.
005000 DATE-COMPILED.
005100 SECURITY.      USO INTERNO - CONFIDENCIAL.
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400*
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-3090.
005700 OBJECT-COMPUTER. IBM-3090.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS CLASE-INDICADOR IS 'S' 'N'
006100     UPSI-0 ON STATUS IS AW1-SUSTITUIR-DEFECTOS
006200         OFF STATUS IS AW1-USAR-PARAMETROS-CORRIDA.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT ARCH-CALENDARIO ASSIGN TO CALENDAR
006600            ORGANIZATION  IS LINE SEQUENTIAL
006700            ACCESS        IS SEQUENTIAL
006800            FILE STATUS   IS FS-CALENDARIO.
006900*
007000     SELECT ARCH-ANOMALIAS  ASSIGN TO ANOMALIA
007100            ORGANIZATION  IS LINE SEQUENTIAL
007200            ACCESS        IS SEQUENTIAL
007300            FILE STATUS   IS FS-ANOMALIAS.
007400******************************************************************
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  ARCH-CALENDARIO
007800     LABEL RECORDS ARE STANDARD.
007900     COPY AW1CCAL.
008000 FD  ARCH-ANOMALIAS
008100     LABEL RECORDS ARE STANDARD.
008200     COPY AW1CANM.
008300 WORKING-STORAGE SECTION.
008400******************************************************************
008500*                 AREA DE ESTADO DE ARCHIVOS                     *
008600******************************************************************
008700 01  WKS-FS-STATUS.
008800     05  FS-CALENDARIO               PIC X(02) VALUE SPACES.
008900     05  FS-ANOMALIAS                PIC X(02) VALUE SPACES.
009000     05  FILLER                      PIC X(16).
009100******************************************************************
009200*                  AREA DE VARIABLES AUXILIARES                 *
009300******************************************************************
009400 01  WS-VARIABLES-AUXILIARES.
009500     05  WS-PROGRAMA                 PIC X(08) VALUE 'AW1B070'.
009600     05  WS-FECHA-CALEND             PIC X(10) VALUE SPACES.
009700     05  WS-FECHA-CALEND-R REDEFINES WS-FECHA-CALEND.
009800         10  WS-FCC-ANIO             PIC X(04).
009900         10  FILLER                  PIC X(01).
010000         10  WS-FCC-MES              PIC X(02).
010100         10  FILLER                  PIC X(01).
010200         10  WS-FCC-DIA              PIC X(02).
010300     05  WS-FECHA-CALEND-N REDEFINES WS-FECHA-CALEND.
010400         10  FILLER                  PIC X(10).
010500     05  FILLER                      PIC X(10).
010600******************************************************************
010700*             AREA DE SERIE DE RETORNOS POR ACTIVO                *
010800*  SE COPIA AQUI EL RETORNO DIARIO DEL ACTIVO EN TURNO PARA       *
010900*  PODER ORDENARLO SIN ALTERAR LA MATRIZ DE TRABAJO ORIGINAL.     *
011000******************************************************************
011100 01  WS-SERIE-RETORNOS.
011200     05  WS-RETORNO-ACT OCCURS 5000 TIMES
011300                        INDEXED BY IX-RET-A, IX-RET-B.
011400         10  WS-RET-VALOR            PIC S9V9(06).
011500         10  WS-RET-DESVIO           PIC S9V9(06).
011600     05  FILLER REDEFINES WS-RETORNO-ACT.
011700         10  FILLER OCCURS 5000 TIMES PIC X(08).
011800 01  WS-ESTADISTICAS-ROBUSTAS.
011900     05  CN-CANT-RETORNOS            PIC 9(05) COMP VALUE ZEROES.
012000     05  WS-MEDIANA-RETORNO          PIC S9V9(06) VALUE ZEROES.
012100     05  WS-MEDIANA-DESVIO           PIC S9V9(06) VALUE ZEROES.
012200     05  WS-Z-ROBUSTO                PIC 9(05)V99 VALUE ZEROES.
012300     05  WS-NUMERADOR-Z              PIC S9(05)V9(06) VALUE ZEROES.
012400     05  WS-DENOMINADOR-Z            PIC S9V9(08) VALUE ZEROES.
012500     05  FILLER                      PIC X(10).
012600******************************************************************
012700*              AREA DE TRABAJO DEL ORDENAMIENTO                  *
012800*  ORDENAMIENTO POR INSERCION DIRECTA; LOS VOLUMENES DE LA CORRIDA*
012900*  (HASTA 5,000 RETORNOS POR ACTIVO) NO JUSTIFICAN OTRO METODO.   *
013000******************************************************************
013100 01  WS-ORDENAMIENTO.
013200     05  WS-VALOR-COMPARAR           PIC S9V9(06) VALUE ZEROES.
013300     05  WS-POS-INSERCION            PIC 9(05) COMP VALUE ZEROES.
013310     05  WS-CANT-TOTAL               PIC 9(05) COMP VALUE ZEROES.
013320     05  WS-MITAD                    PIC 9(05) COMP VALUE ZEROES.
013330     05  WS-RESTO                    PIC 9(01) COMP VALUE ZEROES.
013340     05  WS-POS-MEDIA                PIC 9(05) COMP VALUE ZEROES.
013400     05  FILLER                      PIC X(10).
013410******************************************************************
013420*             AREA DE VALOR ABSOLUTO (SIN FUNCION INTRINSECA)     *
013430******************************************************************
013440 01  WS-VALOR-ABSOLUTO.
013450     05  WS-ABS-ENTRADA              PIC S9(05)V9(06) VALUE ZEROES.
013460     05  WS-ABS-SALIDA               PIC 9(05)V9(06) VALUE ZEROES.
013470     05  FILLER                      PIC X(10).
013500******************************************************************
013600*                    AREA  DE  SWITCHES                          *
013700******************************************************************
013800 01  SW-SWITCHES.
013900     05  SW-FIN-ARCHIVO              PIC X(01) VALUE 'N'.
014000         88  FIN-ARCHIVO                       VALUE 'S'.
014100         88  NO-FIN-ARCHIVO                    VALUE 'N'.
014200     05  FILLER                      PIC X(10).
014300     COPY AW1CPRM.
014400******************************************************************
014500*                        AREA DE CONTADORES                      *
014600******************************************************************
014700 01  CN-CONTADORES.
014800     05  CN-FECHAS-FALTANTES         PIC 9(05) COMP VALUE ZEROES.
014900     05  CN-ANOMALIAS-DETECTADAS     PIC 9(05) COMP VALUE ZEROES.
015000     05  FILLER                      PIC X(10).
015100 LINKAGE SECTION.
015200     COPY AW1CINT.
015300     COPY AW1CMTX.
015400******************************************************************
015500 PROCEDURE DIVISION USING WS-AREA-INTERCAMBIO
015600                          TABLA-MATRIZ-PRECIOS.
015700*
015800 MAINLINE.
015900*
016000     MOVE ZEROES                     TO AI-CODIGO-RETORNO
016100     PERFORM 2000-VALIDAR-COMPLETITUD
016200        THRU 2000-VALIDAR-COMPLETITUD-EXIT
016300*
016400     PERFORM VARYING IX-MTX-ACTIVO FROM 1 BY 1 UNTIL IX-MTX-ACTIVO > 5
016500         PERFORM 3000-DETECTAR-ANOMALIAS
016600            THRU 3000-DETECTAR-ANOMALIAS-EXIT
016700     END-PERFORM
016800*
016900     DISPLAY 'AW1B070 - FECHAS FALTANTES: ' CN-FECHAS-FALTANTES
017000         ' ANOMALIAS DETECTADAS: ' CN-ANOMALIAS-DETECTADAS
017100*
017200     GOBACK
017300     .
017400******************************************************************
017500*               2000-VALIDAR-COMPLETITUD                         *
017600*  RECORRE EL CALENDARIO BURSATIL Y, PARA CADA DIA HABIL, BUSCA  *
017700*  SU FILA EN LA MATRIZ.  SI LA FILA NO EXISTE, O EXISTE PERO    *
017800*  ALGUN ACTIVO QUEDO SIN PRECIO PROPIO NI ARRASTRADO (LO CUAL   *
017900*  SOLO OCURRE EN LOS PRIMEROS DIAS DE HISTORIA DE UN ACTIVO,    *
018000*  ANTES DE SU PRIMER PRECIO CONOCIDO), LA FECHA SE CUENTA E     *
018100*  INFORMA COMO FALTANTE.                                        *
018200******************************************************************
018300 2000-VALIDAR-COMPLETITUD.
018400*
018500     MOVE ZEROES                     TO CN-FECHAS-FALTANTES
018600*
018700     OPEN INPUT ARCH-CALENDARIO
018800     MOVE 'N'                        TO SW-FIN-ARCHIVO
018900     READ ARCH-CALENDARIO
019000         AT END SET FIN-ARCHIVO      TO TRUE
019100     END-READ
019200     PERFORM UNTIL FIN-ARCHIVO
019300         IF CAL-DIA-HABIL
019400             IF AI-FECHA-INICIO = SPACES OR
019500                (CAL-FECHA NOT < AI-FECHA-INICIO AND
019600                 CAL-FECHA NOT > AI-FECHA-FIN)
019700                 PERFORM 2050-VERIFICAR-FECHA
019800                    THRU 2050-VERIFICAR-FECHA-EXIT
019900             END-IF
020000         END-IF
020100         READ ARCH-CALENDARIO
020200             AT END SET FIN-ARCHIVO  TO TRUE
020300         END-READ
020400     END-PERFORM
020500     CLOSE ARCH-CALENDARIO
020600     .
020700 2000-VALIDAR-COMPLETITUD-EXIT.
020800     EXIT.
020900******************************************************************
021000*                 2050-VERIFICAR-FECHA                           *
021100*  UBICA LA FECHA DEL CALENDARIO EN LA MATRIZ Y VERIFICA QUE      *
021200*  TODOS LOS ACTIVOS TENGAN PRECIO EN ESA FILA.                   *
021300******************************************************************
021400 2050-VERIFICAR-FECHA.
021500*
021600     MOVE CAL-FECHA                  TO WS-FECHA-CALEND
021700     SET IX-MTX-FILA                 TO 1
021800     SEARCH MTX-FILA
021900         AT END
022000             ADD 1                   TO CN-FECHAS-FALTANTES
022100             DISPLAY 'AW1B070 - FECHA FALTANTE: ' WS-FECHA-CALEND
022200         WHEN MTX-FECHA(IX-MTX-FILA) = WS-FECHA-CALEND
022300             SET IX-MTX-ACTIVO       TO 1
022400             SEARCH MTX-PRECIO-ACTIVO
022500                 AT END
022600                     CONTINUE
022700                 WHEN MTX-SIN-PRECIO(IX-MTX-FILA, IX-MTX-ACTIVO)
022800                     ADD 1               TO CN-FECHAS-FALTANTES
022900                     DISPLAY 'AW1B070 - FECHA FALTANTE: '
023000                         WS-FECHA-CALEND ' ACTIVO: '
023100                         CT-ACT-CODIGO(IX-MTX-ACTIVO)
023200             END-SEARCH
023300     END-SEARCH
023400     .
023500 2050-VERIFICAR-FECHA-EXIT.
023600     EXIT.
023700******************************************************************
023800*                 3000-DETECTAR-ANOMALIAS                        *
023900*  COPIA LA SERIE DE RETORNOS DIARIOS DEL ACTIVO EN TURNO         *
024000*  (IX-MTX-ACTIVO), CALCULA SU MEDIANA Y MAD, Y ESCRIBE UN        *
024100*  REGISTRO DE ANOMALIA POR CADA FECHA QUE SUPERE EL UMBRAL       *
024200*  ABSOLUTO DE RETORNO O EL UMBRAL DE Z-SCORE ROBUSTO.            *
024300******************************************************************
024400 3000-DETECTAR-ANOMALIAS.
024500*
024600     MOVE ZEROES                     TO CN-CANT-RETORNOS
024700     PERFORM VARYING IX-MTX-FILA FROM 2 BY 1
024800             UNTIL IX-MTX-FILA > MTX-CANT-FILAS
024900         IF MTX-FECHA(IX-MTX-FILA) NOT = SPACES
025000             ADD 1                   TO CN-CANT-RETORNOS
025100             SET IX-RET-A            TO CN-CANT-RETORNOS
025200             MOVE MTX-RETORNO-DIARIO(IX-MTX-FILA, IX-MTX-ACTIVO)
025300                 TO WS-RET-VALOR(IX-RET-A)
025400         END-IF
025500     END-PERFORM
025600*
025700     IF CN-CANT-RETORNOS > 1
025800         PERFORM 3100-CALCULAR-MEDIANA-MAD
025900            THRU 3100-CALCULAR-MEDIANA-MAD-EXIT
026000*
026100         PERFORM VARYING IX-MTX-FILA FROM 2 BY 1
026200                 UNTIL IX-MTX-FILA > MTX-CANT-FILAS
026300             IF MTX-FECHA(IX-MTX-FILA) NOT = SPACES
026400                 PERFORM 3200-EVALUAR-FILA
026500                    THRU 3200-EVALUAR-FILA-EXIT
026600             END-IF
026700         END-PERFORM
026800     END-IF
026900     .
027000 3000-DETECTAR-ANOMALIAS-EXIT.
027100     EXIT.
027200******************************************************************
027300*              3100-CALCULAR-MEDIANA-MAD                         *
027400*  ORDENA LA SERIE DE RETORNOS POR INSERCION DIRECTA PARA HALLAR  *
027500*  SU MEDIANA; LUEGO CALCULA LA DESVIACION ABSOLUTA DE CADA       *
027600*  RETORNO RESPECTO DE ESA MEDIANA Y ORDENA ESA SEGUNDA SERIE     *
027700*  PARA HALLAR LA MAD (MEDIANA DE LAS DESVIACIONES ABSOLUTAS).    *
027800******************************************************************
027900 3100-CALCULAR-MEDIANA-MAD.
028000*
028100     PERFORM VARYING IX-RET-A FROM 2 BY 1
028105             UNTIL IX-RET-A > CN-CANT-RETORNOS
028200         MOVE WS-RET-VALOR(IX-RET-A) TO WS-VALOR-COMPARAR
028300         SET IX-RET-B                TO IX-RET-A
028400         SET WS-POS-INSERCION        TO IX-RET-A
028500         PERFORM UNTIL WS-POS-INSERCION = 1 OR
028600                 WS-RET-VALOR(WS-POS-INSERCION - 1)
028605                 NOT > WS-VALOR-COMPARAR
028700             SET IX-RET-B            TO WS-POS-INSERCION
028800             COMPUTE WS-POS-INSERCION = WS-POS-INSERCION - 1
028900             MOVE WS-RET-VALOR(WS-POS-INSERCION)
029000                 TO WS-RET-VALOR(IX-RET-B)
029100         END-PERFORM
029200         SET IX-RET-B                TO WS-POS-INSERCION
029300         MOVE WS-VALOR-COMPARAR      TO WS-RET-VALOR(IX-RET-B)
029400     END-PERFORM
029500*
029600     MOVE CN-CANT-RETORNOS            TO WS-CANT-TOTAL
029700     DIVIDE WS-CANT-TOTAL BY 2 GIVING WS-MITAD REMAINDER WS-RESTO
029800     IF WS-RESTO = 0
029900         SET IX-RET-A                TO WS-MITAD
030000         SET IX-RET-B                TO WS-MITAD
030100         SET IX-RET-B                UP BY 1
030200         COMPUTE WS-MEDIANA-RETORNO =
030300             (WS-RET-VALOR(IX-RET-A) + WS-RET-VALOR(IX-RET-B)) / 2
030400     ELSE
030500         COMPUTE WS-POS-MEDIA        = WS-MITAD + 1
030600         SET IX-RET-A                TO WS-POS-MEDIA
030700         MOVE WS-RET-VALOR(IX-RET-A) TO WS-MEDIANA-RETORNO
030800     END-IF
030900*
031000     PERFORM VARYING IX-RET-A FROM 1 BY 1
031005             UNTIL IX-RET-A > CN-CANT-RETORNOS
031100         COMPUTE WS-ABS-ENTRADA      =
031200             WS-RET-VALOR(IX-RET-A) - WS-MEDIANA-RETORNO
031300         PERFORM 9000-CALCULAR-VALOR-ABSOLUTO
031400            THRU 9000-CALCULAR-VALOR-ABSOLUTO-EXIT
031500         MOVE WS-ABS-SALIDA          TO WS-RET-DESVIO(IX-RET-A)
031600     END-PERFORM
031700*
031800     PERFORM VARYING IX-RET-A FROM 2 BY 1
031805             UNTIL IX-RET-A > CN-CANT-RETORNOS
031900         MOVE WS-RET-DESVIO(IX-RET-A) TO WS-VALOR-COMPARAR
032000         SET WS-POS-INSERCION        TO IX-RET-A
032100         PERFORM UNTIL WS-POS-INSERCION = 1 OR
032200                 WS-RET-DESVIO(WS-POS-INSERCION - 1)
032205                 NOT > WS-VALOR-COMPARAR
032300             SET IX-RET-B            TO WS-POS-INSERCION
032400             COMPUTE WS-POS-INSERCION = WS-POS-INSERCION - 1
032500             MOVE WS-RET-DESVIO(WS-POS-INSERCION)
032600                 TO WS-RET-DESVIO(IX-RET-B)
032700         END-PERFORM
032800         SET IX-RET-B                TO WS-POS-INSERCION
032900         MOVE WS-VALOR-COMPARAR      TO WS-RET-DESVIO(IX-RET-B)
033000     END-PERFORM
033100*
033200     MOVE CN-CANT-RETORNOS            TO WS-CANT-TOTAL
033300     DIVIDE WS-CANT-TOTAL BY 2 GIVING WS-MITAD REMAINDER WS-RESTO
033400     IF WS-RESTO = 0
033500         SET IX-RET-A                TO WS-MITAD
033600         SET IX-RET-B                TO WS-MITAD
033700         SET IX-RET-B                UP BY 1
033800         COMPUTE WS-MEDIANA-DESVIO =
033900             (WS-RET-DESVIO(IX-RET-A) + WS-RET-DESVIO(IX-RET-B)) / 2
034000     ELSE
034100         COMPUTE WS-POS-MEDIA        = WS-MITAD + 1
034200         SET IX-RET-A                TO WS-POS-MEDIA
034300         MOVE WS-RET-DESVIO(IX-RET-A) TO WS-MEDIANA-DESVIO
034400     END-IF
034500     .
034600 3100-CALCULAR-MEDIANA-MAD-EXIT.
034700     EXIT.
034800******************************************************************
034900*                   3200-EVALUAR-FILA                            *
035000*  CALCULA EL Z-SCORE ROBUSTO DE LA FILA EN TURNO Y, SI SUPERA    *
035100*  ALGUNO DE LOS DOS UMBRALES DE ANOMALIA, ESCRIBE EL REGISTRO.   *
035200******************************************************************
035300 3200-EVALUAR-FILA.
035400*
035500     COMPUTE WS-ABS-ENTRADA          =
035600         MTX-RETORNO-DIARIO(IX-MTX-FILA, IX-MTX-ACTIVO)
035605             - WS-MEDIANA-RETORNO
035700     PERFORM 9000-CALCULAR-VALOR-ABSOLUTO
035800        THRU 9000-CALCULAR-VALOR-ABSOLUTO-EXIT
035900     MOVE WS-ABS-SALIDA              TO WS-NUMERADOR-Z
036000     COMPUTE WS-DENOMINADOR-Z = WS-MEDIANA-DESVIO + 0.00000001
036100     IF WS-DENOMINADOR-Z NOT = ZEROES
036200         COMPUTE WS-Z-ROBUSTO ROUNDED =
036300             WS-NUMERADOR-Z / WS-DENOMINADOR-Z
036400     ELSE
036500         MOVE ZEROES                 TO WS-Z-ROBUSTO
036600     END-IF
036700*
036800     MOVE MTX-RETORNO-DIARIO(IX-MTX-FILA, IX-MTX-ACTIVO) TO WS-ABS-ENTRADA
036900     PERFORM 9000-CALCULAR-VALOR-ABSOLUTO
037000        THRU 9000-CALCULAR-VALOR-ABSOLUTO-EXIT
037100*
037200     IF WS-ABS-SALIDA > CT-MAX-RETORNO-DIARIO OR
037300        WS-Z-ROBUSTO > CT-UMBRAL-MAD
037400         MOVE MTX-FECHA(IX-MTX-FILA) TO ANM-FECHA
037500         MOVE MTX-PRECIO(IX-MTX-FILA, IX-MTX-ACTIVO)
037600             TO ANM-PRECIO-CIERRE
037700         MOVE MTX-RETORNO-DIARIO(IX-MTX-FILA, IX-MTX-ACTIVO)
037800             TO ANM-RETORNO-DIARIO
037900         MOVE WS-Z-ROBUSTO           TO ANM-Z-ROBUSTO
038000         WRITE REG-ANOMALIA
038100         ADD 1                       TO CN-ANOMALIAS-DETECTADAS
038200     END-IF
038300     .
038400 3200-EVALUAR-FILA-EXIT.
038500     EXIT.
038600******************************************************************
038700*             9000-CALCULAR-VALOR-ABSOLUTO                       *
038800*  DEVUELVE EN WS-ABS-SALIDA EL VALOR ABSOLUTO DE WS-ABS-ENTRADA. *
038900*  NO EXISTE FUNCION INTRINSECA EN EL COMPILADOR DE PRODUCCION.  *
039000******************************************************************
039100 9000-CALCULAR-VALOR-ABSOLUTO.
039200*
039300     IF WS-ABS-ENTRADA < ZEROES
039400         COMPUTE WS-ABS-SALIDA       = WS-ABS-ENTRADA * -1
039500     ELSE
039600         MOVE WS-ABS-ENTRADA         TO WS-ABS-SALIDA
039700     END-IF
039800     .
039900 9000-CALCULAR-VALOR-ABSOLUTO-EXIT.
040000     EXIT.

000100******************************************************************
000200*                                                                *
000300*              A W 1 C H L D   -   R E G   H O L D I N G S       *
000400*                                                                *
000500*   LAYOUT DEL ARCHIVO DE POSICIONES DIARIAS.  UN REGISTRO POR   *
000600*   FECHA DE NEGOCIACION CON EL VALOR DE LA POSICION DE CADA     *
000700*   UNO DE LOS 5 ACTIVOS (FRACCION DE NAV POR CAPITAL INICIAL).  *
000800*                                                                *
000900******************************************************************
001000*    LOG DE MODIFICACIONES                                       *
001100*    AUTOR      FECHA        DESCRIPCION                         *
001200*    ---------  ----------   -----------------------------------*
001300*    LMOR       06/06/2003   VERSION INICIAL.                    *
001400******************************************************************
001500 01  REG-HOLDINGS.
001600     05  HLD-FECHA                   PIC X(10).
001700     05  HLD-VALOR-ACTIVO OCCURS 5 TIMES INDEXED BY IX-HLD-ACT.
001800         10  HLD-VALOR               PIC 9(09)V99.
001900     05  FILLER                      PIC X(10).

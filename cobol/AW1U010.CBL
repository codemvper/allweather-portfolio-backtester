000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: AW1U010                                             *
000400*                                                                *
000500*  FECHA CREACION: 11/10/2007                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: AW1 - TODO CLIMA (ALL-WEATHER)                    *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* PROCESO GLOBAL: SUBPROGRAMA UTILITARIO QUE NORMALIZA UN CODIGO *
001500*  DE ACTIVO A LA FORMA BBBBBB.SH / BBBBBB.SZ QUE USA LA MATRIZ  *
001600*  DE PRECIOS.  SI EL CODIGO YA TRAE SUFIJO (.SH O .SZ) SE DEJA  *
001700*  TAL CUAL.  SI VIENE SOLO EL CODIGO NUMERICO DE 6 DIGITOS SE   *
001800*  LE ASIGNA EL SUFIJO SEGUN LA REGLA DE LA BOLSA: LOS CODIGOS   *
001900*  QUE EMPIEZAN CON '5' SON DE SHANGHAI (.SH); EL RESTO SE       *
002000*  CONSIDERA DE SHENZHEN (.SZ).                                  *
002100******************************************************************
002200*        L O G   D E   M O D I F I C A C I O N E S               *
002300******************************************************************
002400*    AUTOR      FECHA        DESCRIPCION                         *
002500*    ---------  ----------   -----------------------------------*
002600*    RTOR       02/09/1993   VERSION INICIAL.                    *
002700*    JCAM       11/01/1999   AJUSTE Y2K: SIN IMPACTO, SE REVISA  *
002800*                            Y SE DEJA CONSTANCIA EN BITACORA.   *
002850*    LMOR       17/11/2009   REQ-4471: EL '6' NO ES CODIGO DE    *
002860*                            SHANGHAI, SOLO EL '5'.  SE QUITA LA *
002870*                            RAMA INDEBIDA DE LA COMPARACION.    *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100*
003200 PROGRAM-ID.    AW1U010.
003300 AUTHOR.        REBECA TORRES.
003400 INSTALLATION.  FACTORIA - DEPARTAMENTO DE INVERSIONES.
003500 DATE-WRITTEN.  02/09/1993.
003600 DATE-COMPILED.
003700 SECURITY.      USO INTERNO - CONFIDENCIAL.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000*
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-3090.
004300 OBJECT-COMPUTER. IBM-3090.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS CLASE-NUMERICA IS '0' THRU '9'.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     EOF.
005000******************************************************************
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300******************************************************************
005400*                  AREA DE VARIABLES AUXILIARES                 *
005500******************************************************************
005600 01  WS-VARIABLES-AUXILIARES.
005700     05  WS-PROGRAMA                 PIC X(08) VALUE 'AW1U010'.
005800     05  WS-CODIGO-TRABAJO           PIC X(09) VALUE SPACES.
005900     05  WS-CODIGO-TRABAJO-R REDEFINES WS-CODIGO-TRABAJO.
006000         10  WS-CDT-BASE             PIC X(06).
006100         10  WS-CDT-SUFIJO           PIC X(03).
006150     05  WS-CODIGO-TRABAJO-DIG REDEFINES WS-CODIGO-TRABAJO.
006160         10  WS-CDT-DIGITO           PIC X(01) OCCURS 9 TIMES.
006200     05  WS-PRIMER-DIGITO            PIC X(01) VALUE SPACES.
006210     05  WS-PRIMER-DIGITO-NUM REDEFINES WS-PRIMER-DIGITO
006220                                     PIC 9(01).
006300     05  FILLER                      PIC X(20).
006400******************************************************************
006500*                    AREA  DE  SWITCHES                          *
006600******************************************************************
006700 01  SW-SWITCHES.
006800     05  SW-YA-TIENE-SUFIJO          PIC X(01) VALUE 'N'.
006900         88  YA-TIENE-SUFIJO                   VALUE 'S'.
007000         88  NO-TIENE-SUFIJO                   VALUE 'N'.
007100     05  FILLER                      PIC X(10).
007200******************************************************************
007300*                        AREA DE CONTANTES                       *
007400******************************************************************
007500 01  CT-CONTANTES.
007600     05  CT-SUFIJO-SHANGHAI          PIC X(03) VALUE '.SH'.
007700     05  CT-SUFIJO-SHENZHEN          PIC X(03) VALUE '.SZ'.
007800     05  FILLER                      PIC X(10).
007900 LINKAGE SECTION.
008000 01  WS-PARAMETROS-U010.
008100     05  PU010-CODIGO-ENTRADA        PIC X(09).
008200     05  PU010-CODIGO-SALIDA         PIC X(09).
008300     05  FILLER                      PIC X(10).
008400******************************************************************
008500 PROCEDURE DIVISION USING WS-PARAMETROS-U010.
008600*
008700 MAINLINE.
008800*
008900     PERFORM 1000-NORMALIZAR-CODIGO
009000        THRU 1000-NORMALIZAR-CODIGO-EXIT
009100*
009200     GOBACK
009300     .
009400******************************************************************
009500*                 1000-NORMALIZAR-CODIGO                         *
009600******************************************************************
009700 1000-NORMALIZAR-CODIGO.
009800*
009900     MOVE SPACES                     TO WS-CODIGO-TRABAJO
010000     MOVE PU010-CODIGO-ENTRADA       TO WS-CODIGO-TRABAJO
010100     SET NO-TIENE-SUFIJO             TO TRUE
010200*
010300     IF WS-CDT-SUFIJO = CT-SUFIJO-SHANGHAI OR
010400        WS-CDT-SUFIJO = CT-SUFIJO-SHENZHEN
010500         SET YA-TIENE-SUFIJO         TO TRUE
010600     END-IF
010700*
010800     IF YA-TIENE-SUFIJO
010900         MOVE WS-CODIGO-TRABAJO      TO PU010-CODIGO-SALIDA
011000     ELSE
011100         MOVE WS-CDT-BASE(1:1)       TO WS-PRIMER-DIGITO
011200         IF WS-PRIMER-DIGITO = '5'
011300             MOVE CT-SUFIJO-SHANGHAI TO WS-CDT-SUFIJO
011400         ELSE
011500             MOVE CT-SUFIJO-SHENZHEN TO WS-CDT-SUFIJO
011600         END-IF
011700         MOVE WS-CODIGO-TRABAJO      TO PU010-CODIGO-SALIDA
011800     END-IF
011900     .
012000 1000-NORMALIZAR-CODIGO-EXIT.
012100     EXIT.

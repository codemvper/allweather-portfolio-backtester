000100******************************************************************
000200*                                                                *
000300*              A W 1 C A N M   -   R E G   A N O M A L I A       *
000400*                                                                *
000500*   LAYOUT DEL REPORTE DE ANOMALIAS DE PRECIO.  UN REGISTRO POR  *
000600*   FECHA CUYO RETORNO DIARIO EXCEDE EL UMBRAL ABSOLUTO O EL     *
000700*   Z-SCORE ROBUSTO (MEDIANA/MAD).                               *
000800*                                                                *
000900******************************************************************
001000*    LOG DE MODIFICACIONES                                       *
001100*    AUTOR      FECHA        DESCRIPCION                         *
001200*    ---------  ----------   -----------------------------------*
001300*    RTOR       02/09/1993   VERSION INICIAL.                    *
001400******************************************************************
001500 01  REG-ANOMALIA.
001600     05  ANM-FECHA                   PIC X(10).
001700     05  ANM-PRECIO-CIERRE           PIC 9(05)V999.
001800     05  ANM-RETORNO-DIARIO          PIC S9V9(06).
001900     05  ANM-Z-ROBUSTO               PIC 9(05)V99.
002000     05  FILLER                      PIC X(15).

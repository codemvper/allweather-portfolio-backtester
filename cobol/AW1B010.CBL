000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: AW1B010                                             *
000400*                                                                *
000500*  FECHA CREACION: 06/06/2003                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: AW1 - TODO CLIMA (ALL-WEATHER)                    *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: NINGUNO DIRECTO (COORDINA SUBPROGRAMAS).   *
001500* ------------------                                             *
001600* PROCESO GLOBAL: PROGRAMA PRINCIPAL DEL BACKTESTER DE LA        *
001700*  CARTERA TODO CLIMA.  ORQUESTA, EN ORDEN, LA PREPARACION DEL   *
001800*  MARCO DE PRECIOS, LA SIMULACION (FIJA O VALOR-T SEGUN LA      *
001900*  ESTRATEGIA PEDIDA), EL CALCULO DE METRICAS, LA ESCRITURA DE   *
002000*  REPORTES Y LA VALIDACION DE LOS DATOS DE ENTRADA.             *
002100******************************************************************
002200*        L O G   D E   M O D I F I C A C I O N E S               *
002300******************************************************************
002400*    AUTOR      FECHA        DESCRIPCION                         *
002500*    ---------  ----------   -----------------------------------*
002600*    LMOR       06/06/2003   VERSION INICIAL. SOLO ESTRATEGIA    *
002700*                            DE REBALANCEO FIJO.                 *
002800*    NOJA       19/05/2005   SE AGREGA LA ESTRATEGIA VALOR-T Y   *
002900*                            EL PARAMETRO CT-ESTRATEGIA-DEFECTO. *
003000*    RTOR       14/02/1999   AJUSTE DE SIGLO EN WS-FECHA-CORRIDA *
003100*                            (CONTINGENCIA AAAA - REQ 99-0231).  *
003200*    JCAM       11/10/2007   SE AGREGA LA LLAMADA A AW1B070 PARA *
003300*                            VALIDAR COMPLETITUD Y ANOMALIAS.    *
003400*    LMOR       03/03/2008   BITACORA DE CODIGOS DE RETORNO DE   *
003500*                            LOS SUBPROGRAMAS (TICKET AW1-0142). *
003550*    LMOR       21/01/2010   REQ-4512: LAS DOS RAMAS DE 1000-     *
003560*                            INICIO DEJABAN AI-FECHA-INICIO/FIN   *
003570*                            SIEMPRE EN BLANCO (RANGO NUNCA SE    *
003580*                            USABA).  LA RAMA AW1-SUSTITUIR-      *
003590*                            DEFECTOS AHORA TOMA EL RANGO DE      *
003591*                            CT-FECHA-INICIO/FIN-DEFECTO.         *
003600******************************************************************
003700*                                                                *
003800*         I D E N T I F I C A T I O N   D I V I S I O N          *
003900*                                                                *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200*
004300 PROGRAM-ID.    AW1B010.
004400 AUTHOR.        LUIS MORENO.
004500 INSTALLATION.  FACTORIA - DEPARTAMENTO DE INVERSIONES.
004600 DATE-WRITTEN.  06/06/2003.
004700 DATE-COMPILED.
004800 SECURITY.      USO INTERNO - CONFIDENCIAL.
004900******************************************************************
005000*                                                                *
005100*        E N V I R O N M E N T   D I V I S I O N                 *
005200*                                                                *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500*
005600 CONFIGURATION SECTION.
005700*
005800 SOURCE-COMPUTER. IBM-3090.
005900 OBJECT-COMPUTER. IBM-3090.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS CLASE-ESTRATEGIA IS 'F' THRU 'T'
006300     UPSI-0 ON STATUS IS AW1-SUSTITUIR-DEFECTOS
006400         OFF STATUS IS AW1-USAR-PARAMETROS-CORRIDA.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     EOF.
006800******************************************************************
006900*                D A T A   D I V I S I O N                      *
007000******************************************************************
007100 DATA DIVISION.
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400*                  AREA DE VARIABLES AUXILIARES                 *
007500******************************************************************
007600 01  WS-VARIABLES-AUXILIARES.
007700     05  WS-PROGRAMA                 PIC X(08) VALUE 'AW1B010'.
007800     05  WS-FECHA-INICIO-CORRIDA     PIC X(10) VALUE SPACES.
007900     05  WS-FECHA-INICIO-R REDEFINES WS-FECHA-INICIO-CORRIDA.
008000         10  WS-FIC-AAAA             PIC X(04).
008100         10  FILLER                  PIC X(01).
008200         10  WS-FIC-MM               PIC X(02).
008300         10  FILLER                  PIC X(01).
008400         10  WS-FIC-DD               PIC X(02).
008500     05  WS-FECHA-FIN-CORRIDA        PIC X(10) VALUE SPACES.
008600     05  WS-FECHA-FIN-R REDEFINES WS-FECHA-FIN-CORRIDA.
008700         10  WS-FFC-AAAA             PIC X(04).
008800         10  FILLER                  PIC X(01).
008900         10  WS-FFC-MM               PIC X(02).
009000         10  FILLER                  PIC X(01).
009100         10  WS-FFC-DD               PIC X(02).
009200     05  WS-CAPITAL-INICIAL          PIC 9(09)V99 VALUE ZEROES.
009300     05  WS-FRECUENCIA-REBALANCEO    PIC X(01) VALUE SPACES.
009400         88  WS-FREC-MENSUAL             VALUE 'M'.
009500         88  WS-FREC-TRIMESTRAL          VALUE 'Q'.
009600         88  WS-FREC-ANUAL               VALUE 'A'.
009700     05  WS-ESTRATEGIA               PIC X(06) VALUE SPACES.
009800         88  WS-ESTRAT-FIJA              VALUE 'FIXED '.
009900         88  WS-ESTRAT-VALOR-T           VALUE 'TVALUE'.
010000     05  WS-CODRET-SUBPROGRAMA       PIC S9(04) COMP VALUE ZEROES.
010100     05  WS-CODRET-DISPLAY REDEFINES WS-CODRET-SUBPROGRAMA
010200                                     PIC S9999.
010300     05  FILLER                      PIC X(20).
010400******************************************************************
010500*                    AREA  DE  SWITCHES                          *
010600******************************************************************
010700 01  SW-SWITCHES.
010800     05  SW-FIN-PROCESO              PIC X(01) VALUE 'N'.
010900         88  FIN-PROCESO                       VALUE 'S'.
011000         88  NO-FIN-PROCESO                    VALUE 'N'.
011100     05  SW-HUBO-ERROR-SUBPROG       PIC X(01) VALUE 'N'.
011200         88  HUBO-ERROR-SUBPROG                VALUE 'S'.
011300         88  NO-HUBO-ERROR-SUBPROG             VALUE 'N'.
011400     05  FILLER                      PIC X(10).
011500******************************************************************
011600*                COPY DE PARAMETROS GLOBALES                     *
011700******************************************************************
011800     COPY AW1CPRM.
011810******************************************************************
011820*         MATRIZ DE PRECIOS Y SERIE DE NAV (ALMACENADAS AQUI Y   *
011830*         PASADAS POR REFERENCIA A LOS SUBPROGRAMAS)              *
011840******************************************************************
011850     COPY AW1CMTX.
011860     COPY AW1CNAV.
011900******************************************************************
012000*                        AREA DE CONTADORES                      *
012100******************************************************************
012200 01  CN-CONTADORES.
012300     05  CN-SUBPROGRAMAS-LLAMADOS    PIC 9(03) COMP VALUE ZEROES.
012400     05  FILLER                      PIC X(10).
012500******************************************************************
012600*                     AREA DE MENSAJES                           *
012700******************************************************************
012800 01  ME-MENSAJES.
012900     05  ME-INICIO                   PIC X(40) VALUE
013000         'AW1B010 - INICIO DE CORRIDA DE BACKTEST '.
013100     05  ME-FIN-OK                   PIC X(40) VALUE
013200         'AW1B010 - CORRIDA FINALIZADA SIN ERROR  '.
013300     05  ME-FIN-ERROR                PIC X(40) VALUE
013400         'AW1B010 - CORRIDA FINALIZADA CON ERROR  '.
013500     05  FILLER                      PIC X(10).
013600******************************************************************
013700*             PARAMETROS DE INTERCAMBIO CON SUBPROGRAMAS          *
013800******************************************************************
013900     COPY AW1CINT.
013910******************************************************************
013920*         AREA DE PARAMETROS DE CALL A AW1B060 (ESCRITOR)         *
013930******************************************************************
013940     COPY AW1CB60.
014240     05  FILLER                      PIC X(20).
015000******************************************************************
015100*         P R O C E D U R E   D I V I S I O N                    *
015200******************************************************************
015300 PROCEDURE DIVISION.
015400*
015500 MAINLINE.
015600*
015700     PERFORM 1000-INICIO
015800        THRU 1000-INICIO-EXIT
015900*
016000     PERFORM 2000-PREPARAR
016100        THRU 2000-PREPARAR-EXIT
016200*
016300     PERFORM 3000-SIMULAR
016400        THRU 3000-SIMULAR-EXIT
016500*
016600     PERFORM 4000-METRICAS-Y-REPORTES
016700        THRU 4000-METRICAS-Y-REPORTES-EXIT
016800*
016900     PERFORM 5000-VALIDAR
017000        THRU 5000-VALIDAR-EXIT
017100*
017200     PERFORM 6000-FIN
017300        THRU 6000-FIN-EXIT
017400*
017500     STOP RUN
017600     .
017700******************************************************************
017800*                        1000-INICIO                             *
017810*  TOMA LOS PARAMETROS DE LA CORRIDA.  CON UPSI-0 APAGADO          *
017815*  (AW1-USAR-PARAMETROS-CORRIDA) SE CORRE SOBRE TODO EL HISTORICO  *
017817*  DISPONIBLE (AI-FECHA-INICIO/FIN EN BLANCO).  CON UPSI-0          *
017819*  ENCENDIDO (AW1-SUSTITUIR-DEFECTOS) SE SUSTITUYE EL RANGO DE      *
017821*  FECHAS POR EL DEFECTO DE AW1CPRM (CT-FECHA-INICIO/FIN-DEFECTO), *
017823*  PUES EL ARCHIVO DE PARAMETROS DE LA CORRIDA LLEGA VACIO.        *
018000******************************************************************
018100 1000-INICIO.
018200*
018300     DISPLAY ME-INICIO
018400     MOVE 'N'                        TO SW-FIN-PROCESO
018500     MOVE 'N'                        TO SW-HUBO-ERROR-SUBPROG
018600*
018700     IF AW1-USAR-PARAMETROS-CORRIDA
019000         MOVE CT-CAPITAL-INICIAL     TO WS-CAPITAL-INICIAL
019100         MOVE CT-FRECUENCIA-DEFECTO  TO WS-FRECUENCIA-REBALANCEO
019200         MOVE CT-ESTRATEGIA-DEFECTO  TO WS-ESTRATEGIA
019210         MOVE SPACES                 TO WS-FECHA-INICIO-CORRIDA
019220         MOVE SPACES                 TO WS-FECHA-FIN-CORRIDA
019300     ELSE
019400         MOVE CT-CAPITAL-INICIAL     TO WS-CAPITAL-INICIAL
019500         MOVE CT-FRECUENCIA-DEFECTO  TO WS-FRECUENCIA-REBALANCEO
019600         MOVE CT-ESTRATEGIA-DEFECTO  TO WS-ESTRATEGIA
019610         MOVE CT-FECHA-INICIO-DEFECTO TO WS-FECHA-INICIO-CORRIDA
019620         MOVE CT-FECHA-FIN-DEFECTO   TO WS-FECHA-FIN-CORRIDA
019700     END-IF
020010*
020020     MOVE 'I'                        TO P060-ACCION
020030     CALL 'AW1B060' USING WS-PARAMETROS-B060
020040     ADD 1                           TO CN-SUBPROGRAMAS-LLAMADOS
020050     IF P060-CODIGO-RETORNO NOT = ZEROES
020060         SET HUBO-ERROR-SUBPROG      TO TRUE
020070     END-IF
020100     .
020200 1000-INICIO-EXIT.
020300     EXIT.
020400******************************************************************
020500*                        2000-PREPARAR                           *
020600*  LLAMA A AW1B020 PARA LEER LOS CINCO ARCHIVOS DE PRECIO,       *
020700*  ALINEAR FECHAS, RELLENAR HACIA ADELANTE Y RECORTAR AL RANGO.  *
020800******************************************************************
020900 2000-PREPARAR.
021000*
021100     INITIALIZE WS-AREA-INTERCAMBIO
021200     MOVE WS-FECHA-INICIO-CORRIDA    TO AI-FECHA-INICIO
021300     MOVE WS-FECHA-FIN-CORRIDA       TO AI-FECHA-FIN
021400*
021500     CALL 'AW1B020' USING WS-AREA-INTERCAMBIO
021510                                  TABLA-MATRIZ-PRECIOS
021600     ADD 1                           TO CN-SUBPROGRAMAS-LLAMADOS
021700*
021800     IF AI-CODIGO-RETORNO NOT = ZEROES
021900         SET HUBO-ERROR-SUBPROG      TO TRUE
022000     END-IF
022100     .
022200 2000-PREPARAR-EXIT.
022300     EXIT.
022400******************************************************************
022500*                        3000-SIMULAR                            *
022600*  RAMIFICA SEGUN LA ESTRATEGIA PEDIDA: REBALANCEO FIJO          *
022700*  (AW1B030) O EXPOSICION POR VALOR-T (AW1B040).                 *
022800******************************************************************
022900 3000-SIMULAR.
023000*
023100     IF NO-HUBO-ERROR-SUBPROG
024000         MOVE WS-CAPITAL-INICIAL     TO AI-CAPITAL-INICIAL
024100         MOVE WS-FRECUENCIA-REBALANCEO TO AI-FRECUENCIA
024200         MOVE WS-ESTRATEGIA          TO AI-ESTRATEGIA
024300         MOVE CT-VENTANA-CORTA       TO AI-SMA-CORTA
024400         MOVE CT-VENTANA-MEDIA       TO AI-SMA-MEDIA
024500         MOVE CT-VENTANA-LARGA       TO AI-SMA-LARGA
024600*
024700         IF WS-ESTRAT-FIJA
024800             CALL 'AW1B030' USING WS-AREA-INTERCAMBIO
024810                                          TABLA-MATRIZ-PRECIOS
024820                                          TABLA-NAV-DIARIA
024900         ELSE
025000             CALL 'AW1B040' USING WS-AREA-INTERCAMBIO
025010                                          TABLA-MATRIZ-PRECIOS
025020                                          TABLA-NAV-DIARIA
025100         END-IF
025200         ADD 1                       TO CN-SUBPROGRAMAS-LLAMADOS
025300*
025400         IF AI-CODIGO-RETORNO NOT = ZEROES
025500             SET HUBO-ERROR-SUBPROG  TO TRUE
025600         END-IF
025700     END-IF
025800     .
025900 3000-SIMULAR-EXIT.
026000     EXIT.
026100******************************************************************
026200*                4000-METRICAS-Y-REPORTES                        *
026300*  CALCULA LAS METRICAS DE LA CORRIDA (AW1B050) Y ESCRIBE LOS    *
026400*  REPORTES DE METRICAS, HOLDINGS Y EVENTOS (AW1B060).           *
026500******************************************************************
026600 4000-METRICAS-Y-REPORTES.
026700*
026800     IF NO-HUBO-ERROR-SUBPROG
026900         CALL 'AW1B050' USING WS-AREA-INTERCAMBIO
026910                                      TABLA-NAV-DIARIA
027000         ADD 1                       TO CN-SUBPROGRAMAS-LLAMADOS
027100*
027200         IF AI-CODIGO-RETORNO NOT = ZEROES
027300             SET HUBO-ERROR-SUBPROG  TO TRUE
027400         ELSE
027410             MOVE 'M'                TO P060-ACCION
027420             MOVE AI-FECHA-INICIO    TO P060-MET-FECHA-INICIO
027430             MOVE AI-FECHA-FIN       TO P060-MET-FECHA-FIN
027440             MOVE AI-RETORNO-TOTAL   TO P060-MET-RETORNO-TOTAL
027450             MOVE AI-RETORNO-ANUAL   TO P060-MET-RETORNO-ANUAL
027460             MOVE AI-VOLATILIDAD     TO P060-MET-VOLATILIDAD
027470             MOVE AI-SHARPE          TO P060-MET-SHARPE
027480             MOVE AI-MAX-DRAWDOWN    TO P060-MET-MAX-DRAWDOWN
027490             MOVE AI-DIAS-MUESTRA    TO P060-MET-DIAS-MUESTRA
027500             CALL 'AW1B060' USING WS-PARAMETROS-B060
027600             ADD 1                   TO CN-SUBPROGRAMAS-LLAMADOS
027700             IF P060-CODIGO-RETORNO NOT = ZEROES
027800                 SET HUBO-ERROR-SUBPROG TO TRUE
027900             END-IF
028000         END-IF
028100     END-IF
028200     .
028300 4000-METRICAS-Y-REPORTES-EXIT.
028400     EXIT.
028500******************************************************************
028600*                        5000-VALIDAR                            *
028700*  LLAMA A AW1B070 PARA VALIDAR LA COMPLETITUD DEL CALENDARIO Y  *
028800*  DETECTAR ANOMALIAS DE PRECIO SOBRE LOS DATOS YA PREPARADOS.   *
028900******************************************************************
029000 5000-VALIDAR.
029100*
029200     CALL 'AW1B070' USING WS-AREA-INTERCAMBIO
029210                                  TABLA-MATRIZ-PRECIOS
029300     ADD 1                           TO CN-SUBPROGRAMAS-LLAMADOS
029400*
029500     IF AI-CODIGO-RETORNO NOT = ZEROES
029600         SET HUBO-ERROR-SUBPROG      TO TRUE
029700     END-IF
029800     .
029900 5000-VALIDAR-EXIT.
030000     EXIT.
030100******************************************************************
030200*                        6000-FIN                                *
030300******************************************************************
030400 6000-FIN.
030500*
030510     MOVE 'F'                        TO P060-ACCION
030520     CALL 'AW1B060' USING WS-PARAMETROS-B060
030530*
030600     IF HUBO-ERROR-SUBPROG
030700         MOVE AI-CODIGO-RETORNO      TO WS-CODRET-SUBPROGRAMA
030800         DISPLAY ME-FIN-ERROR
030900         DISPLAY 'CODIGO DE RETORNO: ' WS-CODRET-DISPLAY
031000         DISPLAY 'SUBPROGRAMAS EJECUTADOS: ' CN-SUBPROGRAMAS-LLAMADOS
031100     ELSE
031200         DISPLAY ME-FIN-OK
031300         DISPLAY 'SUBPROGRAMAS EJECUTADOS: ' CN-SUBPROGRAMAS-LLAMADOS
031350     END-IF
031400     SET FIN-PROCESO                 TO TRUE
031500     .
031600 6000-FIN-EXIT.
031700     EXIT.

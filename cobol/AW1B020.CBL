000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: AW1B020                                             *
000400*                                                                *
000500*  FECHA CREACION: 11/10/2007                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: AW1 - TODO CLIMA (ALL-WEATHER)                    *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVOS DE ENTRADA: ARCH-PRC-BONO, ARCH-PRC-EFEC, ARCH-PRC-  *
001500*  ACND, ARCH-PRC-ACEX, ARCH-PRC-ORO (PRECIO-RECORD, UNO POR    *
001600*  ACTIVO DEL UNIVERSO).                                        *
001700* ------------------                                             *
001800* PROCESO GLOBAL: LEE LOS CINCO ARCHIVOS DE PRECIO DIARIO,       *
001900*  NORMALIZA EL CODIGO DE CADA ACTIVO (AW1U010), ALINEA LAS      *
002000*  FECHAS EN LA MATRIZ DE TRABAJO TABLA-MATRIZ-PRECIOS, RELLENA  *
002100*  HACIA ADELANTE LOS DIAS SIN PRECIO Y RECORTA EL RESULTADO AL  *
002200*  RANGO DE FECHAS DE LA CORRIDA.                                *
002300******************************************************************
002400*        L O G   D E   M O D I F I C A C I O N E S               *
002500******************************************************************
002600*    AUTOR      FECHA        DESCRIPCION                         *
002700*    ---------  ----------   -----------------------------------*
002800*    JCAM       11/10/2007   VERSION INICIAL.                    *
002900*    LMOR       03/03/2008   SE AGREGA EL RELLENO HACIA ADELANTE *
003000*                            DE PRECIOS FALTANTES (TICKET        *
003100*                            AW1-0142).                          *
003110*    LMOR       21/01/2010   REQ-4512: 2050-UBICAR-EN-MATRIZ      *
003120*                            SIEMPRE AGREGABA LA FECHA NUEVA AL   *
003130*                            FINAL DE LA TABLA; UN ACTIVO DE ALTA *
003140*                            TARDIA (LEIDO DESPUES DEL BONO) CON  *
003150*                            UNA FECHA QUE EL BONO NO TENIA       *
003160*                            QUEDABA FUERA DE ORDEN.  SE AGREGA   *
003170*                            EL PARRAFO 2075-ORDENAR-POR-FECHA    *
003180*                            (BURBUJA) ANTES DE CALCULAR RETORNOS.*
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400*
003500 PROGRAM-ID.    AW1B020.
003600 AUTHOR.        JULIO CAMACHO.
003700 INSTALLATION.  FACTORIA - DEPARTAMENTO DE INVERSIONES.
003800 DATE-WRITTEN.  11/10/2007.
003900 DATE-COMPILED.
004000 SECURITY.      USO INTERNO - CONFIDENCIAL.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300*
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-3090.
004600 OBJECT-COMPUTER. IBM-3090.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS CLASE-INDICADOR IS 'S' 'N'
005000     UPSI-0 ON STATUS IS AW1-SUSTITUIR-DEFECTOS
005100         OFF STATUS IS AW1-USAR-PARAMETROS-CORRIDA.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT ARCH-PRC-BONO ASSIGN TO PRCBONO
005500            ORGANIZATION  IS LINE SEQUENTIAL
005600            ACCESS        IS SEQUENTIAL
005700            FILE STATUS   IS FS-PRC-BONO.
005800*
005900     SELECT ARCH-PRC-EFEC ASSIGN TO PRCEFEC
006000            ORGANIZATION  IS LINE SEQUENTIAL
006100            ACCESS        IS SEQUENTIAL
006200            FILE STATUS   IS FS-PRC-EFEC.
006300*
006400     SELECT ARCH-PRC-ACND ASSIGN TO PRCACND
006500            ORGANIZATION  IS LINE SEQUENTIAL
006600            ACCESS        IS SEQUENTIAL
006700            FILE STATUS   IS FS-PRC-ACND.
006800*
006900     SELECT ARCH-PRC-ACEX ASSIGN TO PRCACEX
007000            ORGANIZATION  IS LINE SEQUENTIAL
007100            ACCESS        IS SEQUENTIAL
007200            FILE STATUS   IS FS-PRC-ACEX.
007300*
007400     SELECT ARCH-PRC-ORO  ASSIGN TO PRCORO
007500            ORGANIZATION  IS LINE SEQUENTIAL
007600            ACCESS        IS SEQUENTIAL
007700            FILE STATUS   IS FS-PRC-ORO.
007800******************************************************************
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  ARCH-PRC-BONO
008200     LABEL RECORDS ARE STANDARD.
008300     COPY AW1CPRC.
008400 FD  ARCH-PRC-EFEC
008500     LABEL RECORDS ARE STANDARD.
008600 01  REG-PRECIO-EFEC.
008610     05  PRE-FECHA                   PIC X(10).
008620     05  PRE-CODIGO-ACTIVO           PIC X(09).
008630     05  PRE-PRECIO-CIERRE           PIC 9(05)V999.
008640     05  FILLER                      PIC X(20).
008800 FD  ARCH-PRC-ACND
008900     LABEL RECORDS ARE STANDARD.
009000 01  REG-PRECIO-ACND.
009010     05  PRN-FECHA                   PIC X(10).
009020     05  PRN-CODIGO-ACTIVO           PIC X(09).
009030     05  PRN-PRECIO-CIERRE           PIC 9(05)V999.
009040     05  FILLER                      PIC X(20).
009200 FD  ARCH-PRC-ACEX
009300     LABEL RECORDS ARE STANDARD.
009400 01  REG-PRECIO-ACEX.
009410     05  PRX-FECHA                   PIC X(10).
009420     05  PRX-CODIGO-ACTIVO           PIC X(09).
009430     05  PRX-PRECIO-CIERRE           PIC 9(05)V999.
009440     05  FILLER                      PIC X(20).
009600 FD  ARCH-PRC-ORO
009700     LABEL RECORDS ARE STANDARD.
009800 01  REG-PRECIO-ORO.
009810     05  PRO-FECHA                   PIC X(10).
009820     05  PRO-CODIGO-ACTIVO           PIC X(09).
009830     05  PRO-PRECIO-CIERRE           PIC 9(05)V999.
009840     05  FILLER                      PIC X(20).
010000 WORKING-STORAGE SECTION.
010100******************************************************************
010200*                 AREA DE ESTADO DE ARCHIVOS                     *
010300******************************************************************
010400 01  WKS-FS-STATUS.
010500     05  FS-PRC-BONO                 PIC X(02) VALUE SPACES.
010600     05  FS-PRC-EFEC                 PIC X(02) VALUE SPACES.
010700     05  FS-PRC-ACND                 PIC X(02) VALUE SPACES.
010800     05  FS-PRC-ACEX                 PIC X(02) VALUE SPACES.
010900     05  FS-PRC-ORO                  PIC X(02) VALUE SPACES.
011000     05  FILLER                      PIC X(10).
011100******************************************************************
011200*                  AREA DE VARIABLES AUXILIARES                 *
011300******************************************************************
011400 01  WS-VARIABLES-AUXILIARES.
011500     05  WS-PROGRAMA                 PIC X(08) VALUE 'AW1B020'.
011600     05  WS-CODIGO-CRUDO             PIC X(09) VALUE SPACES.
011610     05  WS-CODIGO-CRUDO-R REDEFINES WS-CODIGO-CRUDO.
011620         10  WS-CDC-BASE             PIC X(06).
011630         10  WS-CDC-SUFIJO           PIC X(03).
011700     05  WS-CODIGO-NORMALIZADO       PIC X(09) VALUE SPACES.
011800     05  WS-CODIGO-NORM-R REDEFINES WS-CODIGO-NORMALIZADO.
011900         10  WS-CDN-BASE             PIC X(06).
012000         10  WS-CDN-SUFIJO           PIC X(03).
012100     05  IX-ARCHIVO-ACTUAL           PIC 9(01) VALUE ZEROES.
012200     05  WS-FECHA-LEIDA              PIC X(10) VALUE SPACES.
012210     05  WS-FECHA-LEIDA-R REDEFINES WS-FECHA-LEIDA.
012220         10  WS-FLE-AAAA             PIC X(04).
012230         10  FILLER                  PIC X(01).
012240         10  WS-FLE-MM               PIC X(02).
012250         10  FILLER                  PIC X(01).
012260         10  WS-FLE-DD               PIC X(02).
012300     05  WS-PRECIO-LEIDO             PIC 9(05)V999 VALUE ZEROES.
012310     05  WS-FILA-TEMP                PIC X(85) VALUE SPACES.
012320*            AREA PUENTE PARA EL INTERCAMBIO DE FILAS COMPLETAS
012330*            DE TABLA-MATRIZ-PRECIOS EN 2075-ORDENAR-POR-FECHA.
012400     05  FILLER                      PIC X(20).
012500******************************************************************
012600*                    AREA  DE  SWITCHES                          *
012700******************************************************************
012800 01  SW-SWITCHES.
012900     05  SW-FIN-ARCHIVO              PIC X(01) VALUE 'N'.
013000         88  FIN-ARCHIVO                       VALUE 'S'.
013100         88  NO-FIN-ARCHIVO                    VALUE 'N'.
013200     05  FILLER                      PIC X(10).
013300     COPY AW1CPRM.
013500******************************************************************
013600*                        AREA DE CONTADORES                      *
013700******************************************************************
013800 01  CN-CONTADORES.
013900     05  CN-FILAS-CRUDAS             PIC 9(05) COMP VALUE ZEROES.
013910     05  CN-IX-ORDEN-I               PIC 9(05) COMP VALUE ZEROES.
013920     05  CN-IX-ORDEN-J               PIC 9(05) COMP VALUE ZEROES.
013930     05  CN-LIMITE-ORDEN             PIC 9(05) COMP VALUE ZEROES.
014000     05  FILLER                      PIC X(10).
014100******************************************************************
014200*             AREA DE PARAMETROS DE CALL A AW1U010                *
014300******************************************************************
014400 01  WS-PARAMETROS-U010.
014500     05  PU010-CODIGO-ENTRADA        PIC X(09).
014600     05  PU010-CODIGO-SALIDA         PIC X(09).
014700     05  FILLER                      PIC X(10).
014800 LINKAGE SECTION.
014900     COPY AW1CINT.
014910     COPY AW1CMTX.
016000******************************************************************
016100 PROCEDURE DIVISION USING WS-AREA-INTERCAMBIO
016110                          TABLA-MATRIZ-PRECIOS.
016200*
016300 MAINLINE.
016400*
016500     MOVE ZEROES                     TO AI-CODIGO-RETORNO
016600     PERFORM 2000-LEER-ARCHIVOS-PRECIO
016700        THRU 2000-LEER-ARCHIVOS-PRECIO-EXIT
016750*
016760     PERFORM 2075-ORDENAR-POR-FECHA
016770        THRU 2075-ORDENAR-POR-FECHA-EXIT
016800*
016900     PERFORM 2100-ALINEAR-FECHAS
017000        THRU 2100-ALINEAR-FECHAS-EXIT
017100*
017200     PERFORM 2200-RELLENO-ADELANTE
017300        THRU 2200-RELLENO-ADELANTE-EXIT
017400*
017500     PERFORM 2300-RECORTAR-RANGO
017600        THRU 2300-RECORTAR-RANGO-EXIT
017700*
017800     GOBACK
017900     .
018000******************************************************************
018100*               2000-LEER-ARCHIVOS-PRECIO                        *
018200*  ABRE Y LEE CADA UNO DE LOS CINCO ARCHIVOS DE PRECIO, PASANDO  *
018300*  EL CODIGO DE ACTIVO POR AW1U010 PARA NORMALIZARLO A LA FORMA  *
018400*  BBBBBB.SH / BBBBBB.SZ ANTES DE UBICAR SU COLUMNA EN LA        *
018500*  MATRIZ DE TRABAJO.                                            *
018600******************************************************************
018700 2000-LEER-ARCHIVOS-PRECIO.
018800*
018900     MOVE ZEROES                     TO MTX-CANT-FILAS
019000*
019200     OPEN INPUT ARCH-PRC-BONO
019210     MOVE 'N'                        TO SW-FIN-ARCHIVO
019220     READ ARCH-PRC-BONO
019230         AT END SET FIN-ARCHIVO      TO TRUE
019240     END-READ
019250     PERFORM UNTIL FIN-ARCHIVO
019260         MOVE PRC-CODIGO-ACTIVO      TO PU010-CODIGO-ENTRADA
019270         CALL 'AW1U010' USING WS-PARAMETROS-U010
019280         MOVE PRC-FECHA              TO WS-FECHA-LEIDA
019290         MOVE PRC-PRECIO-CIERRE      TO WS-PRECIO-LEIDO
019300         PERFORM 2050-UBICAR-EN-MATRIZ
019310            THRU 2050-UBICAR-EN-MATRIZ-EXIT
019320         ADD 1                       TO CN-FILAS-CRUDAS
019330         READ ARCH-PRC-BONO
019340             AT END SET FIN-ARCHIVO  TO TRUE
019350         END-READ
019360     END-PERFORM
019370     CLOSE ARCH-PRC-BONO
019380*
019390     OPEN INPUT ARCH-PRC-EFEC
019400     MOVE 'N'                        TO SW-FIN-ARCHIVO
019410     READ ARCH-PRC-EFEC
019420         AT END SET FIN-ARCHIVO      TO TRUE
019430     END-READ
019440     PERFORM UNTIL FIN-ARCHIVO
019450         MOVE PRE-CODIGO-ACTIVO      TO PU010-CODIGO-ENTRADA
019460         CALL 'AW1U010' USING WS-PARAMETROS-U010
019470         MOVE PRE-FECHA              TO WS-FECHA-LEIDA
019480         MOVE PRE-PRECIO-CIERRE      TO WS-PRECIO-LEIDO
019490         PERFORM 2050-UBICAR-EN-MATRIZ
019500            THRU 2050-UBICAR-EN-MATRIZ-EXIT
019510         ADD 1                       TO CN-FILAS-CRUDAS
019520         READ ARCH-PRC-EFEC
019530             AT END SET FIN-ARCHIVO  TO TRUE
019540         END-READ
019550     END-PERFORM
019560     CLOSE ARCH-PRC-EFEC
019570*
019580     OPEN INPUT ARCH-PRC-ACND
019590     MOVE 'N'                        TO SW-FIN-ARCHIVO
019600     READ ARCH-PRC-ACND
019610         AT END SET FIN-ARCHIVO      TO TRUE
019620     END-READ
019630     PERFORM UNTIL FIN-ARCHIVO
019640         MOVE PRN-CODIGO-ACTIVO      TO PU010-CODIGO-ENTRADA
019650         CALL 'AW1U010' USING WS-PARAMETROS-U010
019660         MOVE PRN-FECHA              TO WS-FECHA-LEIDA
019670         MOVE PRN-PRECIO-CIERRE      TO WS-PRECIO-LEIDO
019680         PERFORM 2050-UBICAR-EN-MATRIZ
019690            THRU 2050-UBICAR-EN-MATRIZ-EXIT
019700         ADD 1                       TO CN-FILAS-CRUDAS
019710         READ ARCH-PRC-ACND
019720             AT END SET FIN-ARCHIVO  TO TRUE
019730         END-READ
019740     END-PERFORM
019750     CLOSE ARCH-PRC-ACND
019760*
019770     OPEN INPUT ARCH-PRC-ACEX
019780     MOVE 'N'                        TO SW-FIN-ARCHIVO
019790     READ ARCH-PRC-ACEX
019800         AT END SET FIN-ARCHIVO      TO TRUE
019810     END-READ
019820     PERFORM UNTIL FIN-ARCHIVO
019830         MOVE PRX-CODIGO-ACTIVO      TO PU010-CODIGO-ENTRADA
019840         CALL 'AW1U010' USING WS-PARAMETROS-U010
019850         MOVE PRX-FECHA              TO WS-FECHA-LEIDA
019860         MOVE PRX-PRECIO-CIERRE      TO WS-PRECIO-LEIDO
019870         PERFORM 2050-UBICAR-EN-MATRIZ
019880            THRU 2050-UBICAR-EN-MATRIZ-EXIT
019890         ADD 1                       TO CN-FILAS-CRUDAS
019900         READ ARCH-PRC-ACEX
019910             AT END SET FIN-ARCHIVO  TO TRUE
019920         END-READ
019930     END-PERFORM
019940     CLOSE ARCH-PRC-ACEX
019950*
019960     OPEN INPUT ARCH-PRC-ORO
019970     MOVE 'N'                        TO SW-FIN-ARCHIVO
019980     READ ARCH-PRC-ORO
019990         AT END SET FIN-ARCHIVO      TO TRUE
020000     END-READ
020010     PERFORM UNTIL FIN-ARCHIVO
020020         MOVE PRO-CODIGO-ACTIVO      TO PU010-CODIGO-ENTRADA
020030         CALL 'AW1U010' USING WS-PARAMETROS-U010
020040         MOVE PRO-FECHA              TO WS-FECHA-LEIDA
020050         MOVE PRO-PRECIO-CIERRE      TO WS-PRECIO-LEIDO
020060         PERFORM 2050-UBICAR-EN-MATRIZ
020070            THRU 2050-UBICAR-EN-MATRIZ-EXIT
020080         ADD 1                       TO CN-FILAS-CRUDAS
020090         READ ARCH-PRC-ORO
020100             AT END SET FIN-ARCHIVO  TO TRUE
020110         END-READ
020120     END-PERFORM
020130     CLOSE ARCH-PRC-ORO
020140     .
021200 2000-LEER-ARCHIVOS-PRECIO-EXIT.
021300     EXIT.
021400******************************************************************
021500*                 2050-UBICAR-EN-MATRIZ                          *
021600*  BUSCA (O CREA) LA FILA DE LA FECHA LEIDA EN LA MATRIZ Y        *
021700*  ALMACENA EL PRECIO EN LA COLUMNA DEL ACTIVO NORMALIZADO.       *
021800******************************************************************
021900 2050-UBICAR-EN-MATRIZ.
022000*
022100     SET IX-MTX-FILA                 TO 1
022200     SEARCH MTX-FILA
022300         AT END
022400             ADD 1                   TO MTX-CANT-FILAS
022500             SET IX-MTX-FILA         TO MTX-CANT-FILAS
022600             MOVE WS-FECHA-LEIDA     TO MTX-FECHA(IX-MTX-FILA)
022700         WHEN MTX-FECHA(IX-MTX-FILA) = WS-FECHA-LEIDA
022800             CONTINUE
022900     END-SEARCH
023000*
023100     SET IX-MTX-ACTIVO               TO 1
023200     SEARCH MTX-PRECIO-ACTIVO
023300         AT END
023400             CONTINUE
023500         WHEN CT-ACT-CODIGO(IX-MTX-ACTIVO) = PU010-CODIGO-SALIDA
023600             MOVE WS-PRECIO-LEIDO    TO
023700                 MTX-PRECIO(IX-MTX-FILA, IX-MTX-ACTIVO)
023800             SET MTX-HAY-PRECIO(IX-MTX-FILA, IX-MTX-ACTIVO) TO TRUE
023900     END-SEARCH
024000     .
024100 2050-UBICAR-EN-MATRIZ-EXIT.
024200     EXIT.
024210******************************************************************
024220*                 2075-ORDENAR-POR-FECHA                         *
024230*  COMO LOS CINCO ARCHIVOS DE PRECIO SE LEEN UNO DETRAS DEL OTRO  *
024240*  (BONO, EFECTIVO, ACCION NACIONAL, ACCION EXTRANJERA, ORO),    *
024250*  2050-UBICAR-EN-MATRIZ AGREGA AL FINAL DE LA TABLA CUALQUIER    *
024260*  FECHA QUE NO EXISTIA EN LOS ARCHIVOS YA LEIDOS (POR EJEMPLO,  *
024270*  UN FONDO DE ALTA MAS RECIENTE QUE EL BONO).  ESTE PARRAFO     *
024280*  REORDENA TABLA-MATRIZ-PRECIOS EN FORMA ASCENDENTE POR         *
024290*  MTX-FECHA, INTERCAMBIANDO FILAS COMPLETAS POR EL METODO DE LA *
024291*  BURBUJA, ANTES DE QUE 2100-ALINEAR-FECHAS CALCULE RETORNOS.   *
024292******************************************************************
024293 2075-ORDENAR-POR-FECHA.
024294*
024295     IF MTX-CANT-FILAS > 1
024296         MOVE MTX-CANT-FILAS         TO CN-LIMITE-ORDEN
024297         PERFORM VARYING CN-IX-ORDEN-I FROM 1 BY 1
024298                 UNTIL CN-IX-ORDEN-I >= MTX-CANT-FILAS
024299             PERFORM VARYING CN-IX-ORDEN-J FROM 1 BY 1
024300                     UNTIL CN-IX-ORDEN-J >= CN-LIMITE-ORDEN
024301                 IF MTX-FECHA(CN-IX-ORDEN-J) >
024302                    MTX-FECHA(CN-IX-ORDEN-J + 1)
024303                     MOVE MTX-FILA(CN-IX-ORDEN-J)     TO
024304                         WS-FILA-TEMP
024305                     MOVE MTX-FILA(CN-IX-ORDEN-J + 1) TO
024306                         MTX-FILA(CN-IX-ORDEN-J)
024307                     MOVE WS-FILA-TEMP                TO
024308                         MTX-FILA(CN-IX-ORDEN-J + 1)
024309                 END-IF
024310             END-PERFORM
024311             SUBTRACT 1              FROM CN-LIMITE-ORDEN
024312         END-PERFORM
024313     END-IF
024314     .
024315 2075-ORDENAR-POR-FECHA-EXIT.
024316     EXIT.
024317******************************************************************
024400*                   2100-ALINEAR-FECHAS                          *
024500*  2075-ORDENAR-POR-FECHA YA DEJO LA MATRIZ ORDENADA POR FECHA   *
024600*  ASCENDENTE; ESTE PARRAFO CALCULA EL RETORNO DIARIO DE CADA    *
024700*  ACTIVO UNA VEZ QUE TODAS LAS FILAS ESTAN PRESENTES.           *
024800******************************************************************
024900 2100-ALINEAR-FECHAS.
025000*
025100     PERFORM VARYING IX-MTX-FILA FROM 2 BY 1
025200             UNTIL IX-MTX-FILA > MTX-CANT-FILAS
025300         PERFORM VARYING IX-MTX-ACTIVO FROM 1 BY 1
025400                 UNTIL IX-MTX-ACTIVO > 5
025500             IF MTX-HAY-PRECIO(IX-MTX-FILA, IX-MTX-ACTIVO) AND
025600                MTX-HAY-PRECIO(IX-MTX-FILA - 1, IX-MTX-ACTIVO)
025700                 COMPUTE MTX-RETORNO-DIARIO(IX-MTX-FILA, IX-MTX-ACTIVO) =
025800                     (MTX-PRECIO(IX-MTX-FILA, IX-MTX-ACTIVO) -
025900                      MTX-PRECIO(IX-MTX-FILA - 1, IX-MTX-ACTIVO)) /
026000                      MTX-PRECIO(IX-MTX-FILA - 1, IX-MTX-ACTIVO)
026100             END-IF
026200         END-PERFORM
026300     END-PERFORM
026400     .
026500 2100-ALINEAR-FECHAS-EXIT.
026600     EXIT.
026700******************************************************************
026800*                 2200-RELLENO-ADELANTE                          *
026900*  PARA CADA ACTIVO SIN PRECIO EN UN DIA HABIL, SE PROPAGA EL     *
027000*  ULTIMO PRECIO CONOCIDO (FORWARD-FILL); EL RETORNO DE ESE DIA  *
027100*  QUEDA EN CERO.                                                *
027200******************************************************************
027300 2200-RELLENO-ADELANTE.
027400*
027500     PERFORM VARYING IX-MTX-ACTIVO FROM 1 BY 1 UNTIL IX-MTX-ACTIVO > 5
027600         PERFORM VARYING IX-MTX-FILA FROM 2 BY 1
027700                 UNTIL IX-MTX-FILA > MTX-CANT-FILAS
027800             IF MTX-SIN-PRECIO(IX-MTX-FILA, IX-MTX-ACTIVO)
027900                 MOVE MTX-PRECIO(IX-MTX-FILA - 1, IX-MTX-ACTIVO)
028000                     TO MTX-PRECIO(IX-MTX-FILA, IX-MTX-ACTIVO)
028100                 SET MTX-HAY-PRECIO(IX-MTX-FILA, IX-MTX-ACTIVO) TO TRUE
028200                 MOVE ZEROES TO
028300                     MTX-RETORNO-DIARIO(IX-MTX-FILA, IX-MTX-ACTIVO)
028400             END-IF
028500         END-PERFORM
028600     END-PERFORM
028700     .
028800 2200-RELLENO-ADELANTE-EXIT.
028900     EXIT.
029000******************************************************************
029100*                 2300-RECORTAR-RANGO                            *
029200*  DEJA VIGENTES SOLO LAS FILAS DE LA MATRIZ CUYA FECHA ESTA     *
029300*  ENTRE AI-FECHA-INICIO Y AI-FECHA-FIN (SI VIENEN EN BLANCO SE  *
029400*  USA TODO EL RANGO DISPONIBLE).                                *
029500******************************************************************
029600 2300-RECORTAR-RANGO.
029700*
029800     IF AI-FECHA-INICIO = SPACES AND AI-FECHA-FIN = SPACES
029900         CONTINUE
030000     ELSE
030100         PERFORM VARYING IX-MTX-FILA FROM 1 BY 1
030200                 UNTIL IX-MTX-FILA > MTX-CANT-FILAS
030300             IF MTX-FECHA(IX-MTX-FILA) < AI-FECHA-INICIO OR
030400                MTX-FECHA(IX-MTX-FILA) > AI-FECHA-FIN
030500                 MOVE SPACES TO MTX-FECHA(IX-MTX-FILA)
030600             END-IF
030700         END-PERFORM
030800     END-IF
030900     .
031000 2300-RECORTAR-RANGO-EXIT.
031100     EXIT.

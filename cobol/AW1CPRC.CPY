000100******************************************************************
000200*                                                                *
000300*              A W 1 C P R C   -   R E G   P R E C I O           *
000400*                                                                *
000500*   LAYOUT DEL ARCHIVO DE PRECIOS DE CIERRE DIARIO DE UN FONDO.  *
000600*   UN ARCHIVO POR ACTIVO (BONO, EFECTIVO, ACCION NAL., ACCION   *
000700*   EXTRANJERA, ORO), ORGANIZACION SECUENCIAL, UN REGISTRO POR   *
000800*   DIA DE NEGOCIACION.                                          *
000900*                                                                *
001000******************************************************************
001100*    LOG DE MODIFICACIONES                                       *
001200*    AUTOR      FECHA        DESCRIPCION                         *
001300*    ---------  ----------   -----------------------------------*
001400*    JCAM       14/03/1991   VERSION INICIAL.                    *
001500*    RTOR       02/09/1993   SE AMPLIA CODIGO DE ACTIVO A 9 POS. *
001600******************************************************************
001700 01  REG-PRECIO.
001800     05  PRC-FECHA                   PIC X(10).
001900*            FORMATO AAAA-MM-DD.
002000     05  PRC-CODIGO-ACTIVO           PIC X(09).
002100*            CODIGO DE ACTIVO CON SUFIJO DE MERCADO, EJ.
002200*            511010.SH
002300     05  PRC-PRECIO-CIERRE           PIC 9(05)V999.
002400     05  FILLER                      PIC X(20).

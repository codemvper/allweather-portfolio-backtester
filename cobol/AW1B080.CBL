000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: AW1B080                                             *
000400*                                                                *
000500*  FECHA CREACION: 19/05/2005                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: AW1 - TODO CLIMA (ALL-WEATHER)                    *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE SALIDA: ARCH-GRIDSEARCH (UNA FILA POR COMBINACION   *
001500*  DE VENTANAS DE MEDIA MOVIL).                                  *
001600* ------------------                                             *
001700* PROCESO GLOBAL: PROGRAMA PRINCIPAL DEL BARRIDO DE PARAMETROS   *
001800*  (GRID-SEARCH) DE LA ESTRATEGIA VALOR-T.  PREPARA LA MATRIZ DE *
001900*  PRECIOS UNA SOLA VEZ (AW1B020) Y LUEGO CORRE AW1B040/AW1B050  *
002000*  PARA CADA COMBINACION DE LAS TRES VENTANAS (CORTA, MEDIA Y    *
002100*  LARGA), ESCRIBIENDO EL RESULTADO EN ARCH-GRIDSEARCH.  EL      *
002200*  SWITCH UPSI-0 DECIDE SI SE CORRE LA REJILLA COMPLETA (5X5X8   *
002300*  COMBINACIONES) O LA REJILLA DE DEMOSTRACION (3X3X3), PUES LA  *
002400*  REJILLA COMPLETA PUEDE TARDAR VARIAS HORAS DE CPU.            *
002500******************************************************************
002600*        L O G   D E   M O D I F I C A C I O N E S               *
002700******************************************************************
002800*    AUTOR      FECHA        DESCRIPCION                         *
002900*    ---------  ----------   -----------------------------------*
003000*    NOJA       19/05/2005   VERSION INICIAL.  REJILLA DE        *
003100*                            DEMOSTRACION UNICAMENTE.             *
003200*    JCAM       11/10/2007   SE AGREGA LA REJILLA COMPLETA Y EL  *
003300*                            SWITCH UPSI-0 PARA ELEGIRLA.         *
003400*    LMOR       03/03/2008   BITACORA DE CODIGOS DE RETORNO DE   *
003500*                            LOS SUBPROGRAMAS (TICKET AW1-0142).  *
003550*    LMOR       21/01/2010   REQ-4512: SE ACLARA EN 1500-PREPARAR- *
003560*                            MATRIZ QUE EL RANGO EN BLANCO ES      *
003570*                            DELIBERADO EN ESTE DRIVER (VER        *
003580*                            AW1B010 PARA EL RANGO SUSTITUIDO).    *
003600******************************************************************
003700*                                                                *
003800*         I D E N T I F I C A T I O N   D I V I S I O N          *
003900*                                                                *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200*
004300 PROGRAM-ID.    AW1B080.
004400 AUTHOR.        NORA JAIMES.
004500 INSTALLATION.  FACTORIA - DEPARTAMENTO DE INVERSIONES.
004600 DATE-WRITTEN.  19/05/2005.
004700 DATE-COMPILED.
004800 SECURITY.      USO INTERNO - CONFIDENCIAL.
004900******************************************************************
005000*                                                                *
005100*        E N V I R O N M E N T   D I V I S I O N                 *
005200*                                                                *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500*
005600 CONFIGURATION SECTION.
005700*
005800 SOURCE-COMPUTER. IBM-3090.
005900 OBJECT-COMPUTER. IBM-3090.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS CLASE-VENTANA IS '0' THRU '9'
006300     UPSI-0 ON STATUS IS AW1-USAR-REJILLA-COMPLETA
006400         OFF STATUS IS AW1-USAR-REJILLA-DEMO.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT ARCH-GRIDSEARCH ASSIGN TO ARCGRID
006800            ORGANIZATION  IS LINE SEQUENTIAL
006900            FILE STATUS   IS FS-ARCGRID.
007000******************************************************************
007100*                D A T A   D I V I S I O N                      *
007200******************************************************************
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  ARCH-GRIDSEARCH
007600     LABEL RECORDS ARE STANDARD.
007700     COPY AW1CGRD.
007800 WORKING-STORAGE SECTION.
007900******************************************************************
008000*                  AREA DE VARIABLES AUXILIARES                 *
008100******************************************************************
008200 01  WS-VARIABLES-AUXILIARES.
008300     05  WS-PROGRAMA                 PIC X(08) VALUE 'AW1B080'.
008400     05  WS-CAPITAL-INICIAL          PIC 9(09)V99 VALUE ZEROES.
008500     05  WS-CODRET-SUBPROGRAMA       PIC S9(04) COMP VALUE ZEROES.
008600     05  WS-CODRET-DISPLAY REDEFINES WS-CODRET-SUBPROGRAMA
008700                                     PIC S9999.
008800     05  FILLER                      PIC X(20).
008900******************************************************************
009000*                    AREA  DE  SWITCHES                          *
009100******************************************************************
009200 01  SW-SWITCHES.
009300     05  SW-FIN-PROCESO              PIC X(01) VALUE 'N'.
009400         88  FIN-PROCESO                       VALUE 'S'.
009500         88  NO-FIN-PROCESO                    VALUE 'N'.
009600     05  SW-HUBO-ERROR-SUBPROG       PIC X(01) VALUE 'N'.
009700         88  HUBO-ERROR-SUBPROG                VALUE 'S'.
009800         88  NO-HUBO-ERROR-SUBPROG             VALUE 'N'.
009900     05  FILLER                      PIC X(10).
010000******************************************************************
010100*         ESTADO DEL ARCHIVO DE SALIDA DE LA REJILLA             *
010200******************************************************************
010300 01  WKS-FS-STATUS.
010400     05  FS-ARCGRID                  PIC X(02) VALUE ZEROES.
010500     05  FILLER                      PIC X(08).
010600******************************************************************
010700*     REJILLA DE DEMOSTRACION (3X3X3 = 27 COMBINACIONES)         *
010800*     USADA CUANDO EL SWITCH UPSI-0 ESTA APAGADO.                *
010900******************************************************************
011000 01  WS-TABLA-SMA-CORTA-DEMO.
011100     05  FILLER                      PIC 9(03) VALUE 020.
011200     05  FILLER                      PIC 9(03) VALUE 040.
011300     05  FILLER                      PIC 9(03) VALUE 060.
011400 01  WS-SMA-CORTA-DEMO-R REDEFINES WS-TABLA-SMA-CORTA-DEMO.
011500     05  WS-SMA-CORTA-DEMO           PIC 9(03)
011600                                     OCCURS 3 TIMES
011700                                     INDEXED BY IX-DEM-CORTA.
011800 01  WS-TABLA-SMA-MEDIA-DEMO.
011900     05  FILLER                      PIC 9(03) VALUE 080.
012000     05  FILLER                      PIC 9(03) VALUE 100.
012100     05  FILLER                      PIC 9(03) VALUE 120.
012200 01  WS-SMA-MEDIA-DEMO-R REDEFINES WS-TABLA-SMA-MEDIA-DEMO.
012300     05  WS-SMA-MEDIA-DEMO           PIC 9(03)
012400                                     OCCURS 3 TIMES
012500                                     INDEXED BY IX-DEM-MEDIA.
012600 01  WS-TABLA-SMA-LARGA-DEMO.
012700     05  FILLER                      PIC 9(03) VALUE 180.
012800     05  FILLER                      PIC 9(03) VALUE 220.
012900     05  FILLER                      PIC 9(03) VALUE 250.
013000 01  WS-SMA-LARGA-DEMO-R REDEFINES WS-TABLA-SMA-LARGA-DEMO.
013100     05  WS-SMA-LARGA-DEMO           PIC 9(03)
013200                                     OCCURS 3 TIMES
013300                                     INDEXED BY IX-DEM-LARGA.
013400******************************************************************
013500*     REJILLA COMPLETA (5X5X8 = 200 COMBINACIONES) SEGUN LOS     *
013600*     RANGOS ESTANDAR DEL DEPARTAMENTO.  USADA CUANDO EL SWITCH  *
013700*     UPSI-0 ESTA ENCENDIDO.                                     *
013800******************************************************************
013900 01  WS-TABLA-SMA-CORTA-COMPLETA.
014000     05  FILLER                      PIC 9(03) VALUE 020.
014100     05  FILLER                      PIC 9(03) VALUE 030.
014200     05  FILLER                      PIC 9(03) VALUE 040.
014300     05  FILLER                      PIC 9(03) VALUE 050.
014400     05  FILLER                      PIC 9(03) VALUE 060.
014500 01  WS-SMA-CORTA-COMPL-R REDEFINES WS-TABLA-SMA-CORTA-COMPLETA.
014600     05  WS-SMA-CORTA-COMPL          PIC 9(03)
014700                                     OCCURS 5 TIMES
014800                                     INDEXED BY IX-COM-CORTA.
014900 01  WS-TABLA-SMA-MEDIA-COMPLETA.
015000     05  FILLER                      PIC 9(03) VALUE 080.
015100     05  FILLER                      PIC 9(03) VALUE 090.
015200     05  FILLER                      PIC 9(03) VALUE 100.
015300     05  FILLER                      PIC 9(03) VALUE 110.
015400     05  FILLER                      PIC 9(03) VALUE 120.
015500 01  WS-SMA-MEDIA-COMPL-R REDEFINES WS-TABLA-SMA-MEDIA-COMPLETA.
015600     05  WS-SMA-MEDIA-COMPL          PIC 9(03)
015700                                     OCCURS 5 TIMES
015800                                     INDEXED BY IX-COM-MEDIA.
015900 01  WS-TABLA-SMA-LARGA-COMPLETA.
016000     05  FILLER                      PIC 9(03) VALUE 180.
016100     05  FILLER                      PIC 9(03) VALUE 190.
016200     05  FILLER                      PIC 9(03) VALUE 200.
016300     05  FILLER                      PIC 9(03) VALUE 210.
016400     05  FILLER                      PIC 9(03) VALUE 220.
016500     05  FILLER                      PIC 9(03) VALUE 230.
016600     05  FILLER                      PIC 9(03) VALUE 240.
016700     05  FILLER                      PIC 9(03) VALUE 250.
016800 01  WS-SMA-LARGA-COMPL-R REDEFINES WS-TABLA-SMA-LARGA-COMPLETA.
016900     05  WS-SMA-LARGA-COMPL          PIC 9(03)
017000                                     OCCURS 8 TIMES
017100                                     INDEXED BY IX-COM-LARGA.
017200******************************************************************
017300*     REJILLA ACTIVA (COPIA DE LA DEMO O DE LA COMPLETA SEGUN    *
017400*     EL SWITCH UPSI-0, ARMADA POR 1000-INICIO).                 *
017500******************************************************************
017600 01  WS-REJILLA-ACTIVA.
017700     05  WS-ACT-SMA-CORTA            PIC 9(03)
017800                                     OCCURS 5 TIMES
017900                                     INDEXED BY IX-ACT-CORTA.
018000     05  WS-ACT-SMA-MEDIA            PIC 9(03)
018100                                     OCCURS 5 TIMES
018200                                     INDEXED BY IX-ACT-MEDIA.
018300     05  WS-ACT-SMA-LARGA            PIC 9(03)
018400                                     OCCURS 8 TIMES
018500                                     INDEXED BY IX-ACT-LARGA.
018550     05  FILLER                      PIC X(10).
018600******************************************************************
018700*                        AREA DE CONTADORES                      *
018800******************************************************************
018900 01  CN-CONTADORES.
019000     05  CN-CANT-SMA-CORTA           PIC 9(02) COMP VALUE ZEROES.
019100     05  CN-CANT-SMA-MEDIA           PIC 9(02) COMP VALUE ZEROES.
019200     05  CN-CANT-SMA-LARGA           PIC 9(02) COMP VALUE ZEROES.
019300     05  CN-SUBPROGRAMAS-LLAMADOS    PIC 9(05) COMP VALUE ZEROES.
019400     05  CN-COMBINACIONES-ESCRITAS   PIC 9(05) COMP VALUE ZEROES.
019500     05  FILLER                      PIC X(10).
019600******************************************************************
019700*                     AREA DE MENSAJES                           *
019800******************************************************************
019900 01  ME-MENSAJES.
020000     05  ME-INICIO                   PIC X(40) VALUE
020100         'AW1B080 - INICIO DEL BARRIDO DE PARAM.  '.
020200     05  ME-FIN-OK                   PIC X(40) VALUE
020300         'AW1B080 - BARRIDO FINALIZADO SIN ERROR  '.
020400     05  ME-FIN-ERROR                PIC X(40) VALUE
020500         'AW1B080 - BARRIDO FINALIZADO CON ERROR  '.
020600     05  FILLER                      PIC X(10).
020700******************************************************************
020800*                COPY DE PARAMETROS GLOBALES                     *
020900******************************************************************
021000     COPY AW1CPRM.
021100******************************************************************
021200*         MATRIZ DE PRECIOS Y SERIE DE NAV (ALMACENADAS AQUI Y   *
021300*         PASADAS POR REFERENCIA A LOS SUBPROGRAMAS)              *
021400******************************************************************
021500     COPY AW1CMTX.
021600     COPY AW1CNAV.
021700******************************************************************
021800*             PARAMETROS DE INTERCAMBIO CON SUBPROGRAMAS          *
021900******************************************************************
022000     COPY AW1CINT.
022100******************************************************************
022200*         P R O C E D U R E   D I V I S I O N                    *
022300******************************************************************
022400 PROCEDURE DIVISION.
022500*
022600 MAINLINE.
022700*
022800     PERFORM 1000-INICIO
022900        THRU 1000-INICIO-EXIT
023000*
023100     PERFORM 1500-PREPARAR-MATRIZ
023200        THRU 1500-PREPARAR-MATRIZ-EXIT
023300*
023400     IF NO-HUBO-ERROR-SUBPROG
023500         PERFORM 2000-CICLO-SMA50
023600            THRU 2000-CICLO-SMA50-EXIT
023700     END-IF
023800*
023900     PERFORM 9000-FIN
024000        THRU 9000-FIN-EXIT
024100*
024200     STOP RUN
024300     .
024400******************************************************************
024500*                        1000-INICIO                             *
024600*  ARMA LA REJILLA ACTIVA (WS-REJILLA-ACTIVA) COPIANDO LA TABLA  *
024700*  DE DEMOSTRACION O LA TABLA COMPLETA SEGUN EL SWITCH UPSI-0,   *
024800*  Y ABRE EL ARCHIVO DE SALIDA DE LA REJILLA.                    *
024900******************************************************************
025000 1000-INICIO.
025100*
025200     DISPLAY ME-INICIO
025300     MOVE 'N'                        TO SW-FIN-PROCESO
025400     MOVE 'N'                        TO SW-HUBO-ERROR-SUBPROG
025500     MOVE CT-CAPITAL-INICIAL         TO WS-CAPITAL-INICIAL
025600*
025700     IF AW1-USAR-REJILLA-COMPLETA
025800         MOVE 5                      TO CN-CANT-SMA-CORTA
025900         MOVE 5                      TO CN-CANT-SMA-MEDIA
026000         MOVE 8                      TO CN-CANT-SMA-LARGA
026100         PERFORM VARYING IX-COM-CORTA FROM 1 BY 1
026200                 UNTIL IX-COM-CORTA > 5
026300             SET IX-ACT-CORTA        TO IX-COM-CORTA
026400             MOVE WS-SMA-CORTA-COMPL(IX-COM-CORTA)
026500                                     TO WS-ACT-SMA-CORTA(IX-ACT-CORTA)
026600         END-PERFORM
026700         PERFORM VARYING IX-COM-MEDIA FROM 1 BY 1
026800                 UNTIL IX-COM-MEDIA > 5
026900             SET IX-ACT-MEDIA        TO IX-COM-MEDIA
027000             MOVE WS-SMA-MEDIA-COMPL(IX-COM-MEDIA)
027100                                     TO WS-ACT-SMA-MEDIA(IX-ACT-MEDIA)
027200         END-PERFORM
027300         PERFORM VARYING IX-COM-LARGA FROM 1 BY 1
027400                 UNTIL IX-COM-LARGA > 8
027500             SET IX-ACT-LARGA        TO IX-COM-LARGA
027600             MOVE WS-SMA-LARGA-COMPL(IX-COM-LARGA)
027700                                     TO WS-ACT-SMA-LARGA(IX-ACT-LARGA)
027800         END-PERFORM
027900     ELSE
028000         MOVE 3                      TO CN-CANT-SMA-CORTA
028100         MOVE 3                      TO CN-CANT-SMA-MEDIA
028200         MOVE 3                      TO CN-CANT-SMA-LARGA
028300         PERFORM VARYING IX-DEM-CORTA FROM 1 BY 1
028400                 UNTIL IX-DEM-CORTA > 3
028500             SET IX-ACT-CORTA        TO IX-DEM-CORTA
028600             MOVE WS-SMA-CORTA-DEMO(IX-DEM-CORTA)
028700                                     TO WS-ACT-SMA-CORTA(IX-ACT-CORTA)
028800         END-PERFORM
028900         PERFORM VARYING IX-DEM-MEDIA FROM 1 BY 1
029000                 UNTIL IX-DEM-MEDIA > 3
029100             SET IX-ACT-MEDIA        TO IX-DEM-MEDIA
029200             MOVE WS-SMA-MEDIA-DEMO(IX-DEM-MEDIA)
029300                                     TO WS-ACT-SMA-MEDIA(IX-ACT-MEDIA)
029400         END-PERFORM
029500         PERFORM VARYING IX-DEM-LARGA FROM 1 BY 1
029600                 UNTIL IX-DEM-LARGA > 3
029700             SET IX-ACT-LARGA        TO IX-DEM-LARGA
029800             MOVE WS-SMA-LARGA-DEMO(IX-DEM-LARGA)
029900                                     TO WS-ACT-SMA-LARGA(IX-ACT-LARGA)
030000         END-PERFORM
030100     END-IF
030200*
030300     OPEN OUTPUT ARCH-GRIDSEARCH
030400     IF FS-ARCGRID NOT = '00'
030500         SET HUBO-ERROR-SUBPROG      TO TRUE
030600     END-IF
030700     .
030800 1000-INICIO-EXIT.
030900     EXIT.
031000******************************************************************
031100*                   1500-PREPARAR-MATRIZ                         *
031200*  LLAMA A AW1B020 UNA SOLA VEZ PARA ARMAR LA MATRIZ DE PRECIOS  *
031300*  QUE SE REUTILIZA EN TODAS LAS COMBINACIONES DE LA REJILLA.    *
031350*  A DIFERENCIA DE AW1B010, AQUI EL RANGO DE FECHAS SE DEJA      *
031360*  SIEMPRE EN BLANCO A PROPOSITO: LA REJILLA DEBE EVALUAR CADA   *
031370*  COMBINACION SOBRE TODO EL HISTORICO DISPONIBLE PARA QUE LAS   *
031380*  METRICAS DE LAS 40 CORRIDAS SEAN COMPARABLES ENTRE SI.        *
031400******************************************************************
031500 1500-PREPARAR-MATRIZ.
031600*
031700     IF NO-HUBO-ERROR-SUBPROG
031800         INITIALIZE WS-AREA-INTERCAMBIO
031900         MOVE SPACES                 TO AI-FECHA-INICIO
032000         MOVE SPACES                 TO AI-FECHA-FIN
032100*
032200         CALL 'AW1B020' USING WS-AREA-INTERCAMBIO
032300                                      TABLA-MATRIZ-PRECIOS
032400         ADD 1                       TO CN-SUBPROGRAMAS-LLAMADOS
032500*
032600         IF AI-CODIGO-RETORNO NOT = ZEROES
032700             SET HUBO-ERROR-SUBPROG  TO TRUE
032800         END-IF
032900     END-IF
033000     .
033100 1500-PREPARAR-MATRIZ-EXIT.
033200     EXIT.
033300******************************************************************
033400*                      2000-CICLO-SMA50                          *
033500*  CICLO EXTERNO DE LA REJILLA: RECORRE LA LISTA DE VENTANAS     *
033600*  CORTAS (SMA50 EN LA NOMENCLATURA DEL DEPARTAMENTO).           *
033700******************************************************************
033800 2000-CICLO-SMA50.
033900*
034000     PERFORM VARYING IX-ACT-CORTA FROM 1 BY 1
034100             UNTIL IX-ACT-CORTA > CN-CANT-SMA-CORTA
034200                 OR HUBO-ERROR-SUBPROG
034300         PERFORM 2100-CICLO-SMA100
034400            THRU 2100-CICLO-SMA100-EXIT
034500     END-PERFORM
034600     .
034700 2000-CICLO-SMA50-EXIT.
034800     EXIT.
034900******************************************************************
035000*                      2100-CICLO-SMA100                         *
035100*  CICLO MEDIO DE LA REJILLA: RECORRE LA LISTA DE VENTANAS       *
035200*  MEDIAS (SMA100).                                               *
035300******************************************************************
035400 2100-CICLO-SMA100.
035500*
035600     PERFORM VARYING IX-ACT-MEDIA FROM 1 BY 1
035700             UNTIL IX-ACT-MEDIA > CN-CANT-SMA-MEDIA
035800                 OR HUBO-ERROR-SUBPROG
035900         PERFORM 2200-CICLO-SMA200
036000            THRU 2200-CICLO-SMA200-EXIT
036100     END-PERFORM
036200     .
036300 2100-CICLO-SMA100-EXIT.
036400     EXIT.
036500******************************************************************
036600*                      2200-CICLO-SMA200                         *
036700*  CICLO INTERNO DE LA REJILLA: RECORRE LA LISTA DE VENTANAS     *
036800*  LARGAS (SMA200) Y EJECUTA CADA COMBINACION COMPLETA.          *
036900******************************************************************
037000 2200-CICLO-SMA200.
037100*
037200     PERFORM VARYING IX-ACT-LARGA FROM 1 BY 1
037300             UNTIL IX-ACT-LARGA > CN-CANT-SMA-LARGA
037400                 OR HUBO-ERROR-SUBPROG
037500         PERFORM 2300-EJECUTAR-COMBINACION
037600            THRU 2300-EJECUTAR-COMBINACION-EXIT
037700     END-PERFORM
037800     .
037900 2200-CICLO-SMA200-EXIT.
038000     EXIT.
038100******************************************************************
038200*                 2300-EJECUTAR-COMBINACION                      *
038300*  CORRE LA SIMULACION VALOR-T (AW1B040) Y EL CALCULO DE         *
038400*  METRICAS (AW1B050) PARA LA COMBINACION DE VENTANAS ACTUAL, Y  *
038500*  GRABA EL RENGLON DE RESULTADO EN ARCH-GRIDSEARCH.             *
038600******************************************************************
038700 2300-EJECUTAR-COMBINACION.
038800*
038900     INITIALIZE TABLA-NAV-DIARIA
039000     MOVE WS-CAPITAL-INICIAL         TO AI-CAPITAL-INICIAL
039100     MOVE CT-FRECUENCIA-DEFECTO      TO AI-FRECUENCIA
039200     MOVE 'TVALUE'                   TO AI-ESTRATEGIA
039300     MOVE WS-ACT-SMA-CORTA(IX-ACT-CORTA) TO AI-SMA-CORTA
039400     MOVE WS-ACT-SMA-MEDIA(IX-ACT-MEDIA) TO AI-SMA-MEDIA
039500     MOVE WS-ACT-SMA-LARGA(IX-ACT-LARGA) TO AI-SMA-LARGA
039600*
039700     CALL 'AW1B040' USING WS-AREA-INTERCAMBIO
039800                                  TABLA-MATRIZ-PRECIOS
039900                                  TABLA-NAV-DIARIA
040000     ADD 1                           TO CN-SUBPROGRAMAS-LLAMADOS
040100*
040200     IF AI-CODIGO-RETORNO NOT = ZEROES
040300         SET HUBO-ERROR-SUBPROG      TO TRUE
040400     ELSE
040500         CALL 'AW1B050' USING WS-AREA-INTERCAMBIO
040600                                      TABLA-NAV-DIARIA
040700         ADD 1                       TO CN-SUBPROGRAMAS-LLAMADOS
040800*
040900         IF AI-CODIGO-RETORNO NOT = ZEROES
041000             SET HUBO-ERROR-SUBPROG  TO TRUE
041100         ELSE
041200             MOVE AI-SMA-CORTA       TO GRD-SMA-CORTA
041300             MOVE AI-SMA-MEDIA       TO GRD-SMA-MEDIA
041400             MOVE AI-SMA-LARGA       TO GRD-SMA-LARGA
041500             MOVE AI-RETORNO-TOTAL   TO GRD-RETORNO-TOTAL
041600             MOVE AI-RETORNO-ANUAL   TO GRD-RETORNO-ANUAL
041700             MOVE AI-VOLATILIDAD     TO GRD-VOLATILIDAD
041800             MOVE AI-SHARPE          TO GRD-SHARPE
041900             MOVE AI-MAX-DRAWDOWN    TO GRD-MAX-DRAWDOWN
042000             WRITE REG-GRIDSEARCH
042100             ADD 1                   TO CN-COMBINACIONES-ESCRITAS
042200         END-IF
042300     END-IF
042400     .
042500 2300-EJECUTAR-COMBINACION-EXIT.
042600     EXIT.
042700******************************************************************
042800*                        9000-FIN                                *
042900******************************************************************
043000 9000-FIN.
043100*
043200     CLOSE ARCH-GRIDSEARCH
043500*
043600     IF HUBO-ERROR-SUBPROG
043700         MOVE AI-CODIGO-RETORNO      TO WS-CODRET-SUBPROGRAMA
043800         DISPLAY ME-FIN-ERROR
043900         DISPLAY 'CODIGO DE RETORNO: ' WS-CODRET-DISPLAY
044000         DISPLAY 'SUBPROGRAMAS EJECUTADOS: ' CN-SUBPROGRAMAS-LLAMADOS
044100         DISPLAY 'COMBINACIONES ESCRITAS: ' CN-COMBINACIONES-ESCRITAS
044200     ELSE
044300         DISPLAY ME-FIN-OK
044400         DISPLAY 'SUBPROGRAMAS EJECUTADOS: ' CN-SUBPROGRAMAS-LLAMADOS
044500         DISPLAY 'COMBINACIONES ESCRITAS: ' CN-COMBINACIONES-ESCRITAS
044600     END-IF
044700     SET FIN-PROCESO                 TO TRUE
044800     .
044900 9000-FIN-EXIT.
045000     EXIT.

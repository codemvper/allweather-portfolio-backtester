000100******************************************************************
000200*                                                                *
000300*           A W 1 C N A V   -   S E R I E   D E   N A V          *
000400*                                                                *
000500*   SERIE DIARIA DEL VALOR TOTAL DE LA CARTERA (NAV) QUE VAN     *
000600*   ACUMULANDO LOS SIMULADORES (AW1B030, AW1B040) MIENTRAS       *
000700*   CORREN, Y QUE LUEGO CONSUME EL CALCULADOR DE METRICAS        *
000800*   (AW1B050) PARA RETORNOS, VOLATILIDAD, SHARPE Y DRAWDOWN.     *
000900*                                                                *
001000******************************************************************
001100*    LOG DE MODIFICACIONES                                       *
001200*    AUTOR      FECHA        DESCRIPCION                         *
001300*    ---------  ----------   -----------------------------------*
001400*    LMOR       06/06/2003   VERSION INICIAL.                    *
001500******************************************************************
001600 01  TABLA-NAV-DIARIA.
001700     05  NAV-CANT-DIAS               PIC 9(05) COMP.
001800     05  NAV-FILA OCCURS 5000 TIMES INDEXED BY IX-NAV-FILA.
001900         10  NAV-FECHA               PIC X(10).
002000         10  NAV-VALOR-TOTAL         PIC 9(09)V99.
002100         10  FILLER                  PIC X(05).
002200     05  FILLER REDEFINES NAV-FILA.
002300         10  FILLER OCCURS 5000 TIMES PIC X(24).

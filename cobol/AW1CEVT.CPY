000100******************************************************************
000200*                                                                *
000300*              A W 1 C E V T   -   R E G   E V E N T O           *
000400*                                                                *
000500*   LAYOUT DEL ARCHIVO DE AUDITORIA DE REBALANCEOS.  UN          *
000600*   REGISTRO POR ACTIVO POR CADA EVENTO DE REBALANCEO, YA SEA    *
000700*   DE FRECUENCIA FIJA (AW1B030) O DE LA ESTRATEGIA VALOR-T      *
000800*   (AW1B040).  TAMBIEN SE USA COMO AREA DE TRABAJO PARA ARMAR   *
000900*   CADA RENGLON ANTES DE ESCRIBIRLO.                            *
001000*                                                                *
001100******************************************************************
001200*    LOG DE MODIFICACIONES                                       *
001300*    AUTOR      FECHA        DESCRIPCION                         *
001400*    ---------  ----------   -----------------------------------*
001500*    LMOR       06/06/2003   VERSION INICIAL, SOLO REBALANCEO    *
001600*                            FIJO.                               *
001700*    NOJA       19/05/2005   SE AGREGAN CAMPOS DE TIER, SMA Y    *
001800*                            RETORNO PARA LA ESTRATEGIA VALOR-T. *
001900******************************************************************
002000 01  REG-EVENTO.
002100     05  EVT-FECHA                   PIC X(10).
002200     05  EVT-TIPO-EVENTO             PIC X(16).
002300         88  EVT-TIPO-REBAL-FIJO         VALUE
002400                                     'fixed_rebalance'.
002500         88  EVT-TIPO-REBAL-TVALUE       VALUE
002600                                     'tvalue_rebalance'.
002700     05  EVT-CODIGO-ACTIVO           PIC X(09).
002800     05  EVT-PESO-NUEVO              PIC 9V9(06).
002900     05  EVT-FACTOR                  PIC 9V9(04).
003000     05  EVT-RAZON                   PIC X(12).
003100         88  EVT-RAZON-DOWN-CROSS        VALUE 'down_cross  '.
003200         88  EVT-RAZON-CONFIRM           VALUE 'confirm     '.
003300         88  EVT-RAZON-FAST-UP           VALUE 'fast_up     '.
003400         88  EVT-RAZON-FAST-DOWN         VALUE 'fast_down   '.
003500     05  EVT-TIER-ANTERIOR           PIC 9(01).
003600     05  EVT-TIER-NUEVO              PIC 9(01).
003700     05  EVT-PRECIO                  PIC 9(05)V999.
003800     05  EVT-SMA-CORTA               PIC 9(05)V999.
003900     05  EVT-SMA-MEDIA               PIC 9(05)V999.
004000     05  EVT-SMA-LARGA               PIC 9(05)V999.
004100     05  EVT-RETORNO-10D             PIC S9V9(06).
004200     05  EVT-ENFRIAMIENTO            PIC X(05).
004300         88  EVT-EN-ENFRIAMIENTO         VALUE 'true '.
004400         88  EVT-FUERA-ENFRIAMIENTO      VALUE 'false'.
004500     05  FILLER                      PIC X(10).

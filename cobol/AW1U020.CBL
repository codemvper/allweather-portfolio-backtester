000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: AW1U020                                             *
000400*                                                                *
000500*  FECHA CREACION: 06/06/2003                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: AW1 - TODO CLIMA (ALL-WEATHER)                    *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* PROCESO GLOBAL: SUBPROGRAMA UTILITARIO QUE RECIBE LA SERIE     *
001500*  DIARIA DEL VALOR DE LA CARTERA (NAV) Y DEVUELVE EL MAXIMO     *
001600*  DRAWDOWN OBSERVADO, ES DECIR LA MAYOR CAIDA PORCENTUAL DESDE  *
001700*  UN MAXIMO ACUMULADO (PICO) HASTA UN VALLE POSTERIOR.          *
001800******************************************************************
001900*        L O G   D E   M O D I F I C A C I O N E S               *
002000******************************************************************
002100*    AUTOR      FECHA        DESCRIPCION                         *
002200*    ---------  ----------   -----------------------------------*
002300*    LMOR       06/06/2003   VERSION INICIAL.                    *
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600*
002700 PROGRAM-ID.    AW1U020.
002800 AUTHOR.        LUIS MORENO.
002900 INSTALLATION.  FACTORIA - DEPARTAMENTO DE INVERSIONES.
003000 DATE-WRITTEN.  06/06/2003.
003100 DATE-COMPILED.
003200 SECURITY.      USO INTERNO - CONFIDENCIAL.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-3090.
003800 OBJECT-COMPUTER. IBM-3090.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS CLASE-NUMERICA IS '0' THRU '9'.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     EOF.
004500******************************************************************
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800******************************************************************
004900*                  AREA DE VARIABLES AUXILIARES                 *
005000******************************************************************
005100 01  WS-VARIABLES-AUXILIARES.
005200     05  WS-PROGRAMA                 PIC X(08) VALUE 'AW1U020'.
005300     05  WS-PICO-ACTUAL              PIC 9(09)V99 VALUE ZEROES.
005310     05  WS-PICO-ACTUAL-R REDEFINES WS-PICO-ACTUAL.
005320         10  WS-PIC-ENTERO           PIC 9(09).
005330         10  WS-PIC-DECIMAL          PIC 9(02).
005400     05  WS-DRAWDOWN-HOY             PIC S9(03)V9(06) VALUE ZEROES.
005500     05  WS-DRAWDOWN-HOY-R REDEFINES WS-DRAWDOWN-HOY.
005600         10  WS-DDH-SIGNO            PIC X(01).
005700         10  FILLER                  PIC 9(08).
005800     05  IX-NAV                      PIC 9(05) COMP VALUE ZEROES.
005900     05  FILLER                      PIC X(20).
006000******************************************************************
006100*                        AREA DE CONTANTES                       *
006200******************************************************************
006300 01  CT-CONTANTES.
006400     05  CT-DRAWDOWN-PEOR-INICIAL    PIC S9(03)V9(06) VALUE ZEROES.
006500     05  FILLER                      PIC X(10).
006600 LINKAGE SECTION.
006700 01  WS-PARAMETROS-U020.
006800     05  PU020-CANT-DIAS             PIC 9(05) COMP.
006900     05  PU020-SERIE-NAV OCCURS 5000 TIMES INDEXED BY IX-PU020-NAV
007000                                     PIC 9(09)V99.
007100     05  PU020-MAX-DRAWDOWN          PIC S9(03)V9(06).
007110     05  PU020-MAX-DRAWDOWN-R REDEFINES PU020-MAX-DRAWDOWN.
007120         10  PU020-MXD-SIGNO         PIC X(01).
007130         10  FILLER                  PIC 9(08).
007200     05  FILLER                      PIC X(10).
007300******************************************************************
007400 PROCEDURE DIVISION USING WS-PARAMETROS-U020.
007500*
007600 MAINLINE.
007700*
007800     PERFORM 1000-CALCULAR-DRAWDOWN
007900        THRU 1000-CALCULAR-DRAWDOWN-EXIT
008000*
008100     GOBACK
008200     .
008300******************************************************************
008400*                1000-CALCULAR-DRAWDOWN                          *
008500*  RECORRE LA SERIE UNA SOLA VEZ, LLEVANDO EL PICO MAS ALTO      *
008600*  VISTO HASTA CADA DIA Y LA CAIDA PORCENTUAL RESPECTO A ESE     *
008700*  PICO; CONSERVA LA CAIDA MAS NEGATIVA COMO EL MAXIMO DRAWDOWN. *
008800******************************************************************
008900 1000-CALCULAR-DRAWDOWN.
009000*
009100     MOVE CT-DRAWDOWN-PEOR-INICIAL   TO PU020-MAX-DRAWDOWN
009200     MOVE ZEROES                     TO WS-PICO-ACTUAL
009300*
009400     IF PU020-CANT-DIAS > ZEROES
009500         PERFORM VARYING IX-NAV FROM 1 BY 1
009600                 UNTIL IX-NAV > PU020-CANT-DIAS
009700             IF PU020-SERIE-NAV(IX-NAV) > WS-PICO-ACTUAL
009800                 MOVE PU020-SERIE-NAV(IX-NAV) TO WS-PICO-ACTUAL
009900             END-IF
010000*
010100             IF WS-PICO-ACTUAL > ZEROES
010200                 COMPUTE WS-DRAWDOWN-HOY =
010300                     (PU020-SERIE-NAV(IX-NAV) - WS-PICO-ACTUAL) /
010400                      WS-PICO-ACTUAL
010500                 IF WS-DRAWDOWN-HOY < PU020-MAX-DRAWDOWN
010600                     MOVE WS-DRAWDOWN-HOY TO PU020-MAX-DRAWDOWN
010700                 END-IF
010800             END-IF
010900         END-PERFORM
011000     END-IF
011100     .
011200 1000-CALCULAR-DRAWDOWN-EXIT.
011300     EXIT.

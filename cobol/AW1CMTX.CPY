000100******************************************************************
000200*                                                                *
000300*         A W 1 C M T X   -   M A T R I Z   D E   P R E C I O S  *
000400*                                                                *
000500*   TABLA INTERNA CON LOS PRECIOS DE LOS 5 ACTIVOS ALINEADOS     *
000600*   SOBRE UN EJE COMUN DE FECHAS (UNA FILA POR DIA DE            *
000700*   NEGOCIACION), TAL COMO QUEDA DESPUES DE LA PREPARACION DE    *
000800*   PRECIOS (AW1B020).  ESTA ES LA ENTRADA COMUN A LOS DOS       *
000900*   SIMULADORES (AW1B030 REBALANCEO FIJO, AW1B040 VALOR-T), AL   *
001000*   VALIDADOR (AW1B070) Y AL DRIVER DE GRID-SEARCH (AW1B080).    *
001100*                                                                *
001200*   TAMANIO MAXIMO: 5,000 DIAS DE NEGOCIACION (APROX. 20 ANIOS   *
001300*   DE HISTORIA), CONTROLADO POR CT-MAX-FILAS-MATRIZ (AW1CPRM).  *
001400*                                                                *
001500******************************************************************
001600*    LOG DE MODIFICACIONES                                       *
001700*    AUTOR      FECHA        DESCRIPCION                         *
001800*    ---------  ----------   -----------------------------------*
001900*    JCAM       14/03/1991   VERSION INICIAL, 3 ACTIVOS.         *
002000*    RTOR       02/09/1993   SE AMPLIA A 5 ACTIVOS (ORO Y ACCION *
002100*                            EXTRANJERA).                        *
002200*    JCAM       11/01/1999   AJUSTE Y2K: FECHA REDEFINIDA A 4    *
002300*                            DIGITOS DE ANIO.                    *
002400*    LMOR       06/06/2003   SE AGREGA BANDERA DE PRECIO VALIDO  *
002500*                            POR ACTIVO PARA SOPORTAR EL RELLENO *
002600*                            HACIA ADELANTE.                     *
002700******************************************************************
002800 01  TABLA-MATRIZ-PRECIOS.
002900     05  MTX-CANT-FILAS              PIC 9(05) COMP.
003000*            CANTIDAD DE FECHAS DE NEGOCIACION CARGADAS EN LA
003100*            MATRIZ TRAS LA PREPARACION.
003200     05  MTX-FILA OCCURS 5000 TIMES INDEXED BY IX-MTX-FILA.
003300         10  MTX-FECHA               PIC X(10).
003400*                FORMATO AAAA-MM-DD.
003500         10  MTX-FECHA-R REDEFINES MTX-FECHA.
003600             15  MTX-FEC-ANIO        PIC X(04).
003700             15  FILLER              PIC X(01).
003800             15  MTX-FEC-MES         PIC X(02).
003900             15  FILLER              PIC X(01).
004000             15  MTX-FEC-DIA         PIC X(02).
004100         10  MTX-FECHA-NUM REDEFINES MTX-FECHA.
004200             15  FILLER              PIC X(10).
004300         10  MTX-PRECIO-ACTIVO OCCURS 5 TIMES
004400                                     INDEXED BY IX-MTX-ACTIVO.
004500*                PRECIO INTERNO A 8 DECIMALES PARA QUE EL
004600*                INTERES COMPUESTO DIARIO NO PIERDA PRECISION;
004700*                LOS ARCHIVOS DE ENTRADA/SALIDA TRAEN SOLO 3.
004800             15  MTX-PRECIO          PIC 9(05)V9(08).
004900             15  MTX-PRECIO-ANTERIOR PIC 9(05)V9(08).
005000             15  MTX-BANDERA-PRECIO  PIC X(01).
005100                 88  MTX-HAY-PRECIO           VALUE 'S'.
005200                 88  MTX-SIN-PRECIO           VALUE 'N'.
005300             15  MTX-RETORNO-DIARIO  PIC S9V9(08).
005400         10  FILLER                  PIC X(08).
005500     05  FILLER REDEFINES MTX-FILA.
005600         10  FILLER OCCURS 5000 TIMES PIC X(85).

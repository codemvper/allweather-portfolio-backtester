000100******************************************************************
000200*                                                                *
000300*                A W 1 C P R M   -   P A R A M E T R O S         *
000400*                                                                *
000500*   COPY DE CONSTANTES GLOBALES DEL BACKTESTER DE CARTERAS       *
000600*   "ALL WEATHER".  CONTIENE EL UNIVERSO DE FONDOS COTIZADOS,    *
000700*   LOS PESOS OBJETIVO POR DEFECTO, LOS PARAMETROS DE LA         *
000800*   ESTRATEGIA DE VALOR-T Y LOS UMBRALES DE VALIDACION USADOS    *
000900*   POR TODOS LOS PROGRAMAS DEL SISTEMA AW1.                     *
001000*                                                                *
001100*   ESTOS VALORES SUSTITUYEN AL ARCHIVO DE CONFIGURACION DE      *
001200*   PARAMETROS, QUE EN ESTE CORTE LLEGA VACIO DE PLANIFICACION.  *
001300*                                                                *
001400******************************************************************
001500*    LOG DE MODIFICACIONES                                       *
001600*    AUTOR      FECHA        DESCRIPCION                         *
001700*    ---------  ----------   -----------------------------------*
001800*    JCAM       14/03/1991   VERSION INICIAL DEL COPY DE PARAM.  *
001900*    RTOR       02/09/1993   SE AGREGA CLASE DE ACTIVO (B/E/A).  *
002000*    JCAM       11/01/1999   AJUSTE Y2K: FECHAS A 4 DIGITOS.     *
002050*    LMOR       17/11/2009   REQ-4471: CT-TABLA-ACTIVOS QUEDABA  *
002060*                            SIN VALORES INICIALES (SOLO FILLER  *
002070*                            EN LA REDEFINES).  SE CARGA LA      *
002080*                            TABLA CON LOS 5 CODIGOS Y PESOS DE  *
002090*                            LA CARTERA POR EL METODO DE FILLERS *
002091*                            LITERALES + REDEFINES.              *
002092*    LMOR       03/12/2009   REQ-4483: CT-TABLA-FACTOR-TIER       *
002093*                            TAMPOCO TENIA VALORES INICIALES; SE  *
002094*                            CARGA CON LOS FACTORES 0.0/0.5/1.0/  *
002095*                            2.0 POR TIER, MISMO METODO DE        *
002096*                            FILLERS LITERALES + REDEFINES.       *
002097*    LMOR       21/01/2010   REQ-4512: SE AGREGAN CT-FECHA-INICIO- *
002098*                            DEFECTO Y CT-FECHA-FIN-DEFECTO PARA   *
002099*                            QUE AW1B010 TENGA UN RANGO DE FECHAS  *
002099A*                           REAL QUE SUSTITUIR CUANDO UPSI-0     *
002099B*                           ESTA ENCENDIDO.                      *
002100******************************************************************
002200 01  CT-PARAMETROS-GLOBALES.
002300     05  CT-CANT-ACTIVOS             PIC 9(01)     VALUE 5.
002400*        UNIVERSO DE ACTIVOS: BONO, EFECTIVO, ACCION NACIONAL,
002500*        ACCION EXTRANJERA Y ORO.  EL ORDEN ES FIJO Y SE USA
002600*        COMO SUBINDICE EN TODA LA TABLA DE PRECIOS (AW1CMTX).
003410     05  CT-TABLA-ACTIVOS-INIC.
003420*        CODIGO TS / PESO BASE / CLASE (B-BONO E-EFECTIVO A-ACCION)
003430         10  FILLER.
003440             15  FILLER              PIC X(09) VALUE '511010.SH'.
003450             15  FILLER              PIC 9V9(06) VALUE .300000.
003460             15  FILLER              PIC X(01) VALUE 'B'.
003470             15  FILLER              PIC X(05) VALUE SPACES.
003480         10  FILLER.
003490             15  FILLER              PIC X(09) VALUE '511880.SH'.
003500             15  FILLER              PIC 9V9(06) VALUE .250000.
003510             15  FILLER              PIC X(01) VALUE 'E'.
003520             15  FILLER              PIC X(05) VALUE SPACES.
003530         10  FILLER.
003540             15  FILLER              PIC X(09) VALUE '510300.SH'.
003550             15  FILLER              PIC 9V9(06) VALUE .150000.
003560             15  FILLER              PIC X(01) VALUE 'A'.
003570             15  FILLER              PIC X(05) VALUE SPACES.
003580         10  FILLER.
003590             15  FILLER              PIC X(09) VALUE '513100.SH'.
003600             15  FILLER              PIC 9V9(06) VALUE .150000.
003610             15  FILLER              PIC X(01) VALUE 'A'.
003620             15  FILLER              PIC X(05) VALUE SPACES.
003630         10  FILLER.
003640             15  FILLER              PIC X(09) VALUE '518880.SH'.
003650             15  FILLER              PIC 9V9(06) VALUE .150000.
003660             15  FILLER              PIC X(01) VALUE 'A'.
003670             15  FILLER              PIC X(05) VALUE SPACES.
003680     05  CT-TABLA-ACTIVOS REDEFINES CT-TABLA-ACTIVOS-INIC.
003690         10  CT-ACTIVO OCCURS 5 TIMES INDEXED BY IX-CT-ACTIVO.
003700             15  CT-ACT-CODIGO           PIC X(09).
003710             15  CT-ACT-PESO-BASE        PIC 9V9(06).
003720             15  CT-ACT-CLASE            PIC X(01).
003730                 88  CT-CLASE-BONO                VALUE 'B'.
003740                 88  CT-CLASE-EFECTIVO            VALUE 'E'.
003750                 88  CT-CLASE-ACCION              VALUE 'A'.
003760             15  FILLER                  PIC X(05).
003900     05  CT-CAPITAL-INICIAL          PIC 9(09)V99  VALUE
004000                                                 1000000.00.
004100     05  CT-TASA-LIBRE-RIESGO        PIC 9V9(04)   VALUE 0.0200.
004200     05  CT-VENTANA-CORTA            PIC 9(03)     VALUE 050.
004300     05  CT-VENTANA-MEDIA            PIC 9(03)     VALUE 100.
004400     05  CT-VENTANA-LARGA            PIC 9(03)     VALUE 200.
004500     05  CT-DIAS-CONFIRMACION        PIC 9(02)     VALUE 05.
004600     05  CT-DIAS-ENFRIAMIENTO        PIC 9(03)     VALUE 010.
004700     05  CT-FRECUENCIA-DEFECTO       PIC X(01)     VALUE 'M'.
004710     05  CT-ESTRATEGIA-DEFECTO       PIC X(06)     VALUE 'FIXED '.
004720*        RANGO DE FECHAS QUE SE USA CUANDO LA CORRIDA SUSTITUYE
004730*        PARAMETROS (UPSI-0 ENCENDIDO, VER AW1B010 1000-INICIO)
004740*        EN LUGAR DE TOMAR TODO EL HISTORICO DISPONIBLE.
004750     05  CT-FECHA-INICIO-DEFECTO     PIC X(10)     VALUE
004760                                                 '2005-01-03'.
004770     05  CT-FECHA-FIN-DEFECTO        PIC X(10)     VALUE
004780                                                 '2009-12-31'.
004900     05  CT-MAX-RETORNO-DIARIO       PIC 9V9(04)   VALUE 0.1000.
005000     05  CT-UMBRAL-MAD               PIC 9(02)V99  VALUE 10.00.
005100     05  CT-DIAS-BOLSA-ANIO          PIC 9(03)     VALUE 252.
005200     05  CT-DIAS-CALENDARIO-ANIO     PIC 9(03)V99  VALUE 365.25.
005300     05  CT-UMBRAL-MOV-RAPIDO        PIC 9V9(04)   VALUE 0.0600.
005400     05  CT-MAX-FILAS-MATRIZ         PIC 9(05)     VALUE 05000.
005500*        FACTORES DE EXPOSICION POR NIVEL (TIER) DE LA
005600*        ESTRATEGIA VALOR-T. TIER 0/1/2/3 -> FACTOR.
005610     05  CT-TABLA-FACTOR-TIER-INIC.
005620         10  FILLER              PIC 9V9(04) VALUE 0.0000.
005630         10  FILLER              PIC 9V9(04) VALUE 0.5000.
005640         10  FILLER              PIC 9V9(04) VALUE 1.0000.
005650         10  FILLER              PIC 9V9(04) VALUE 2.0000.
005660     05  CT-TABLA-FACTOR-TIER REDEFINES CT-TABLA-FACTOR-TIER-INIC.
005670         10  CT-FACTOR-TIER OCCURS 4 TIMES PIC 9V9(04).
005900     05  FILLER                      PIC X(30).

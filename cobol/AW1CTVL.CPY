000100******************************************************************
000200*                                                                *
000300*         A W 1 C T V L   -   E S T A D O   V A L O R - T        *
000400*                                                                *
000500*   AREA DE TRABAJO CON EL ESTADO POR ACTIVO DE LA ESTRATEGIA    *
000600*   DE EXPOSICION POR NIVELES (VALOR-T): MEDIAS MOVILES, TIER Y  *
000700*   FACTOR VIGENTES, FECHA DEL ULTIMO CAMBIO (PARA EL CALCULO    *
000800*   DE ENFRIAMIENTO) E HISTORIAL DE TIER OBJETIVO DE LOS         *
000900*   ULTIMOS DIAS (PARA LA CONFIRMACION).  USADA UNICAMENTE POR   *
001000*   AW1B040.                                                     *
001100*                                                                *
001200******************************************************************
001300*    LOG DE MODIFICACIONES                                       *
001400*    AUTOR      FECHA        DESCRIPCION                         *
001500*    ---------  ----------   -----------------------------------*
001600*    NOJA       19/05/2005   VERSION INICIAL.                    *
001700******************************************************************
001800 01  TABLA-ESTADO-VALOR-T.
001900     05  TVL-ESTADO-ACTIVO OCCURS 5 TIMES INDEXED BY IX-TVL-ACT.
002000         10  TVL-SMA-CORTA           PIC 9(05)V9(08).
002100         10  TVL-SMA-MEDIA           PIC 9(05)V9(08).
002200         10  TVL-SMA-LARGA           PIC 9(05)V9(08).
002300         10  TVL-SMA-VALIDA          PIC X(01).
002400             88  TVL-SMA-LISTA               VALUE 'S'.
002500             88  TVL-SMA-INCOMPLETA          VALUE 'N'.
002600         10  TVL-RETORNO-10D         PIC S9V9(08).
002700         10  TVL-RETORNO-10D-VALIDO  PIC X(01).
002800             88  TVL-RET10-LISTO             VALUE 'S'.
002900             88  TVL-RET10-INCOMPLETO        VALUE 'N'.
003000         10  TVL-FACTOR-ACTUAL       PIC 9V9(04).
003100         10  TVL-TIER-ACTUAL         PIC 9(01).
003200         10  TVL-HAY-CAMBIO-PREVIO   PIC X(01).
003300             88  TVL-CAMBIO-PREVIO-SI        VALUE 'S'.
003400             88  TVL-CAMBIO-PREVIO-NO        VALUE 'N'.
003500         10  TVL-FECHA-ULT-CAMBIO    PIC X(10).
003600         10  TVL-HISTORIAL-TIER OCCURS 30 TIMES PIC 9(01).
003700*                    ANILLO CIRCULAR DE LOS ULTIMOS TIER
003800*                    OBJETIVO CALCULADOS, PARA LA REGLA DE
003900*                    CONFIRMACION (CT-DIAS-CONFIRMACION DIAS
004000*                    IGUALES CONSECUTIVOS).
004100         10  TVL-CAMBIO-HOY          PIC X(01).
004200             88  TVL-CAMBIO-HOY-SI           VALUE 'S'.
004300             88  TVL-CAMBIO-HOY-NO           VALUE 'N'.
004400         10  TVL-RAZON-HOY           PIC X(12).
004500         10  TVL-TIER-ANTERIOR-HOY   PIC 9(01).
004600         10  TVL-PESO-NUEVO-HOY      PIC 9V9(06).
004700         10  FILLER                  PIC X(10).
004800     05  FILLER REDEFINES TVL-ESTADO-ACTIVO.
004900         10  FILLER OCCURS 5 TIMES PIC X(80).
005000     05  TVL-CONTADOR-DIAS-VISTOS   PIC 9(05) COMP.
005100     05  FILLER                     PIC X(20).

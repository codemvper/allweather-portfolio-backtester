000100******************************************************************
000200*                                                                *
000300*         A W 1 C I N T   -   A R E A   D E   I N T E R C A M B I O *
000400*                                                                *
000500*   COMMAREA DE PARAMETROS Y RESULTADOS COMPARTIDA ENTRE EL      *
000600*   PROGRAMA PRINCIPAL (AW1B010) Y LOS SUBPROGRAMAS DE           *
000700*   PREPARACION, SIMULACION, METRICAS Y VALIDACION.  EVITA QUE   *
000800*   CADA SUBPROGRAMA DECLARE SU PROPIA LINKAGE, IGUAL QUE LA     *
000900*   COMMAREA QGECCAA DE LAS TRANSACCIONES EN LINEA.              *
001000*                                                                *
001100******************************************************************
001200*    LOG DE MODIFICACIONES                                       *
001300*    AUTOR      FECHA        DESCRIPCION                         *
001400*    ---------  ----------   -----------------------------------*
001500*    LMOR       06/06/2003   VERSION INICIAL.                    *
001600*    NOJA       19/05/2005   SE AGREGAN LAS VENTANAS DE MEDIA    *
001700*                            MOVIL PARA LA ESTRATEGIA VALOR-T.   *
001800*    JCAM       11/10/2007   SE AGREGAN LOS CAMPOS DE RESULTADO  *
001900*                            DE METRICAS PARA EL REPORTE FINAL.  *
002000******************************************************************
002100 01  WS-AREA-INTERCAMBIO.
002200     05  AI-FECHA-INICIO             PIC X(10).
002300     05  AI-FECHA-FIN                PIC X(10).
002400     05  AI-CAPITAL-INICIAL          PIC 9(09)V99.
002500     05  AI-FRECUENCIA               PIC X(01).
002600     05  AI-ESTRATEGIA               PIC X(06).
002700     05  AI-SMA-CORTA                PIC 9(03).
002800     05  AI-SMA-MEDIA                PIC 9(03).
002900     05  AI-SMA-LARGA                PIC 9(03).
003000     05  AI-RETORNO-TOTAL            PIC S9(03)V99.
003100     05  AI-RETORNO-ANUAL            PIC S9(03)V99.
003200     05  AI-VOLATILIDAD              PIC 9(03)V99.
003300     05  AI-SHARPE                   PIC S9(02)V99.
003400     05  AI-MAX-DRAWDOWN             PIC S9(03)V99.
003500     05  AI-DIAS-MUESTRA             PIC 9(05).
003600     05  AI-CODIGO-RETORNO           PIC S9(04) COMP.
003700     05  FILLER                      PIC X(20).
